       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB1.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 20-03-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB1 ES EL DIRECTOR DEL LOTE NOCTURNO DE LA BIBLIOTECA
*    DIGITAL.  CARGA LOS MAESTROS DE USUARIOS Y RECURSOS EN
*    TABLA, LEE TRANSACCIONES.DAT LINEA A LINEA Y REPARTE CADA
*    MANDATO AL SUBPROGRAMA QUE LO ATIENDE (EN SUSTITUCION DEL
*    ANTIGUO MENU DE PANTALLA DEL CAJERO, QUE AQUI NO EXISTE).
*    AL TERMINAR, LANZA EL BARRIDO DE EXPIRACION DE RESERVAS Y
*    EL INFORME DE ESTADISTICAS, Y VUELCA LAS TABLAS DE TRABAJO
*    A PRESTAMOS.DAT, MULTAS.DAT Y RESERVAS.DAT.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    20-03-1999 JLG  CR-0011  VERSION INICIAL, SUSTITUYE AL      |TAG=CR-0011
*                             DISPATCHER DEL CAJERO AUTOMATICO.
*    25-09-1999 JLG  CR-0020  AY2K: TXN-FECHA Y FECHAS DE        |TAG=CR-0020
*                             TRABAJO A 4 DIGITOS DE ANO.
*    14-04-2001 MPR  CR-0049  AGREGADO CALL A LIB9 PARA EL       |TAG=CR-0049
*                             MANDATO RESERVAR.
*    02-02-2002 MPR  CR-0058  AGREGADO BARRIDO DE EXPIRACION     |TAG=CR-0058
*                             (CALL LIB8) ANTES DEL INFORME.
*    19-11-2002 MPR  CR-0066  LIB1 ABRE Y TRUNCA EXCEPCIONES.RPT |TAG=CR-0066
*                             AL ARRANCAR, LOS SUBPROGRAMAS SOLO
*                             EXTIENDEN.
*    21-06-2003 TGS  CR-0080  LIB8 RECIBE LA FECHA DE LA ULTIMA  |TAG=CR-0080
*                             TRANSACCION COMO FECHA DE CORTE    |TAG=CR-0080
*                             DEL BARRIDO DE EXPIRACION.         |TAG=CR-0080
*    08-10-2003 TGS  CR-0078  TOTALES DE CONTROL PASADOS POR     |TAG=CR-0078
*                             REFERENCIA A LOS SUBPROGRAMAS.
*    14-01-2004 TGS  CR-0083  CALL A LIB7 AMPLIADA CON LA TABLA  |TAG=CR-0083
*                             DE PRESTAMOS, PARA QUE EL COBRO DE
*                             MULTAS AFECTE SOLO AL QUE PAGA.
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT USUARIOS ASSIGN TO DISK
           ORGANIZATION IS RELATIVE
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-USR.

           SELECT RECURSOS ASSIGN TO DISK
           ORGANIZATION IS RELATIVE
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-REC.

           SELECT TRANSACCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-TXN.

           SELECT PRESTAMOS ASSIGN TO DISK
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-PRE.

           SELECT MULTAS ASSIGN TO DISK
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-MUL.

           SELECT RESERVAS ASSIGN TO DISK
           ORGANIZATION IS SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-RSV.

           SELECT EXCEPCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-EXC.

       DATA DIVISION.
       FILE SECTION.
       FD USUARIOS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "usuarios.dat".
       01 USUARIO-REC-FD.
           COPY USUARIO.

       FD RECURSOS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "recursos.dat".
       01 RECURSO-REC-FD.
           COPY RECURSO.

       FD TRANSACCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "transacciones.dat".
       01 TRANSACCION-REC-FD.
           COPY TRANSACC.

       FD PRESTAMOS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "prestamos.dat".
       01 PRESTAMO-REC-FD.
           COPY PRESTAMO.

       FD MULTAS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "multas.dat".
       01 MULTA-REC-FD.
           COPY MULTA.

       FD RESERVAS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "reservas.dat".
       01 RESERVA-REC-FD.
           COPY RESERVA.

       FD EXCEPCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "excepciones.rpt".
       01 EXC-LINEA-REG.
           05 EXC-LINEA           PIC X(74).
           05 FILLER              PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-USR                 PIC X(02).
       77 FS-REC                 PIC X(02).
       77 FS-TXN                 PIC X(02).
       77 FS-PRE                 PIC X(02).
       77 FS-MUL                 PIC X(02).
       77 FS-RSV                 PIC X(02).
       77 FS-EXC                 PIC X(02).

       77 W1-NUSU                PIC 9(03) COMP.
       77 W1-NREC                PIC 9(03) COMP.
       77 W1-NPRE                PIC 9(05) COMP.
       77 W1-NMUL                PIC 9(05) COMP.
       77 W1-NRSV                PIC 9(05) COMP.
       77 W1-SUBI                PIC 9(05) COMP.
       77 W1-FECHA-CORTE         PIC 9(08) VALUE 0.

*    TABLAS DE TRABAJO, CARGADAS UNA VEZ Y PASADAS POR
*    REFERENCIA A LOS SUBPROGRAMAS DE CADA MANDATO.
       01 W1-USUARIO-TAB.
           05 W1U-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY W1U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).

       01 W2-RECURSO-TAB.
           05 W2R-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS REC-ID
                   INDEXED BY W2R-IDX.
               COPY RECURSO.
           05 FILLER               PIC X(01).

       01 W3-PRESTAMO-TAB.
           05 W3P-ENT OCCURS 500 TIMES
                   INDEXED BY W3P-IDX.
               COPY PRESTAMO.
           05 FILLER               PIC X(01).

       01 W4-MULTA-TAB.
           05 W4M-ENT OCCURS 500 TIMES
                   INDEXED BY W4M-IDX.
               COPY MULTA.
           05 FILLER               PIC X(01).

       01 W5-RESERVA-TAB.
           05 W5R-ENT OCCURS 200 TIMES
                   INDEXED BY W5R-IDX.
               COPY RESERVA.
           05 FILLER               PIC X(01).

*    REGISTRO DE TOTALES DE CONTROL, SE PASA A CADA
*    SUBPROGRAMA PARA QUE ACUMULE SUS PROPIOS CONTADORES.
       01 W6-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       01 W7-TXN-AREA.
           COPY TRANSACC.

       PROCEDURE DIVISION.
       L1-INICIO.
           INITIALIZE W6-TOTALES.
           PERFORM L1-ABRIR-EXCEPCIONES
               THRU L1-ABRIR-EXCEPCIONES-EXIT.
           PERFORM L1-CARGAR-USUARIOS
               THRU L1-CARGAR-USUARIOS-EXIT.
           PERFORM L1-CARGAR-RECURSOS
               THRU L1-CARGAR-RECURSOS-EXIT.
           PERFORM L1-PROCESAR-TRANSACCIONES
               THRU L1-PROCESAR-TRANSACCIONES-EXIT.

           CALL "LIB8" USING W5-RESERVA-TAB W1-NRSV
                               W1-FECHA-CORTE W6-TOTALES.

           CALL "LIB10" USING W1-USUARIO-TAB W1-NUSU
                               W2-RECURSO-TAB W1-NREC
                               W3-PRESTAMO-TAB W1-NPRE
                               W4-MULTA-TAB W1-NMUL
                               W5-RESERVA-TAB W1-NRSV
                               W1-FECHA-CORTE W6-TOTALES.

           PERFORM L1-VOLCAR-PRESTAMOS
               THRU L1-VOLCAR-PRESTAMOS-EXIT.
           PERFORM L1-VOLCAR-MULTAS
               THRU L1-VOLCAR-MULTAS-EXIT.
           PERFORM L1-VOLCAR-RESERVAS
               THRU L1-VOLCAR-RESERVAS-EXIT.

           STOP RUN.

       L1-ABRIR-EXCEPCIONES.
*          19-11-2002 MPR CR-0066 TRUNCA EL FICHERO DE EXCEPC.
           OPEN OUTPUT EXCEPCIONES.
           CLOSE EXCEPCIONES.
       L1-ABRIR-EXCEPCIONES-EXIT.
           EXIT.

       L1-CARGAR-USUARIOS.
           MOVE 0 TO W1-NUSU.
           OPEN INPUT USUARIOS.
           IF FS-USR NOT = "00"
               GO TO L1-CARGAR-USUARIOS-EXIT.

       L1-LEER-USUARIO.
           READ USUARIOS AT END
               GO TO L1-CARGAR-USUARIOS-CIERRE.

           ADD 1 TO W1-NUSU.
           MOVE USR-ID OF USUARIO-REC-FD
               TO USR-ID OF W1U-ENT(W1-NUSU).
           MOVE USR-NOMBRE OF USUARIO-REC-FD
               TO USR-NOMBRE OF W1U-ENT(W1-NUSU).
           MOVE USR-EMAIL OF USUARIO-REC-FD
               TO USR-EMAIL OF W1U-ENT(W1-NUSU).
           MOVE USR-TIPO OF USUARIO-REC-FD
               TO USR-TIPO OF W1U-ENT(W1-NUSU).
           MOVE USR-ACTIVO OF USUARIO-REC-FD
               TO USR-ACTIVO OF W1U-ENT(W1-NUSU).
           MOVE USR-COORDINADOR OF USUARIO-REC-FD
               TO USR-COORDINADOR OF W1U-ENT(W1-NUSU).
           MOVE USR-PRESTAMOS-ACTIVOS OF USUARIO-REC-FD
               TO USR-PRESTAMOS-ACTIVOS OF W1U-ENT(W1-NUSU).
           MOVE USR-MUL-PEND-ENT OF USUARIO-REC-FD
               TO USR-MUL-PEND-ENT OF W1U-ENT(W1-NUSU).
           MOVE USR-MUL-PEND-DEC OF USUARIO-REC-FD
               TO USR-MUL-PEND-DEC OF W1U-ENT(W1-NUSU).
           GO TO L1-LEER-USUARIO.

       L1-CARGAR-USUARIOS-CIERRE.
           CLOSE USUARIOS.
       L1-CARGAR-USUARIOS-EXIT.
           EXIT.

       L1-CARGAR-RECURSOS.
           MOVE 0 TO W1-NREC.
           OPEN INPUT RECURSOS.
           IF FS-REC NOT = "00"
               GO TO L1-CARGAR-RECURSOS-EXIT.

       L1-LEER-RECURSO.
           READ RECURSOS AT END
               GO TO L1-CARGAR-RECURSOS-CIERRE.

           ADD 1 TO W1-NREC.
           MOVE REC-ID OF RECURSO-REC-FD
               TO REC-ID OF W2R-ENT(W1-NREC).
           MOVE REC-TITULO OF RECURSO-REC-FD
               TO REC-TITULO OF W2R-ENT(W1-NREC).
           MOVE REC-AUTOR OF RECURSO-REC-FD
               TO REC-AUTOR OF W2R-ENT(W1-NREC).
           MOVE REC-CATEGORIA OF RECURSO-REC-FD
               TO REC-CATEGORIA OF W2R-ENT(W1-NREC).
           MOVE REC-TIPO OF RECURSO-REC-FD
               TO REC-TIPO OF W2R-ENT(W1-NREC).
           MOVE REC-DISPONIBLE OF RECURSO-REC-FD
               TO REC-DISPONIBLE OF W2R-ENT(W1-NREC).
           MOVE REC-ESTADO OF RECURSO-REC-FD
               TO REC-ESTADO OF W2R-ENT(W1-NREC).
           MOVE REC-NUM-VECES-PRESTADO OF RECURSO-REC-FD
               TO REC-NUM-VECES-PRESTADO OF W2R-ENT(W1-NREC).
           MOVE REC-DESCARGAS-REALIZADAS OF RECURSO-REC-FD
               TO REC-DESCARGAS-REALIZADAS OF W2R-ENT(W1-NREC).
           MOVE REC-LIMITE-DESCARGAS OF RECURSO-REC-FD
               TO REC-LIMITE-DESCARGAS OF W2R-ENT(W1-NREC).
           GO TO L1-LEER-RECURSO.

       L1-CARGAR-RECURSOS-CIERRE.
           CLOSE RECURSOS.
       L1-CARGAR-RECURSOS-EXIT.
           EXIT.

       L1-PROCESAR-TRANSACCIONES.
           MOVE 0 TO W1-NPRE.
           MOVE 0 TO W1-NMUL.
           MOVE 0 TO W1-NRSV.

           OPEN INPUT TRANSACCIONES.
           IF FS-TXN NOT = "00"
               GO TO L1-PROCESAR-TRANSACCIONES-EXIT.

       L1-LEER-TXN.
           READ TRANSACCIONES AT END
               GO TO L1-PROCESAR-TRANSACCIONES-CIERRE.

           MOVE TRANSACCION-REC-FD TO W7-TXN-AREA.
           ADD 1 TO CT-TXN-LEIDAS.
           MOVE TXN-FECHA OF W7-TXN-AREA TO W1-FECHA-CORTE.

           EVALUATE TRUE
               WHEN TXN-ES-PRESTAMO OF W7-TXN-AREA
                   CALL "LIB4" USING W1-USUARIO-TAB W1-NUSU
                                     W2-RECURSO-TAB W1-NREC
                                     W3-PRESTAMO-TAB W1-NPRE
                                     W7-TXN-AREA W6-TOTALES
               WHEN TXN-ES-DEVOLUCION OF W7-TXN-AREA
                   CALL "LIB5" USING W1-USUARIO-TAB W1-NUSU
                                     W2-RECURSO-TAB W1-NREC
                                     W3-PRESTAMO-TAB W1-NPRE
                                     W4-MULTA-TAB W1-NMUL
                                     W5-RESERVA-TAB W1-NRSV
                                     W7-TXN-AREA W6-TOTALES
               WHEN TXN-ES-RENOVAR OF W7-TXN-AREA
                   CALL "LIB6" USING W1-USUARIO-TAB W1-NUSU
                                     W2-RECURSO-TAB W1-NREC
                                     W3-PRESTAMO-TAB W1-NPRE
                                     W5-RESERVA-TAB W1-NRSV
                                     W7-TXN-AREA W6-TOTALES
               WHEN TXN-ES-RESERVAR OF W7-TXN-AREA
                   CALL "LIB9" USING W1-USUARIO-TAB W1-NUSU
                                     W2-RECURSO-TAB W1-NREC
                                     W5-RESERVA-TAB W1-NRSV
                                     W7-TXN-AREA W6-TOTALES
               WHEN TXN-ES-PAGAR-MULTA OF W7-TXN-AREA
                   CALL "LIB7" USING W1-USUARIO-TAB W1-NUSU
                                     W3-PRESTAMO-TAB W1-NPRE
                                     W4-MULTA-TAB W1-NMUL
                                     W7-TXN-AREA W6-TOTALES
               WHEN OTHER
                   PERFORM L1-TXN-DESCONOCIDA
                       THRU L1-TXN-DESCONOCIDA-EXIT
           END-EVALUATE.

           GO TO L1-LEER-TXN.

       L1-TXN-DESCONOCIDA.
           MOVE SPACES TO EXC-LINEA-REG.
           STRING "TIPO-TXN-DESCONOCIDO " TXN-USUARIO-ID OF
               W7-TXN-AREA DELIMITED BY SIZE INTO EXC-LINEA.
           OPEN EXTEND EXCEPCIONES.
           WRITE EXC-LINEA-REG.
           CLOSE EXCEPCIONES.
       L1-TXN-DESCONOCIDA-EXIT.
           EXIT.

       L1-PROCESAR-TRANSACCIONES-CIERRE.
           CLOSE TRANSACCIONES.
       L1-PROCESAR-TRANSACCIONES-EXIT.
           EXIT.

       L1-VOLCAR-PRESTAMOS.
           OPEN OUTPUT PRESTAMOS.
           IF FS-PRE NOT = "00"
               GO TO L1-VOLCAR-PRESTAMOS-EXIT.

           MOVE 0 TO W1-SUBI.
           PERFORM W1-NPRE TIMES
               ADD 1 TO W1-SUBI
               MOVE W3P-ENT(W1-SUBI) TO PRESTAMO-REC-FD
               WRITE PRESTAMO-REC-FD.

           CLOSE PRESTAMOS.
       L1-VOLCAR-PRESTAMOS-EXIT.
           EXIT.

       L1-VOLCAR-MULTAS.
           OPEN OUTPUT MULTAS.
           IF FS-MUL NOT = "00"
               GO TO L1-VOLCAR-MULTAS-EXIT.

           MOVE 0 TO W1-SUBI.
           PERFORM W1-NMUL TIMES
               ADD 1 TO W1-SUBI
               MOVE W4M-ENT(W1-SUBI) TO MULTA-REC-FD
               WRITE MULTA-REC-FD.

           CLOSE MULTAS.
       L1-VOLCAR-MULTAS-EXIT.
           EXIT.

       L1-VOLCAR-RESERVAS.
           OPEN OUTPUT RESERVAS.
           IF FS-RSV NOT = "00"
               GO TO L1-VOLCAR-RESERVAS-EXIT.

           MOVE 0 TO W1-SUBI.
           PERFORM W1-NRSV TIMES
               ADD 1 TO W1-SUBI
               MOVE W5R-ENT(W1-SUBI) TO RESERVA-REC-FD
               WRITE RESERVA-REC-FD.

           CLOSE RESERVAS.
       L1-VOLCAR-RESERVAS-EXIT.
           EXIT.
