       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB0.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 15-03-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB0 CARGA LOS MAESTROS DE PRUEBA USUARIOS.DAT/RECURSOS.DAT
*    CON REGISTROS SINTETICOS PARA QUE EL LOTE NOCTURNO (LIB1 Y
*    SIGUIENTES) TENGA ALGO QUE LEER EN UN ENTORNO DE PRUEBA.
*    NO ES PARTE DEL LOTE NOCTURNO EN SI, SE LANZA UNA VEZ AL
*    PREPARAR EL ENTORNO, IGUAL QUE EL ANTIGUO CARGADOR DE LA
*    SALA DE ESPECTACULOS.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    15-03-1999 JLG  CR-0010  VERSION INICIAL, SUSTITUYE CARGADOR|TAG=CR-0010
*                             DE LA SALA DE ESPECTACULOS.
*    02-07-1999 JLG  CR-0012  AGREGADOS REGISTROS DE PROFESOR    |TAG=CR-0012
*                             COORDINADOR Y DE BIBLIOTECARIO.
*    19-09-1999 MPR  CR-0019  AY2K: FECHAS A 4 DIGITOS DE ANO  |TAG=CR-0019
*                             EN LOS REGISTROS DE PRUEBA.
*    11-04-2001 MPR  CR-0048  AGREGADOS EBOOK Y AUDIOLIBRO.    |TAG=CR-0048
*    08-10-2003 TGS  CR-0077  AGREGADO LIBRO DANADO DE PRUEBA, |TAG=CR-0077
*                             PARA EL RECARGO FIJO DE LA MULTA.
*    09-10-2003 TGS  CR-0081  REDEFINES SOBRE LOS FD PARA       |TAG=CR-0081
*                             AISLAR EL NUMERO DE SERIE DEL ID  |TAG=CR-0081
*                             DE PRUEBA EN LOS INFORMES.        |TAG=CR-0081
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT USUARIOS ASSIGN TO DISK
           ORGANIZATION IS RELATIVE
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-USR.

           SELECT RECURSOS ASSIGN TO DISK
           ORGANIZATION IS RELATIVE
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-REC.

       DATA DIVISION.
       FILE SECTION.
       FD USUARIOS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "usuarios.dat".
       01 USUARIO-REC-FD.
           COPY USUARIO.
       01 USUARIO-REC-R REDEFINES USUARIO-REC-FD.
           05 USR-ID-R.
               10 USR-ID-PREFIJO    PIC X(03).
               10 USR-ID-NUM        PIC 9(05).
           05 FILLER               PIC X(142).

       FD RECURSOS
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "recursos.dat".
       01 RECURSO-REC-FD.
           COPY RECURSO.
       01 RECURSO-REC-R REDEFINES RECURSO-REC-FD.
           05 REC-ID-R.
               10 REC-ID-PREFIJO    PIC X(03).
               10 REC-ID-NUM        PIC 9(05).
           05 FILLER               PIC X(192).

       WORKING-STORAGE SECTION.
       77 FS-USR                  PIC X(02).
       77 FS-REC                  PIC X(02).
       77 W00-SUBI                PIC 9(02) COMP.
       77 W00-SUBR                PIC 9(02) COMP.

       01 W01-USR-SEMILLA-TAB.
           05 W01-USR-SEM OCCURS 5 TIMES.
               10 W01U-ID          PIC X(36).
               10 W01U-NOMBRE      PIC X(40).
               10 W01U-EMAIL       PIC X(40).
               10 W01U-TIPO        PIC X(12).
               10 W01U-COORD       PIC X(01).
           05 FILLER               PIC X(08).

       01 W02-REC-SEMILLA-TAB.
           05 W02-REC-SEM OCCURS 5 TIMES.
               10 W02R-ID          PIC X(36).
               10 W02R-TITULO      PIC X(60).
               10 W02R-AUTOR       PIC X(40).
               10 W02R-CATEGORIA   PIC X(20).
               10 W02R-TIPO        PIC X(12).
               10 W02R-DISP        PIC X(01).
               10 W02R-ESTADO      PIC X(10).
           05 FILLER               PIC X(08).

       PROCEDURE DIVISION.
       L0-INICIO.
*          19-09-1999 MPR CR-0019 TABLA DE USUARIOS DE PRUEBA.
           MOVE "USR00001" TO W01U-ID(1).
           MOVE "ANA GARCIA ESTUDIANTE" TO W01U-NOMBRE(1).
           MOVE "ANA.GARCIA@UNIZAR.ES" TO W01U-EMAIL(1).
           MOVE "ESTUDIANTE" TO W01U-TIPO(1).
           MOVE "N" TO W01U-COORD(1).

           MOVE "USR00002" TO W01U-ID(2).
           MOVE "LUIS PEREZ PROFESOR" TO W01U-NOMBRE(2).
           MOVE "LUIS.PEREZ@UNIZAR.ES" TO W01U-EMAIL(2).
           MOVE "PROFESOR" TO W01U-TIPO(2).
           MOVE "N" TO W01U-COORD(2).

           MOVE "USR00003" TO W01U-ID(3).
           MOVE "MARIA RUIZ COORDINADORA" TO W01U-NOMBRE(3).
           MOVE "MARIA.RUIZ@UNIZAR.ES" TO W01U-EMAIL(3).
           MOVE "PROFESOR" TO W01U-TIPO(3).
           MOVE "Y" TO W01U-COORD(3).

           MOVE "USR00004" TO W01U-ID(4).
           MOVE "CARLOS SOLER BIBLIOTECARIO" TO W01U-NOMBRE(4).
           MOVE "CARLOS.SOLER@UNIZAR.ES" TO W01U-EMAIL(4).
           MOVE "BIBLIOTECARIO" TO W01U-TIPO(4).
           MOVE "N" TO W01U-COORD(4).

           MOVE "USR00005" TO W01U-ID(5).
           MOVE "ELENA TORRES ESTUDIANTE" TO W01U-NOMBRE(5).
           MOVE "ELENA.TORRES@UNIZAR.ES" TO W01U-EMAIL(5).
           MOVE "ESTUDIANTE" TO W01U-TIPO(5).
           MOVE "N" TO W01U-COORD(5).

*          11-04-2001 MPR CR-0048 TABLA DE RECURSOS DE PRUEBA.
           MOVE "REC00001" TO W02R-ID(1).
           MOVE "SISTEMAS LEGADOS, UNA INTRODUCCION"
               TO W02R-TITULO(1).
           MOVE "J. MOSTERIN" TO W02R-AUTOR(1).
           MOVE "INFORMATICA" TO W02R-CATEGORIA(1).
           MOVE "LIBROFISICO" TO W02R-TIPO(1).
           MOVE "Y" TO W02R-DISP(1).
           MOVE "BUENO" TO W02R-ESTADO(1).

*          08-10-2003 TGS CR-0077 RECURSO DANADO DE PRUEBA.
           MOVE "REC00002" TO W02R-ID(2).
           MOVE "COBOL PARA ADMINISTRACION PUBLICA"
               TO W02R-TITULO(2).
           MOVE "M. FERRER" TO W02R-AUTOR(2).
           MOVE "INFORMATICA" TO W02R-CATEGORIA(2).
           MOVE "LIBROFISICO" TO W02R-TIPO(2).
           MOVE "Y" TO W02R-DISP(2).
           MOVE "DANADO" TO W02R-ESTADO(2).

           MOVE "REC00003" TO W02R-ID(3).
           MOVE "CONTABILIDAD GENERAL UNIVERSITARIA"
               TO W02R-TITULO(3).
           MOVE "P. ALONSO" TO W02R-AUTOR(3).
           MOVE "ECONOMIA" TO W02R-CATEGORIA(3).
           MOVE "EBOOK" TO W02R-TIPO(3).
           MOVE "Y" TO W02R-DISP(3).
           MOVE "BUENO" TO W02R-ESTADO(3).

           MOVE "REC00004" TO W02R-ID(4).
           MOVE "HISTORIA DE LA INFORMATICA EN ESPANA"
               TO W02R-TITULO(4).
           MOVE "S. VIDAL" TO W02R-AUTOR(4).
           MOVE "HISTORIA" TO W02R-CATEGORIA(4).
           MOVE "AUDIOLIBRO" TO W02R-TIPO(4).
           MOVE "Y" TO W02R-DISP(4).
           MOVE "BUENO" TO W02R-ESTADO(4).

           MOVE "REC00005" TO W02R-ID(5).
           MOVE "REDES DE AREA AMPLIA" TO W02R-TITULO(5).
           MOVE "R. DOMINGUEZ" TO W02R-AUTOR(5).
           MOVE "INFORMATICA" TO W02R-CATEGORIA(5).
           MOVE "LIBROFISICO" TO W02R-TIPO(5).
           MOVE "Y" TO W02R-DISP(5).
           MOVE "EXCELENTE" TO W02R-ESTADO(5).

           PERFORM L0-ESCRIBIR-USUARIOS
               THRU L0-ESCRIBIR-USUARIOS-EXIT.
           PERFORM L0-ESCRIBIR-RECURSOS
               THRU L0-ESCRIBIR-RECURSOS-EXIT.

           STOP RUN.

       L0-ESCRIBIR-USUARIOS.
           OPEN OUTPUT USUARIOS.
           IF FS-USR NOT = "00"
               GO TO L0-ESCRIBIR-USUARIOS-EXIT.

           MOVE 0 TO W00-SUBI.
           PERFORM 5 TIMES
               ADD 1 TO W00-SUBI
               INITIALIZE USUARIO-REC-FD
               MOVE W01U-ID(W00-SUBI)     TO USR-ID
               MOVE W01U-NOMBRE(W00-SUBI) TO USR-NOMBRE
               MOVE W01U-EMAIL(W00-SUBI)  TO USR-EMAIL
               MOVE W01U-TIPO(W00-SUBI)   TO USR-TIPO
               MOVE W01U-COORD(W00-SUBI)  TO USR-COORDINADOR
               MOVE "Y"                   TO USR-ACTIVO
               MOVE 0                 TO USR-PRESTAMOS-ACTIVOS
               MOVE 0                     TO USR-MUL-PEND-ENT
               MOVE 0                     TO USR-MUL-PEND-DEC
               WRITE USUARIO-REC-FD
                   INVALID KEY GO TO L0-ESCRIBIR-USUARIOS-EXIT.

           CLOSE USUARIOS.
       L0-ESCRIBIR-USUARIOS-EXIT.
           EXIT.

       L0-ESCRIBIR-RECURSOS.
           OPEN OUTPUT RECURSOS.
           IF FS-REC NOT = "00"
               GO TO L0-ESCRIBIR-RECURSOS-EXIT.

           MOVE 0 TO W00-SUBR.
           PERFORM 5 TIMES
               ADD 1 TO W00-SUBR
               INITIALIZE RECURSO-REC-FD
               MOVE W02R-ID(W00-SUBR)        TO REC-ID
               MOVE W02R-TITULO(W00-SUBR)    TO REC-TITULO
               MOVE W02R-AUTOR(W00-SUBR)     TO REC-AUTOR
               MOVE W02R-CATEGORIA(W00-SUBR) TO REC-CATEGORIA
               MOVE W02R-TIPO(W00-SUBR)      TO REC-TIPO
               MOVE W02R-DISP(W00-SUBR)      TO REC-DISPONIBLE
               MOVE W02R-ESTADO(W00-SUBR)    TO REC-ESTADO
               MOVE 0                  TO REC-NUM-VECES-PRESTADO
               MOVE 0                TO REC-DESCARGAS-REALIZADAS
               MOVE 100                TO REC-LIMITE-DESCARGAS
               WRITE RECURSO-REC-FD
                   INVALID KEY GO TO L0-ESCRIBIR-RECURSOS-EXIT.

           CLOSE RECURSOS.
       L0-ESCRIBIR-RECURSOS-EXIT.
           EXIT.
