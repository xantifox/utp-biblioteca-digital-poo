       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB5.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 24-03-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB5 ATIENDE EL MANDATO DEVOLUCION DE TRANSACCIONES.DAT.
*    LOCALIZA EL PRESTAMO ABIERTO DEL USUARIO Y EL RECURSO,
*    LO MARCA DEVUELTO, LIBERA EL RECURSO Y, SI HAY RETRASO,
*    ANOTA LA MULTA DIRECTAMENTE EN LA TABLA DE MULTAS DE LIB1.
*    SI HAY RESERVAS EN COLA PARA EL RECURSO, CONFIRMA LA
*    PRIMERA EN VEZ DE DEJAR EL RECURSO LIBRE PARA CUALQUIERA.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    24-03-1999 JLG  CR-0015  VERSION INICIAL, SUSTITUYE EL      |TAG=CR-0015
*                             INGRESO DE EFECTIVO DEL CAJERO.
*    27-09-1999 JLG  CR-0023  AY2K: FECHA DE DEVOLUCION A 4      |TAG=CR-0023
*                             DIGITOS DE ANO.
*    18-04-2001 MPR  CR-0051  AGREGADO RECARGO FIJO DE 5.00 EN   |TAG=CR-0051
*                             MULTA CUANDO EL RECURSO ESTA
*                             MARCADO DANADO.
*    21-11-2002 MPR  CR-0068  AGREGADA CONFIRMACION DE LA        |TAG=CR-0068
*                             PRIMERA RESERVA EN COLA AL
*                             DEVOLVER UN LIBROFISICO.
*    14-01-2004 TGS  CR-0086  AUDITORIA: FALTABA ROUNDED EN LOS  |TAG=CR-0086
*                             COMPUTE QUE GENERAN EL IMPORTE DE
*                             LA MULTA.  SE AGREGA EN TODOS POR
*                             CONSISTENCIA CON EL RESTO DE LOS
*                             CALCULOS DE IMPORTE DEL SISTEMA.
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EXCEPCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-EXC.

       DATA DIVISION.
       FILE SECTION.
       FD EXCEPCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "excepciones.rpt".
       01 EXC-LINEA-REG.
           05 EXC-LINEA           PIC X(74).
           05 FILLER              PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-EXC                 PIC X(02).
       77 W5-PRE-OK               PIC 9(01) COMP VALUE 0.
       77 W5-DIAS-RETRASO         PIC S9(06) COMP.
       77 W5-MUL-CENT             PIC S9(09) COMP.
       77 W5-NMUL-ED              PIC 9(05).
       77 W5-MEJOR-IDX            PIC 9(03) COMP.
       77 W5-MEJOR-PRIO           PIC 9(01) COMP.
       77 W5-SUB                 PIC 9(03) COMP.
       77 W5-USR-OK               PIC 9(01) COMP VALUE 0.
       77 W5-REC-OK               PIC 9(01) COMP VALUE 0.

       COPY FECHAWS.

       LINKAGE SECTION.
       01 LK-USUARIO-TAB.
           05 LK-USUARIO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY LK-U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).
       77 LK-NUSU                PIC 9(03) COMP.

       01 LK-RECURSO-TAB.
           05 LK-RECURSO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS REC-ID
                   INDEXED BY LK-R-IDX.
               COPY RECURSO.
           05 FILLER               PIC X(01).
       77 LK-NREC                PIC 9(03) COMP.

       01 LK-PRESTAMO-TAB.
           05 LK-PRESTAMO-ENT OCCURS 500 TIMES
                   INDEXED BY LK-P-IDX.
               COPY PRESTAMO.
           05 FILLER               PIC X(01).
       77 LK-NPRE                PIC 9(05) COMP.

       01 LK-MULTA-TAB.
           05 LK-MULTA-ENT OCCURS 500 TIMES
                   INDEXED BY LK-M-IDX.
               COPY MULTA.
           05 FILLER               PIC X(01).
       77 LK-NMUL                PIC 9(05) COMP.

       01 LK-RESERVA-TAB.
           05 LK-RESERVA-ENT OCCURS 200 TIMES
                   INDEXED BY LK-S-IDX.
               COPY RESERVA.
           05 FILLER               PIC X(01).
       77 LK-NRSV                PIC 9(05) COMP.

       01 LK-TXN-AREA.
           COPY TRANSACC.

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU
                                 LK-RECURSO-TAB LK-NREC
                                 LK-PRESTAMO-TAB LK-NPRE
                                 LK-MULTA-TAB LK-NMUL
                                 LK-RESERVA-TAB LK-NRSV
                                 LK-TXN-AREA LK-TOTALES.
       L5-INICIO.
           MOVE 0 TO W5-PRE-OK.
           MOVE 0 TO W5-USR-OK.
           MOVE 0 TO W5-REC-OK.

           SEARCH ALL LK-USUARIO-ENT
               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =
                    TXN-USUARIO-ID OF LK-TXN-AREA
                   MOVE 1 TO W5-USR-OK.

           IF W5-USR-OK = 0
               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA
               PERFORM L5-RECHAZAR THRU L5-RECHAZAR-EXIT
               GOBACK.

           SEARCH ALL LK-RECURSO-ENT
               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =
                    TXN-RECURSO-ID OF LK-TXN-AREA
                   MOVE 1 TO W5-REC-OK.

           IF W5-REC-OK = 0
               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA
               PERFORM L5-RECHAZAR THRU L5-RECHAZAR-EXIT
               GOBACK.

           PERFORM L5-BUSCAR-PRESTAMO
               THRU L5-BUSCAR-PRESTAMO-EXIT.

           IF W5-PRE-OK = 0
               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA
               PERFORM L5-RECHAZAR THRU L5-RECHAZAR-EXIT
               GOBACK.

           PERFORM L5-CERRAR-PRESTAMO
               THRU L5-CERRAR-PRESTAMO-EXIT.
           PERFORM L5-CALC-RETRASO
               THRU L5-CALC-RETRASO-EXIT.

           IF W5-DIAS-RETRASO > 0
               AND REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =
                   "LIBROFISICO"
               PERFORM L5-GENERAR-MULTA
                   THRU L5-GENERAR-MULTA-EXIT.

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =
                   "LIBROFISICO"
               PERFORM L5-LIBERAR-RECURSO
                   THRU L5-LIBERAR-RECURSO-EXIT.

           ADD 1 TO CT-DEVOLUCIONES.
           GOBACK.

       L5-BUSCAR-PRESTAMO.
           MOVE 0 TO W5-SUB.
           PERFORM LK-NPRE TIMES
               ADD 1 TO W5-SUB
               IF PRE-USUARIO-ID OF LK-PRESTAMO-ENT(W5-SUB) =
                      TXN-USUARIO-ID OF LK-TXN-AREA
                 AND PRE-RECURSO-ID OF LK-PRESTAMO-ENT(W5-SUB) =
                      TXN-RECURSO-ID OF LK-TXN-AREA
                 AND (PRE-ACTIVO OF LK-PRESTAMO-ENT(W5-SUB)
                   OR PRE-RENOVADO OF LK-PRESTAMO-ENT(W5-SUB))
                   SET LK-P-IDX TO W5-SUB
                   MOVE 1 TO W5-PRE-OK.
       L5-BUSCAR-PRESTAMO-EXIT.
           EXIT.

       L5-CERRAR-PRESTAMO.
           MOVE TXN-FECHA OF LK-TXN-AREA TO
               PRE-FEC-DEVOLUCION OF LK-PRESTAMO-ENT(LK-P-IDX).
           MOVE "DEVUELTO" TO PRE-ESTADO OF
               LK-PRESTAMO-ENT(LK-P-IDX).
           IF USR-PRESTAMOS-ACTIVOS OF LK-USUARIO-ENT(LK-U-IDX)
                   > 0
               SUBTRACT 1 FROM USR-PRESTAMOS-ACTIVOS OF
                   LK-USUARIO-ENT(LK-U-IDX).
       L5-CERRAR-PRESTAMO-EXIT.
           EXIT.

       L5-CALC-RETRASO.
           MOVE 0 TO W5-DIAS-RETRASO.
           IF TXN-FECHA OF LK-TXN-AREA >
                   PRE-FEC-VENCIMIENTO OF
                   LK-PRESTAMO-ENT(LK-P-IDX)
               MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E
               MOVE PRE-FEC-VENCIMIENTO OF
                   LK-PRESTAMO-ENT(LK-P-IDX) TO JF-FECHA-SALIDA
               PERFORM DIFERENCIA-DIAS THRU DIFERENCIA-DIAS-EXIT
               MOVE JF-DIF-DIAS TO W5-DIAS-RETRASO.
       L5-CALC-RETRASO-EXIT.
           EXIT.

       L5-GENERAR-MULTA.
           ADD 1 TO LK-NMUL.
           MOVE LK-NMUL TO W5-NMUL-ED.
           INITIALIZE LK-MULTA-ENT(LK-NMUL).

           MOVE SPACES TO MUL-ID OF LK-MULTA-ENT(LK-NMUL).
           STRING "MUL" W5-NMUL-ED DELIMITED BY SIZE INTO
               MUL-ID OF LK-MULTA-ENT(LK-NMUL).
           MOVE PRE-ID OF LK-PRESTAMO-ENT(LK-P-IDX) TO
               MUL-PRESTAMO-ID OF LK-MULTA-ENT(LK-NMUL).
           MOVE TXN-FECHA OF LK-TXN-AREA TO
               MUL-FEC-GENERACION OF LK-MULTA-ENT(LK-NMUL).
           MOVE "N" TO MUL-PAGADA OF LK-MULTA-ENT(LK-NMUL).
           MOVE "RETRASO EN DEVOLUCION DE LIBROFISICO" TO
               MUL-CONCEPTO OF LK-MULTA-ENT(LK-NMUL).

           COMPUTE W5-MUL-CENT ROUNDED = W5-DIAS-RETRASO * 100.
           IF REC-DANADO OF LK-RECURSO-ENT(LK-R-IDX)
               ADD 500 TO W5-MUL-CENT.

           COMPUTE MUL-MONTO-ENT OF LK-MULTA-ENT(LK-NMUL)
               ROUNDED = W5-MUL-CENT / 100.
           COMPUTE MUL-MONTO-DEC OF LK-MULTA-ENT(LK-NMUL)
               ROUNDED = W5-MUL-CENT -
               ((W5-MUL-CENT / 100) * 100).

           ADD MUL-MONTO-ENT OF LK-MULTA-ENT(LK-NMUL) TO
               USR-MUL-PEND-ENT OF LK-USUARIO-ENT(LK-U-IDX).
           ADD MUL-MONTO-DEC OF LK-MULTA-ENT(LK-NMUL) TO
               USR-MUL-PEND-DEC OF LK-USUARIO-ENT(LK-U-IDX).
           IF USR-MUL-PEND-DEC OF LK-USUARIO-ENT(LK-U-IDX)
                   NOT < 100
               SUBTRACT 100 FROM USR-MUL-PEND-DEC OF
                   LK-USUARIO-ENT(LK-U-IDX)
               ADD 1 TO USR-MUL-PEND-ENT OF
                   LK-USUARIO-ENT(LK-U-IDX).

           ADD 1 TO CT-MUL-GENERADAS.
           ADD MUL-MONTO-ENT OF LK-MULTA-ENT(LK-NMUL) TO
               CT-MUL-MONTO-ENT.
           ADD MUL-MONTO-DEC OF LK-MULTA-ENT(LK-NMUL) TO
               CT-MUL-MONTO-DEC.
           IF CT-MUL-MONTO-DEC NOT < 100
               SUBTRACT 100 FROM CT-MUL-MONTO-DEC
               ADD 1 TO CT-MUL-MONTO-ENT.
       L5-GENERAR-MULTA-EXIT.
           EXIT.

       L5-LIBERAR-RECURSO.
           MOVE "Y" TO REC-DISPONIBLE OF
               LK-RECURSO-ENT(LK-R-IDX).
           PERFORM L5-CONFIRMAR-RESERVA
               THRU L5-CONFIRMAR-RESERVA-EXIT.
       L5-LIBERAR-RECURSO-EXIT.
           EXIT.

*    BUSCA, ENTRE LAS RESERVAS PENDIENTES DEL RECURSO, LA DE
*    MAYOR PRIORIDAD (Y, EN CASO DE IGUALDAD, LA MAS ANTIGUA,
*    YA QUE LA TABLA SE MANTIENE EN ORDEN DE LLEGADA) Y LA
*    PASA A CONFIRMADA, DEJANDO EL RECURSO OTRA VEZ NO
*    DISPONIBLE PARA LOS DEMAS.
       L5-CONFIRMAR-RESERVA.
           MOVE 0 TO W5-MEJOR-IDX.
           MOVE 0 TO W5-MEJOR-PRIO.
           MOVE 0 TO W5-SUB.
           PERFORM LK-NRSV TIMES
               ADD 1 TO W5-SUB
               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W5-SUB) =
                      TXN-RECURSO-ID OF LK-TXN-AREA
                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W5-SUB)
                 AND RES-PRIORIDAD OF LK-RESERVA-ENT(W5-SUB)
                      > W5-MEJOR-PRIO
                   MOVE W5-SUB TO W5-MEJOR-IDX
                   MOVE RES-PRIORIDAD OF LK-RESERVA-ENT(W5-SUB)
                       TO W5-MEJOR-PRIO.

           IF W5-MEJOR-IDX > 0
               MOVE "CONFIRMADA" TO RES-ESTADO OF
                   LK-RESERVA-ENT(W5-MEJOR-IDX)
               MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E
               MOVE 1 TO JF-DIAS-SUMAR
               PERFORM SUMAR-DIAS-A-FECHA
                   THRU SUMAR-DIAS-A-FECHA-EXIT
               MOVE JF-FECHA-SALIDA TO
                   RES-FEC-EXPIRA OF
                   LK-RESERVA-ENT(W5-MEJOR-IDX)
               MOVE "N" TO REC-DISPONIBLE OF
                   LK-RECURSO-ENT(LK-R-IDX).
       L5-CONFIRMAR-RESERVA-EXIT.
           EXIT.

       L5-RECHAZAR.
           OPEN EXTEND EXCEPCIONES.
           IF FS-EXC = "05" OR FS-EXC = "35"
               OPEN OUTPUT EXCEPCIONES.
           WRITE EXC-LINEA-REG.
           CLOSE EXCEPCIONES.
       L5-RECHAZAR-EXIT.
           EXIT.

       COPY FECHAPD.
