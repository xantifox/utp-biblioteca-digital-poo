       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB8.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 09-04-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB8 EJECUTA EL BARRIDO DE EXPIRACION DE RESERVAS, UNA SOLA
*    VEZ POR LOTE, AL TERMINAR DE LEER TRANSACCIONES.DAT.  TODA
*    RESERVA PENDIENTE O CONFIRMADA CUYA FECHA DE EXPIRA SEA
*    ANTERIOR A LA FECHA DE CORTE DEL LOTE PASA A EXPIRADA Y SE
*    LIBERA DE LA COLA DE SU RECURSO.  LAS RESERVAS COMPLETADAS
*    O CANCELADAS NUNCA EXPIRAN (NO SE REVISAN).
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    09-04-1999 JLG  CR-0018  VERSION INICIAL, SUSTITUYE EL      |TAG=CR-0018
*                             PROCESO DE TRANSFERENCIAS          |TAG=CR-0018
*                             PERIODICAS DEL CAJERO.             |TAG=CR-0018
*    04-10-1999 JLG  CR-0026  AY2K: FECHA DE CORTE A 4 DIGITOS   |TAG=CR-0026
*                             DE ANO.                            |TAG=CR-0026
*    21-06-2001 MPR  CR-0054  EXPIRACION TAMBIEN PARA RESERVAS   |TAG=CR-0054
*                             PENDIENTES, NO SOLO CONFIRMADAS.   |TAG=CR-0054
*    21-06-2003 TGS  CR-0080  RECIBE LA FECHA DE CORTE DESDE     |TAG=CR-0080
*                             LIB1 EN VEZ DE LEERLA DE UN        |TAG=CR-0080
*                             PARAMETRO DE TRABAJO FIJO.         |TAG=CR-0080
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77 W8-SUB                 PIC 9(05) COMP.

       LINKAGE SECTION.
       01 LK-RESERVA-TAB.
           05 LK-RESERVA-ENT OCCURS 200 TIMES
                   INDEXED BY LK-S-IDX.
               COPY RESERVA.
           05 FILLER               PIC X(01).
       77 LK-NRSV                PIC 9(05) COMP.

       01 LK-FECHA-CORTE-GRP.
           05 LK-FECHA-CORTE      PIC 9(08).
           05 LK-FECHA-CORTE-R REDEFINES LK-FECHA-CORTE.
               10 LK-FC-ANO         PIC 9(04).
               10 LK-FC-MES         PIC 9(02).
               10 LK-FC-DIA         PIC 9(02).
           05 FILLER              PIC X(01).

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-RESERVA-TAB LK-NRSV
                                 LK-FECHA-CORTE-GRP LK-TOTALES.
       L8-INICIO.
           MOVE 0 TO W8-SUB.
           PERFORM LK-NRSV TIMES
               ADD 1 TO W8-SUB
               PERFORM L8-REVISAR-RESERVA
                   THRU L8-REVISAR-RESERVA-EXIT.
           GOBACK.

       L8-REVISAR-RESERVA.
           IF RES-COMPLETADA OF LK-RESERVA-ENT(W8-SUB)
             OR RES-CANCELADA OF LK-RESERVA-ENT(W8-SUB)
             OR RES-EXPIRADA OF LK-RESERVA-ENT(W8-SUB)
               GO TO L8-REVISAR-RESERVA-EXIT.

           IF RES-FEC-EXPIRA OF LK-RESERVA-ENT(W8-SUB)
                   < LK-FECHA-CORTE
               MOVE "EXPIRADA" TO
                   RES-ESTADO OF LK-RESERVA-ENT(W8-SUB)
               ADD 1 TO CT-RSV-EXPIRADAS.
       L8-REVISAR-RESERVA-EXIT.
           EXIT.
