       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB10.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 20-04-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB10 CIERRA EL LOTE NOCTURNO CON EL INFORME DE ESTADISTICAS
*    Y CONTROL, CONTROL.RPT.  SE LANZA UNA SOLA VEZ DESDE LIB1
*    DESPUES DEL BARRIDO DE EXPIRACION DE RESERVAS (LIB8), CON
*    LAS CINCO TABLAS DE TRABAJO YA CARGADAS.  CLASIFICA LOS
*    PRESTAMOS POR ESTADO, LISTA LOS VENCIDOS, SUMA LAS MULTAS
*    SIN COBRAR Y LISTA LAS RESERVAS CERCA DE EXPIRAR, ADEMAS DE
*    VOLCAR LOS CONTADORES DE CONTROL QUE LE PASAN LOS DEMAS
*    SUBPROGRAMAS EN LK-TOTALES.  SUSTITUYE A LA CONSULTA DE
*    SALDO DE PANTALLA DEL CAJERO, QUE AQUI NO TIENE SENTIDO.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    20-04-1999 JLG  CR-0009  VERSION INICIAL, SUSTITUYE LA      |TAG=CR-0009
*                             CONSULTA DE SALDO DE PANTALLA      |TAG=CR-0009
*                             DEL CAJERO AUTOMATICO.             |TAG=CR-0009
*    05-10-1999 JLG  CR-0028  AY2K: FECHA DE CORTE Y FECHAS DE   |TAG=CR-0028
*                             VENCIMIENTO/EXPIRA A 4 DIGITOS DE  |TAG=CR-0028
*                             ANO EN EL INFORME.                 |TAG=CR-0028
*    05-07-2001 MPR  CR-0056  AGREGADO LISTADO DE PRESTAMOS      |TAG=CR-0056
*                             VENCIDOS BAJO EL BLOQUE DE         |TAG=CR-0056
*                             TOTALES (DIFERENCIA-DIAS CONTRA    |TAG=CR-0056
*                             LA FECHA DE CORTE).                |TAG=CR-0056
*    02-12-2002 MPR  CR-0072  AGREGADO LISTADO DE RESERVAS       |TAG=CR-0072
*                             PENDIENTES O CONFIRMADAS QUE       |TAG=CR-0072
*                             EXPIRAN DENTRO DE 24 HORAS (1 DIA  |TAG=CR-0072
*                             DE GRANULARIDAD DEL LOTE).         |TAG=CR-0072
*    21-06-2003 TGS  CR-0080  RECIBE LA FECHA DE CORTE DESDE     |TAG=CR-0080
*                             LIB1 EN VEZ DE LEERLA DE UN        |TAG=CR-0080
*                             PARAMETRO DE TRABAJO FIJO.         |TAG=CR-0080
*    14-01-2004 TGS  CR-0087  AUDITORIA: FALTABA ROUNDED EN LOS  |TAG=CR-0087
*                             COMPUTE DEL TOTAL DE MULTAS
*                             PENDIENTES DEL INFORME.
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CONTROL-RPT ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-CTL.

       DATA DIVISION.
       FILE SECTION.
       FD CONTROL-RPT
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "control.rpt".
       01 CTL-LINEA-REG.
           05 CTL-LINEA           PIC X(74).
           05 FILLER               PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-CTL                 PIC X(02).
       77 W10-SUB                PIC 9(05) COMP.
       77 W10-CNT-ACTIVO         PIC 9(06) COMP.
       77 W10-CNT-VENCIDO        PIC 9(06) COMP.
       77 W10-CNT-DEVUELTO       PIC 9(06) COMP.
       77 W10-CNT-RENOVADO       PIC 9(06) COMP.
       77 W10-CNT-CANCELADO      PIC 9(06) COMP.
       77 W10-MUL-PEND-CENT      PIC S9(09) COMP.
       77 W10-MUL-PEND-ENT       PIC S9(07).
       77 W10-MUL-PEND-DEC       PIC 9(02).
       77 W10-CNT-VENC-LISTA     PIC 9(06) COMP VALUE 0.
       77 W10-CNT-PROX-LISTA     PIC 9(06) COMP VALUE 0.
       77 W10-UMBRAL-DIAS        PIC S9(03) COMP VALUE -1.
       77 W10-ED-A               PIC ZZZ,ZZ9.
       77 W10-ED-B               PIC ZZZ,ZZ9.
       77 W10-ED-ENT             PIC ZZZ,ZZ9.
       77 W10-ED-DEC             PIC 99.

*    PLANTILLAS DE LINEA DEL INFORME CONTROL.RPT.  CADA UNA SE
*    CONSTRUYE EN SU PROPIO CAMPO Y SE MUEVE A CTL-LINEA ANTES
*    DE ESCRIBIR.  VER FECHAWS/FECHAPD PARA EL CALCULO DE DIAS
*    DE RETRASO Y DE PROXIMIDAD DE EXPIRA (COPIADOS AL FINAL).
       01 W10-LINEA-VENC.
           05 W10-LV-PRE          PIC X(16).
           05 FILLER               PIC X(01) VALUE SPACE.
           05 W10-LV-USR          PIC X(16).
           05 FILLER               PIC X(01) VALUE SPACE.
           05 W10-LV-REC          PIC X(16).
           05 FILLER               PIC X(08) VALUE " VENCIO ".
           05 W10-LV-FEC          PIC 9(08).
           05 FILLER               PIC X(08).

       01 W10-LINEA-PROX.
           05 W10-LP-RES          PIC X(16).
           05 FILLER               PIC X(01) VALUE SPACE.
           05 W10-LP-USR          PIC X(16).
           05 FILLER               PIC X(01) VALUE SPACE.
           05 W10-LP-REC          PIC X(16).
           05 FILLER               PIC X(08) VALUE " EXPIRA ".
           05 W10-LP-FEC          PIC 9(08).
           05 FILLER               PIC X(08).

       01 W10-LINEA-DOBLE.
           05 FILLER               PIC X(02) VALUE SPACES.
           05 W10-LD-ET1          PIC X(12).
           05 W10-LD-V1           PIC ZZZ,ZZ9.
           05 FILLER               PIC X(05) VALUE SPACES.
           05 W10-LD-ET2          PIC X(12).
           05 W10-LD-V2           PIC ZZZ,ZZ9.
           05 FILLER               PIC X(29).

       COPY FECHAWS.

       LINKAGE SECTION.
       01 LK-USUARIO-TAB.
           05 LK-USUARIO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY LK-U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).
       77 LK-NUSU                PIC 9(03) COMP.

       01 LK-RECURSO-TAB.
           05 LK-RECURSO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS REC-ID
                   INDEXED BY LK-R-IDX.
               COPY RECURSO.
           05 FILLER               PIC X(01).
       77 LK-NREC                PIC 9(03) COMP.

       01 LK-PRESTAMO-TAB.
           05 LK-PRESTAMO-ENT OCCURS 500 TIMES
                   INDEXED BY LK-P-IDX.
               COPY PRESTAMO.
           05 FILLER               PIC X(01).
       77 LK-NPRE                PIC 9(05) COMP.

       01 LK-MULTA-TAB.
           05 LK-MULTA-ENT OCCURS 500 TIMES
                   INDEXED BY LK-M-IDX.
               COPY MULTA.
           05 FILLER               PIC X(01).
       77 LK-NMUL                PIC 9(05) COMP.

       01 LK-RESERVA-TAB.
           05 LK-RESERVA-ENT OCCURS 200 TIMES
                   INDEXED BY LK-S-IDX.
               COPY RESERVA.
           05 FILLER               PIC X(01).
       77 LK-NRSV                PIC 9(05) COMP.

       01 LK-FECHA-CORTE-GRP.
           05 LK-FECHA-CORTE      PIC 9(08).
           05 LK-FECHA-CORTE-R REDEFINES LK-FECHA-CORTE.
               10 LK-FC-ANO         PIC 9(04).
               10 LK-FC-MES         PIC 9(02).
               10 LK-FC-DIA         PIC 9(02).
           05 FILLER              PIC X(01).

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU
                                 LK-RECURSO-TAB LK-NREC
                                 LK-PRESTAMO-TAB LK-NPRE
                                 LK-MULTA-TAB LK-NMUL
                                 LK-RESERVA-TAB LK-NRSV
                                 LK-FECHA-CORTE-GRP LK-TOTALES.
       L10-INICIO.
           OPEN OUTPUT CONTROL-RPT.
           PERFORM L10-CONTAR-PRESTAMOS
               THRU L10-CONTAR-PRESTAMOS-EXIT.
           PERFORM L10-SUMAR-MULTAS-PEND
               THRU L10-SUMAR-MULTAS-PEND-EXIT.
           PERFORM L10-IMPRIMIR-CABECERA
               THRU L10-IMPRIMIR-CABECERA-EXIT.
           PERFORM L10-IMPRIMIR-TOTALES
               THRU L10-IMPRIMIR-TOTALES-EXIT.
           PERFORM L10-IMPRIMIR-ESTADOS
               THRU L10-IMPRIMIR-ESTADOS-EXIT.
           PERFORM L10-IMPRIMIR-VENCIDOS
               THRU L10-IMPRIMIR-VENCIDOS-EXIT.
           PERFORM L10-IMPRIMIR-PROX-EXPIRA
               THRU L10-IMPRIMIR-PROX-EXPIRA-EXIT.
           CLOSE CONTROL-RPT.
           GOBACK.

       L10-CONTAR-PRESTAMOS.
           MOVE 0 TO W10-SUB.
           MOVE 0 TO W10-CNT-ACTIVO.
           MOVE 0 TO W10-CNT-VENCIDO.
           MOVE 0 TO W10-CNT-DEVUELTO.
           MOVE 0 TO W10-CNT-RENOVADO.
           MOVE 0 TO W10-CNT-CANCELADO.
           PERFORM LK-NPRE TIMES
               ADD 1 TO W10-SUB
               PERFORM L10-CLASIFICAR-PRESTAMO
                   THRU L10-CLASIFICAR-PRESTAMO-EXIT.
       L10-CONTAR-PRESTAMOS-EXIT.
           EXIT.

       L10-CLASIFICAR-PRESTAMO.
           EVALUATE TRUE
               WHEN PRE-ACTIVO OF LK-PRESTAMO-ENT(W10-SUB)
                   ADD 1 TO W10-CNT-ACTIVO
               WHEN PRE-VENCIDO OF LK-PRESTAMO-ENT(W10-SUB)
                   ADD 1 TO W10-CNT-VENCIDO
               WHEN PRE-DEVUELTO OF LK-PRESTAMO-ENT(W10-SUB)
                   ADD 1 TO W10-CNT-DEVUELTO
               WHEN PRE-RENOVADO OF LK-PRESTAMO-ENT(W10-SUB)
                   ADD 1 TO W10-CNT-RENOVADO
               WHEN PRE-CANCELADO OF LK-PRESTAMO-ENT(W10-SUB)
                   ADD 1 TO W10-CNT-CANCELADO
           END-EVALUATE.
       L10-CLASIFICAR-PRESTAMO-EXIT.
           EXIT.

       L10-SUMAR-MULTAS-PEND.
           MOVE 0 TO W10-SUB.
           MOVE 0 TO W10-MUL-PEND-CENT.
           PERFORM LK-NMUL TIMES
               ADD 1 TO W10-SUB
               IF MUL-ESTA-PENDIENTE OF LK-MULTA-ENT(W10-SUB)
                   COMPUTE W10-MUL-PEND-CENT ROUNDED =
                       W10-MUL-PEND-CENT
                       + (MUL-MONTO-ENT OF
                           LK-MULTA-ENT(W10-SUB) * 100)
                       + MUL-MONTO-DEC OF
                           LK-MULTA-ENT(W10-SUB).
           COMPUTE W10-MUL-PEND-ENT ROUNDED =
               W10-MUL-PEND-CENT / 100.
           COMPUTE W10-MUL-PEND-DEC ROUNDED = W10-MUL-PEND-CENT
               - (W10-MUL-PEND-ENT * 100).
       L10-SUMAR-MULTAS-PEND-EXIT.
           EXIT.

       L10-IMPRIMIR-CABECERA.
           MOVE SPACES TO CTL-LINEA.
           STRING "BIBLIOTECA DIGITAL - REPORTE DE CONTROL DE"
                   DELIMITED BY SIZE
               " LOTE      FECHA: " DELIMITED BY SIZE
               LK-FC-ANO DELIMITED BY SIZE
               LK-FC-MES DELIMITED BY SIZE
               LK-FC-DIA DELIMITED BY SIZE
               INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE ALL "-" TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
       L10-IMPRIMIR-CABECERA-EXIT.
           EXIT.

       L10-IMPRIMIR-TOTALES.
           MOVE SPACES TO CTL-LINEA.
           MOVE CT-TXN-LEIDAS TO W10-ED-A.
           STRING "TRANSACCIONES LEIDAS ...................."
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-PRE-OTORGADOS TO W10-ED-A.
           STRING "PRESTAMOS OTORGADOS ......................"
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-PRE-RECHAZADOS TO W10-ED-A.
           STRING "PRESTAMOS RECHAZADOS ......................"
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-DEVOLUCIONES TO W10-ED-A.
           STRING "DEVOLUCIONES PROCESADAS ..................."
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-REN-OTORGADAS TO W10-ED-A.
           STRING "RENOVACIONES OTORGADAS ...................."
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-REN-RECHAZADAS TO W10-ED-A.
           STRING "RENOVACIONES RECHAZADAS ..................."
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-MUL-GENERADAS TO W10-ED-A.
           STRING "MULTAS GENERADAS .........................."
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-MUL-MONTO-ENT TO W10-ED-ENT.
           MOVE CT-MUL-MONTO-DEC TO W10-ED-DEC.
           STRING "MONTO TOTAL DE MULTAS ...................."
                   DELIMITED BY SIZE
               W10-ED-ENT DELIMITED BY SIZE
               "." DELIMITED BY SIZE
               W10-ED-DEC DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-RSV-CREADAS TO W10-ED-A.
           STRING "RESERVAS CREADAS .........................."
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE CT-RSV-EXPIRADAS TO W10-ED-A.
           STRING "RESERVAS EXPIRADAS ........................"
                   DELIMITED BY SIZE
               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE ALL "-" TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
       L10-IMPRIMIR-TOTALES-EXIT.
           EXIT.

       L10-IMPRIMIR-ESTADOS.
           MOVE SPACES TO CTL-LINEA.
           MOVE "PRESTAMOS POR ESTADO:" TO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO W10-LINEA-DOBLE.
           MOVE "ACTIVO    :" TO W10-LD-ET1.
           MOVE W10-CNT-ACTIVO TO W10-LD-V1.
           MOVE "VENCIDO   :" TO W10-LD-ET2.
           MOVE W10-CNT-VENCIDO TO W10-LD-V2.
           MOVE W10-LINEA-DOBLE TO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO W10-LINEA-DOBLE.
           MOVE "DEVUELTO  :" TO W10-LD-ET1.
           MOVE W10-CNT-DEVUELTO TO W10-LD-V1.
           MOVE "RENOVADO  :" TO W10-LD-ET2.
           MOVE W10-CNT-RENOVADO TO W10-LD-V2.
           MOVE W10-LINEA-DOBLE TO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO W10-LINEA-DOBLE.
           MOVE "CANCELADO :" TO W10-LD-ET1.
           MOVE W10-CNT-CANCELADO TO W10-LD-V1.
           MOVE W10-LINEA-DOBLE TO CTL-LINEA.
           WRITE CTL-LINEA-REG.

           MOVE SPACES TO CTL-LINEA.
           MOVE W10-MUL-PEND-ENT TO W10-ED-ENT.
           MOVE W10-MUL-PEND-DEC TO W10-ED-DEC.
           STRING "MULTAS PENDIENTES TOTALES (NO PAGADAS) ..."
                   DELIMITED BY SIZE
               W10-ED-ENT DELIMITED BY SIZE
               "." DELIMITED BY SIZE
               W10-ED-DEC DELIMITED BY SIZE INTO CTL-LINEA.
           WRITE CTL-LINEA-REG.
       L10-IMPRIMIR-ESTADOS-EXIT.
           EXIT.

       L10-IMPRIMIR-VENCIDOS.
           MOVE ALL "-" TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE SPACES TO CTL-LINEA.
           MOVE "PRESTAMOS VENCIDOS (ACTIVO, FECHA DE"
               TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE SPACES TO CTL-LINEA.
           MOVE "VENCIMIENTO SUPERADA POR LA FECHA DE CORTE):"
               TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE 0 TO W10-SUB.
           MOVE 0 TO W10-CNT-VENC-LISTA.
           PERFORM LK-NPRE TIMES
               ADD 1 TO W10-SUB
               PERFORM L10-REVISAR-VENCIDO
                   THRU L10-REVISAR-VENCIDO-EXIT.
           IF W10-CNT-VENC-LISTA = 0
               MOVE SPACES TO CTL-LINEA
               MOVE "  (NINGUNO)" TO CTL-LINEA
               WRITE CTL-LINEA-REG.
       L10-IMPRIMIR-VENCIDOS-EXIT.
           EXIT.

       L10-REVISAR-VENCIDO.
           IF NOT PRE-ACTIVO OF LK-PRESTAMO-ENT(W10-SUB)
               GO TO L10-REVISAR-VENCIDO-EXIT.
           MOVE LK-FECHA-CORTE TO JF-FECHA-E.
           MOVE PRE-FEC-VENCIMIENTO OF
               LK-PRESTAMO-ENT(W10-SUB) TO JF-FECHA-SALIDA.
           PERFORM DIFERENCIA-DIAS THRU DIFERENCIA-DIAS-EXIT.
           IF JF-DIF-DIAS > 0
               ADD 1 TO W10-CNT-VENC-LISTA
               MOVE SPACES TO W10-LINEA-VENC
               MOVE PRE-ID OF LK-PRESTAMO-ENT(W10-SUB)
                   TO W10-LV-PRE
               MOVE PRE-USUARIO-ID OF LK-PRESTAMO-ENT(W10-SUB)
                   TO W10-LV-USR
               MOVE PRE-RECURSO-ID OF LK-PRESTAMO-ENT(W10-SUB)
                   TO W10-LV-REC
               MOVE PRE-FEC-VENCIMIENTO OF
                   LK-PRESTAMO-ENT(W10-SUB) TO W10-LV-FEC
               MOVE W10-LINEA-VENC TO CTL-LINEA
               WRITE CTL-LINEA-REG.
       L10-REVISAR-VENCIDO-EXIT.
           EXIT.

       L10-IMPRIMIR-PROX-EXPIRA.
           MOVE ALL "-" TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE SPACES TO CTL-LINEA.
           MOVE "RESERVAS PROXIMAS A EXPIRAR (DENTRO DE 24"
               TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE SPACES TO CTL-LINEA.
           MOVE "HORAS DE LA FECHA DE CORTE):" TO CTL-LINEA.
           WRITE CTL-LINEA-REG.
           MOVE 0 TO W10-SUB.
           MOVE 0 TO W10-CNT-PROX-LISTA.
           PERFORM LK-NRSV TIMES
               ADD 1 TO W10-SUB
               PERFORM L10-REVISAR-PROX-EXPIRA
                   THRU L10-REVISAR-PROX-EXPIRA-EXIT.
           IF W10-CNT-PROX-LISTA = 0
               MOVE SPACES TO CTL-LINEA
               MOVE "  (NINGUNA)" TO CTL-LINEA
               WRITE CTL-LINEA-REG.
       L10-IMPRIMIR-PROX-EXPIRA-EXIT.
           EXIT.

       L10-REVISAR-PROX-EXPIRA.
           IF NOT RES-PENDIENTE OF LK-RESERVA-ENT(W10-SUB)
             AND NOT RES-CONFIRMADA OF LK-RESERVA-ENT(W10-SUB)
               GO TO L10-REVISAR-PROX-EXPIRA-EXIT.
           MOVE LK-FECHA-CORTE TO JF-FECHA-E.
           MOVE RES-FEC-EXPIRA OF
               LK-RESERVA-ENT(W10-SUB) TO JF-FECHA-SALIDA.
           PERFORM DIFERENCIA-DIAS THRU DIFERENCIA-DIAS-EXIT.
           IF JF-DIF-DIAS <= 0 AND JF-DIF-DIAS >= W10-UMBRAL-DIAS
               ADD 1 TO W10-CNT-PROX-LISTA
               MOVE SPACES TO W10-LINEA-PROX
               MOVE RES-ID OF LK-RESERVA-ENT(W10-SUB)
                   TO W10-LP-RES
               MOVE RES-USUARIO-ID OF LK-RESERVA-ENT(W10-SUB)
                   TO W10-LP-USR
               MOVE RES-RECURSO-ID OF LK-RESERVA-ENT(W10-SUB)
                   TO W10-LP-REC
               MOVE RES-FEC-EXPIRA OF
                   LK-RESERVA-ENT(W10-SUB) TO W10-LP-FEC
               MOVE W10-LINEA-PROX TO CTL-LINEA
               WRITE CTL-LINEA-REG.
       L10-REVISAR-PROX-EXPIRA-EXIT.
           EXIT.

       COPY FECHAPD.
