       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB6.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 26-03-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB6 ATIENDE EL MANDATO RENOVAR DE TRANSACCIONES.DAT.
*    LOCALIZA EL PRESTAMO ABIERTO, COMPRUEBA QUE NO SUPERE EL
*    TOPE DE DOS RENOVACIONES Y QUE EL RECURSO SEA RENOVABLE
*    (UN LIBROFISICO NO ES RENOVABLE SI ESTA DANADO O SI HAY
*    RESERVAS EN COLA; EBOOK Y AUDIOLIBRO SIEMPRE LO SON) Y
*    RECALCULA EL VENCIMIENTO DESDE LA FECHA DE LA RENOVACION.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    26-03-1999 JLG  CR-0016  VERSION INICIAL, SUSTITUYE LA      |TAG=CR-0016
*                             CONSULTA DE SALDO DEL CAJERO.
*    28-09-1999 JLG  CR-0024  AY2K: FECHA DE RENOVACION A 4      |TAG=CR-0024
*                             DIGITOS DE ANO.
*    22-04-2001 MPR  CR-0052  AGREGADO TOPE DE DOS               |TAG=CR-0052
*                             RENOVACIONES POR PRESTAMO.
*    25-11-2002 MPR  CR-0069  NO SE RENUEVA SI HAY RESERVAS EN   |TAG=CR-0069
*                             COLA PARA EL MISMO RECURSO.
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EXCEPCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-EXC.

       DATA DIVISION.
       FILE SECTION.
       FD EXCEPCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "excepciones.rpt".
       01 EXC-LINEA-REG.
           05 EXC-LINEA           PIC X(74).
           05 FILLER              PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-EXC                 PIC X(02).
       77 W6-USR-OK               PIC 9(01) COMP VALUE 0.
       77 W6-REC-OK               PIC 9(01) COMP VALUE 0.
       77 W6-PRE-OK               PIC 9(01) COMP VALUE 0.
       77 W6-COLA-OCUPADA         PIC 9(01) COMP VALUE 0.
       77 W6-SUB                 PIC 9(03) COMP.
       77 W6-DIAS-USR             PIC 9(03) COMP.
       77 W6-DIAS-REC             PIC 9(03) COMP.
       77 W6-DIAS-PRESTAMO        PIC 9(03) COMP.

       COPY FECHAWS.

       LINKAGE SECTION.
       01 LK-USUARIO-TAB.
           05 LK-USUARIO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY LK-U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).
       77 LK-NUSU                PIC 9(03) COMP.

       01 LK-RECURSO-TAB.
           05 LK-RECURSO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS REC-ID
                   INDEXED BY LK-R-IDX.
               COPY RECURSO.
           05 FILLER               PIC X(01).
       77 LK-NREC                PIC 9(03) COMP.

       01 LK-PRESTAMO-TAB.
           05 LK-PRESTAMO-ENT OCCURS 500 TIMES
                   INDEXED BY LK-P-IDX.
               COPY PRESTAMO.
           05 FILLER               PIC X(01).
       77 LK-NPRE                PIC 9(05) COMP.

       01 LK-RESERVA-TAB.
           05 LK-RESERVA-ENT OCCURS 200 TIMES
                   INDEXED BY LK-S-IDX.
               COPY RESERVA.
           05 FILLER               PIC X(01).
       77 LK-NRSV                PIC 9(05) COMP.

       01 LK-TXN-AREA.
           COPY TRANSACC.

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU
                                 LK-RECURSO-TAB LK-NREC
                                 LK-PRESTAMO-TAB LK-NPRE
                                 LK-RESERVA-TAB LK-NRSV
                                 LK-TXN-AREA LK-TOTALES.
       L6-INICIO.
           MOVE 0 TO W6-USR-OK.
           MOVE 0 TO W6-REC-OK.
           MOVE 0 TO W6-PRE-OK.

           SEARCH ALL LK-USUARIO-ENT
               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =
                    TXN-USUARIO-ID OF LK-TXN-AREA
                   MOVE 1 TO W6-USR-OK.

           SEARCH ALL LK-RECURSO-ENT
               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =
                    TXN-RECURSO-ID OF LK-TXN-AREA
                   MOVE 1 TO W6-REC-OK.

           IF W6-USR-OK = 0 OR W6-REC-OK = 0
               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA
               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT
               GOBACK.

           PERFORM L6-BUSCAR-PRESTAMO
               THRU L6-BUSCAR-PRESTAMO-EXIT.

           IF W6-PRE-OK = 0
               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA
               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT
               GOBACK.

           IF PRE-NUM-RENOVACIONES OF LK-PRESTAMO-ENT(LK-P-IDX)
                   NOT < 2
               MOVE "MAX-RENOVACIONES" TO EXC-LINEA
               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT
               GOBACK.

           PERFORM L6-COLA-TIENE-ESPERA
               THRU L6-COLA-TIENE-ESPERA-EXIT.

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =
                  "LIBROFISICO"
             AND (REC-DANADO OF LK-RECURSO-ENT(LK-R-IDX)
               OR W6-COLA-OCUPADA = 1)
               MOVE "NO-RENOVABLE" TO EXC-LINEA
               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT
               GOBACK.

           PERFORM L6-OTORGAR-RENOVACION
               THRU L6-OTORGAR-RENOVACION-EXIT.
           GOBACK.

       L6-BUSCAR-PRESTAMO.
           MOVE 0 TO W6-SUB.
           PERFORM LK-NPRE TIMES
               ADD 1 TO W6-SUB
               IF PRE-USUARIO-ID OF LK-PRESTAMO-ENT(W6-SUB) =
                      TXN-USUARIO-ID OF LK-TXN-AREA
                 AND PRE-RECURSO-ID OF LK-PRESTAMO-ENT(W6-SUB) =
                      TXN-RECURSO-ID OF LK-TXN-AREA
                 AND (PRE-ACTIVO OF LK-PRESTAMO-ENT(W6-SUB)
                   OR PRE-RENOVADO OF LK-PRESTAMO-ENT(W6-SUB))
                   SET LK-P-IDX TO W6-SUB
                   MOVE 1 TO W6-PRE-OK.
       L6-BUSCAR-PRESTAMO-EXIT.
           EXIT.

       L6-COLA-TIENE-ESPERA.
           MOVE 0 TO W6-COLA-OCUPADA.
           MOVE 0 TO W6-SUB.
           PERFORM LK-NRSV TIMES
               ADD 1 TO W6-SUB
               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W6-SUB) =
                      TXN-RECURSO-ID OF LK-TXN-AREA
                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W6-SUB)
                   MOVE 1 TO W6-COLA-OCUPADA.
       L6-COLA-TIENE-ESPERA-EXIT.
           EXIT.

       L6-OTORGAR-RENOVACION.
           ADD 1 TO PRE-NUM-RENOVACIONES OF
               LK-PRESTAMO-ENT(LK-P-IDX).
           MOVE "RENOVADO" TO PRE-ESTADO OF
               LK-PRESTAMO-ENT(LK-P-IDX).

           EVALUATE TRUE
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "BIBLIOTECARIO"
                   MOVE 30 TO W6-DIAS-USR
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "PROFESOR"
                   MOVE 15 TO W6-DIAS-USR
               WHEN OTHER
                   MOVE 7 TO W6-DIAS-USR
           END-EVALUATE.

           EVALUATE REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX)
               WHEN "EBOOK"
                   MOVE 14 TO W6-DIAS-REC
               WHEN "AUDIOLIBRO"
                   MOVE 21 TO W6-DIAS-REC
               WHEN OTHER
                   MOVE 7 TO W6-DIAS-REC
           END-EVALUATE.

           IF W6-DIAS-USR < W6-DIAS-REC
               MOVE W6-DIAS-USR TO W6-DIAS-PRESTAMO
           ELSE
               MOVE W6-DIAS-REC TO W6-DIAS-PRESTAMO.

           MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E.
           MOVE W6-DIAS-PRESTAMO TO JF-DIAS-SUMAR.
           PERFORM SUMAR-DIAS-A-FECHA
               THRU SUMAR-DIAS-A-FECHA-EXIT.
           MOVE JF-FECHA-SALIDA TO
               PRE-FEC-VENCIMIENTO OF LK-PRESTAMO-ENT(LK-P-IDX).

           ADD 1 TO CT-REN-OTORGADAS.
       L6-OTORGAR-RENOVACION-EXIT.
           EXIT.

       L6-RECHAZAR.
           ADD 1 TO CT-REN-RECHAZADAS.
           OPEN EXTEND EXCEPCIONES.
           IF FS-EXC = "05" OR FS-EXC = "35"
               OPEN OUTPUT EXCEPCIONES.
           WRITE EXC-LINEA-REG.
           CLOSE EXCEPCIONES.
       L6-RECHAZAR-EXIT.
           EXIT.

       COPY FECHAPD.
