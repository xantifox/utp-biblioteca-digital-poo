*    ------------------------------------------------------------
*    PRESTAMO.CPY
*    LAYOUT DEL REGISTRO DE PRESTAMO.  SE ACUMULA EN LA TABLA
*    WS-PRESTAMO-TAB DURANTE EL LOTE Y SE VUELCA A PRESTAMOS.DAT
*    AL FINAL DE LA EJECUCION.
*    ------------------------------------------------------------
*    05-03-1999 JLG  CR-0003  VERSION INICIAL DEL COPY.
*    30-06-2001 MPR  CR-0055  AGREGADO PRE-NUM-RENOVACIONES.
*    ------------------------------------------------------------
    02 PRE-ID                 PIC X(36).
    02 PRE-USUARIO-ID           PIC X(36).
    02 PRE-RECURSO-ID             PIC X(36).
    02 PRE-FEC-PRESTAMO              PIC 9(08).
    02 PRE-FEC-VENCIMIENTO              PIC 9(08).
    02 PRE-FEC-DEVOLUCION                  PIC 9(08).
    02 PRE-ESTADO              PIC X(10).
        88 PRE-ACTIVO              VALUE "ACTIVO".
        88 PRE-VENCIDO             VALUE "VENCIDO".
        88 PRE-DEVUELTO            VALUE "DEVUELTO".
        88 PRE-RENOVADO            VALUE "RENOVADO".
        88 PRE-CANCELADO           VALUE "CANCELADO".
    02 PRE-NUM-RENOVACIONES   PIC 9(02).
    02 PRE-FEC-PRESTAMO-R REDEFINES PRE-FEC-PRESTAMO.
        03 PRE-FEC-PRE-ANO      PIC 9(04).
        03 PRE-FEC-PRE-MES      PIC 9(02).
        03 PRE-FEC-PRE-DIA      PIC 9(02).
    02 FILLER                  PIC X(08).
