*    ------------------------------------------------------------
*    RECURSO.CPY
*    MAESTRO DE RECURSOS: LIBROFISICO, EBOOK, AUDIOLIBRO.
*    CARGADO COMPLETO EN WS-RECURSO-TAB AL ARRANCAR EL LOTE.
*    ------------------------------------------------------------
*    03-03-1999 JLG  CR-0002  VERSION INICIAL DEL COPY.
*    22-11-1999 MPR  CR-0021  CAMPOS DE DESCARGAS PARA EBOOK.
*    ------------------------------------------------------------
    02 REC-ID                 PIC X(36).
    02 REC-TITULO               PIC X(60).
    02 REC-AUTOR                  PIC X(40).
    02 REC-CATEGORIA                 PIC X(20).
    02 REC-TIPO                         PIC X(12).
    02 REC-DISPONIBLE                      PIC X(01).
        88 REC-ESTA-DISPONIBLE                 VALUE "Y".
        88 REC-NO-DISPONIBLE                   VALUE "N".
    02 REC-ESTADO              PIC X(10).
        88 REC-DANADO             VALUE "DANADO".
    02 REC-NUM-VECES-PRESTADO  PIC 9(05).
    02 REC-DESCARGAS-REALIZADAS PIC 9(05).
    02 REC-LIMITE-DESCARGAS    PIC 9(05).
    02 REC-TITULO-R REDEFINES REC-TITULO.
        03 REC-TITULO-30A        PIC X(30).
        03 REC-TITULO-30B        PIC X(30).
    02 FILLER                  PIC X(06).
