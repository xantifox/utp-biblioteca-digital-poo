*    ------------------------------------------------------------
*    RESERVA.CPY
*    LAYOUT DE LA RESERVA SOBRE LA COLA DE UN LIBROFISICO.
*    SE ACUMULA EN WS-RESERVA-TAB Y SE VUELCA A RESERVAS.DAT.
*    RES-FEC-EXPIRA ES CAMPO DE TRABAJO (NO VIENE DEL FICHERO DE
*    TRANSACCIONES), LLEVA LA FECHA LIMITE PARA EL BARRIDO
*    PERIODICO DE EXPIRACION (VER LIB8).
*    ------------------------------------------------------------
*    09-03-1999 JLG  CR-0005  VERSION INICIAL DEL COPY.
*    18-01-2000 JLG  CR-0033  AGREGADO RES-FEC-EXPIRA (BARRIDO).
*    21-06-2001 MPR  CR-0054  AGREGADO RES-FEC-EXP-R Y
*                             RES-FEC-RES-R PARA DESGLOSAR
*                             AMBAS FECHAS POR ANO/MES/DIA.
*    ------------------------------------------------------------
    02 RES-ID                 PIC X(36).
    02 RES-USUARIO-ID           PIC X(36).
    02 RES-RECURSO-ID              PIC X(36).
    02 RES-PRIORIDAD                  PIC 9(01).
    02 RES-POSICION-COLA                 PIC 9(02).
    02 RES-FEC-RESERVA                      PIC 9(08).
    02 RES-FEC-RES-R REDEFINES RES-FEC-RESERVA.
        03 RES-FEC-RES-ANO       PIC 9(04).
        03 RES-FEC-RES-MES       PIC 9(02).
        03 RES-FEC-RES-DIA       PIC 9(02).
    02 RES-FEC-EXPIRA          PIC 9(08).
    02 RES-FEC-EXP-R REDEFINES RES-FEC-EXPIRA.
        03 RES-FEC-EXP-ANO       PIC 9(04).
        03 RES-FEC-EXP-MES       PIC 9(02).
        03 RES-FEC-EXP-DIA       PIC 9(02).
    02 RES-ESTADO              PIC X(10).
        88 RES-PENDIENTE           VALUE "PENDIENTE".
        88 RES-CONFIRMADA          VALUE "CONFIRMADA".
        88 RES-EXPIRADA            VALUE "EXPIRADA".
        88 RES-CANCELADA           VALUE "CANCELADA".
        88 RES-COMPLETADA          VALUE "COMPLETADA".
    02 FILLER                 PIC X(08).
