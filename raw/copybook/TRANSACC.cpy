*    ------------------------------------------------------------
*    TRANSACC.CPY
*    LAYOUT DE UNA LINEA DE TRANSACCIONES.DAT, FICHERO DE
*    MANDATOS QUE CONDUCE EL LOTE NOCTURNO.
*    ------------------------------------------------------------
*    10-03-1999 JLG  CR-0006  VERSION INICIAL DEL COPY.
*    21-06-2003 TGS  CR-0080  AGREGADO TXN-FECHA-R PARA EL
*                             DESGLOSE DE ANO/MES/DIA.
*    ------------------------------------------------------------
    02 TXN-TIPO                PIC X(10).
        88 TXN-ES-PRESTAMO         VALUE "PRESTAMO".
        88 TXN-ES-DEVOLUCION       VALUE "DEVOLUCION".
        88 TXN-ES-RENOVAR          VALUE "RENOVAR".
        88 TXN-ES-RESERVAR         VALUE "RESERVAR".
        88 TXN-ES-PAGAR-MULTA      VALUE "PAGAR-MULTA".
    02 TXN-USUARIO-ID          PIC X(36).
    02 TXN-RECURSO-ID          PIC X(36).
    02 TXN-FECHA                  PIC 9(08).
    02 TXN-FECHA-R REDEFINES TXN-FECHA.
        03 TXN-FEC-ANO            PIC 9(04).
        03 TXN-FEC-MES            PIC 9(02).
        03 TXN-FEC-DIA            PIC 9(02).
    02 TXN-MONTO-PAGO-ENT            PIC S9(07).
    02 TXN-MONTO-PAGO-DEC               PIC 9(02).
    02 FILLER                  PIC X(01).
