*    ------------------------------------------------------------
*    MULTA.CPY
*    LAYOUT DEL REGISTRO DE MULTA (RETRASO EN LA DEVOLUCION).
*    SE ACUMULA EN WS-MULTA-TAB Y SE VUELCA A MULTAS.DAT.
*    ------------------------------------------------------------
*    07-03-1999 JLG  CR-0004  VERSION INICIAL DEL COPY.
*    ------------------------------------------------------------
    02 MUL-ID                 PIC X(36).
    02 MUL-PRESTAMO-ID           PIC X(36).
    02 MUL-MONTO-ENT                PIC S9(07).
    02 MUL-MONTO-DEC                   PIC 9(02).
    02 MUL-FEC-GENERACION                 PIC 9(08).
    02 MUL-PAGADA              PIC X(01).
        88 MUL-ESTA-PAGADA        VALUE "Y".
        88 MUL-ESTA-PENDIENTE     VALUE "N".
    02 MUL-CONCEPTO           PIC X(40).
    02 MUL-CONCEPTO-R REDEFINES MUL-CONCEPTO.
        03 MUL-CONCEPTO-20A     PIC X(20).
        03 MUL-CONCEPTO-20B     PIC X(20).
    02 FILLER                 PIC X(06).
