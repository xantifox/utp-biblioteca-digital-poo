*    ------------------------------------------------------------
*    FECHAPD.CPY
*    RUTINAS DE FECHA COMUNES, COPIADAS AL FINAL DE LA PROCEDURE
*    DIVISION DE TODO PROGRAMA QUE SUME DIAS A UNA FECHA CCYYMMDD
*    O RESTE DOS FECHAS.  NO SE USA FUNCTION INTRINSECA DE FECHA,
*    EL SITIO NO TRAE LIBRERIA DE FECHAS DEL COMPILADOR, SE
*    CONVIERTE A NUMERO JULIANO DE DIA A MANO.
*    CONTRATO DE USO (VER COMENTARIOS EN CADA PARRAFO):
*      SUMAR-DIAS-A-FECHA : FECHA-E + DIAS-SUMAR -> FECHA-SALIDA
*      DIFERENCIA-DIAS    : FECHA-E - FECHA-SALIDA -> DIF-DIAS
*    ------------------------------------------------------------
*    12-03-1999 JLG  CR-0008  VERSION INICIAL, FORMULA FLIEGEL.
*    05-05-2002 MPR  CR-0061  CORREGIDO SIGNO EN DIFERENCIA-DIAS.
*    ------------------------------------------------------------
CALC-JULIANO-DESDE-FECHA.
    COMPUTE JF-A = (14 - JF-MES-E) / 12.
    COMPUTE JF-Y = JF-ANO-E + 4800 - JF-A.
    COMPUTE JF-M = JF-MES-E + (12 * JF-A) - 3.
    COMPUTE JF-JULIANO = JF-DIA-E
        + (((153 * JF-M) + 2) / 5)
        + (365 * JF-Y) + (JF-Y / 4) - (JF-Y / 100)
        + (JF-Y / 400) - 32045.
CALC-JULIANO-DESDE-FECHA-EXIT.
    EXIT.

CALC-FECHA-DESDE-JULIANO.
    COMPUTE JF-A = JF-JULIANO + 32044.
    COMPUTE JF-B = ((4 * JF-A) + 3) / 146097.
    COMPUTE JF-C = JF-A - ((146097 * JF-B) / 4).
    COMPUTE JF-D = ((4 * JF-C) + 3) / 1461.
    COMPUTE JF-EE = JF-C - ((1461 * JF-D) / 4).
    COMPUTE JF-M = ((5 * JF-EE) + 2) / 153.
    COMPUTE JF-DIA-SAL = JF-EE - (((153 * JF-M) + 2) / 5) + 1.
    COMPUTE JF-MES-SAL = JF-M + 3 - (12 * (JF-M / 10)).
    COMPUTE JF-ANO-SAL = (100 * JF-B) + JF-D - 4800
        + (JF-M / 10).
CALC-FECHA-DESDE-JULIANO-EXIT.
    EXIT.

*    SUMA JF-DIAS-SUMAR (PUEDE SER NEGATIVO) A JF-FECHA-E, DEJA
*    EL RESULTADO EN JF-FECHA-SALIDA.
SUMAR-DIAS-A-FECHA.
    PERFORM CALC-JULIANO-DESDE-FECHA
        THRU CALC-JULIANO-DESDE-FECHA-EXIT.
    COMPUTE JF-JULIANO = JF-JULIANO + JF-DIAS-SUMAR.
    PERFORM CALC-FECHA-DESDE-JULIANO
        THRU CALC-FECHA-DESDE-JULIANO-EXIT.
SUMAR-DIAS-A-FECHA-EXIT.
    EXIT.

*    DEJA EN JF-DIF-DIAS LOS DIAS DE JF-FECHA-E MENOS LOS DIAS DE
*    JF-FECHA-SALIDA (FECHA-E MAS RECIENTE = RESULTADO POSITIVO).
*    OJO: DESTRUYE EL CONTENIDO DE JF-FECHA-E AL SALIR.
DIFERENCIA-DIAS.
    PERFORM CALC-JULIANO-DESDE-FECHA
        THRU CALC-JULIANO-DESDE-FECHA-EXIT.
    MOVE JF-JULIANO TO JF-JULIANO-1.
    MOVE JF-FECHA-SALIDA TO JF-FECHA-E.
    PERFORM CALC-JULIANO-DESDE-FECHA
        THRU CALC-JULIANO-DESDE-FECHA-EXIT.
    MOVE JF-JULIANO TO JF-JULIANO-2.
    COMPUTE JF-DIF-DIAS = JF-JULIANO-1 - JF-JULIANO-2.
DIFERENCIA-DIAS-EXIT.
    EXIT.
