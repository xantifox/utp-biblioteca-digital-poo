*    ------------------------------------------------------------
*    USUARIO.CPY
*    LAYOUT DEL MAESTRO DE USUARIOS DE LA BIBLIOTECA DIGITAL.
*    UN REGISTRO POR USUARIO: ESTUDIANTE, PROFESOR O BIBLIOT.
*    CARGADO COMPLETO EN WS-USUARIO-TAB AL ARRANCAR EL LOTE.
*    ------------------------------------------------------------
*    01-03-1999 JLG  CR-0001  VERSION INICIAL DEL COPY.
*    14-09-1999 JLG  CR-0014  AGREGADO USR-COORDINADOR.
*    ------------------------------------------------------------
    02 USR-ID                PIC X(36).
    02 USR-NOMBRE             PIC X(40).
    02 USR-EMAIL              PIC X(40).
    02 USR-TIPO                PIC X(12).
    02 USR-ACTIVO               PIC X(01).
        88 USR-ESTA-ACTIVO         VALUE "Y".
        88 USR-ESTA-INACTIVO       VALUE "N".
    02 USR-COORDINADOR         PIC X(01).
        88 USR-ES-COORDINADOR      VALUE "Y".
    02 USR-PRESTAMOS-ACTIVOS  PIC 9(03).
    02 USR-MUL-PEND-ENT       PIC S9(07).
    02 USR-MUL-PEND-DEC       PIC 9(02).
    02 USR-TIPO-R REDEFINES USR-TIPO.
        03 USR-TIPO-8          PIC X(08).
        03 USR-TIPO-REL        PIC X(04).
    02 FILLER                 PIC X(08).
