*    ------------------------------------------------------------
*    FECHAWS.CPY
*    CAMPOS DE TRABAJO PARA CONVERTIR FECHA CCYYMMDD <-> NUMERO
*    JULIANO DE DIA.  COPIAR EN WORKING-STORAGE EN TODO PROGRAMA
*    QUE COPIE TAMBIEN FECHAPD.CPY EN LA PROCEDURE DIVISION.
*    NO SE USA FUNCTION DE FECHA DEL COMPILADOR (VER FECHAPD).
*    ------------------------------------------------------------
*    11-03-1999 JLG  CR-0007  VERSION INICIAL DEL COPY.
*    ------------------------------------------------------------
02 JF-FECHA-E              PIC 9(08).
    03 JF-FECHA-E-R REDEFINES JF-FECHA-E.
        04 JF-ANO-E           PIC 9(04).
        04 JF-MES-E           PIC 9(02).
        04 JF-DIA-E           PIC 9(02).
02 JF-JULIANO              PIC 9(09) COMP.
02 JF-DIAS-SUMAR           PIC S9(05) COMP.
02 JF-A                    PIC 9(09) COMP.
02 JF-B                    PIC 9(09) COMP.
02 JF-C                    PIC 9(09) COMP.
02 JF-D                    PIC 9(09) COMP.
02 JF-EE                   PIC 9(09) COMP.
02 JF-M                    PIC 9(09) COMP.
02 JF-Y                    PIC 9(09) COMP.
02 JF-FECHA-SALIDA         PIC 9(08).
    03 JF-FECHA-SAL-R REDEFINES JF-FECHA-SALIDA.
        04 JF-ANO-SAL         PIC 9(04).
        04 JF-MES-SAL         PIC 9(02).
        04 JF-DIA-SAL         PIC 9(02).
02 JF-JULIANO-1            PIC 9(09) COMP.
02 JF-JULIANO-2            PIC 9(09) COMP.
02 JF-DIF-DIAS             PIC S9(06) COMP.
