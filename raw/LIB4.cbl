       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB4.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 22-03-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB4 ATIENDE EL MANDATO PRESTAMO DE TRANSACCIONES.DAT.
*    VALIDA QUE EL USUARIO PUEDA TOMAR PRESTAMO (ACTIVO, POR
*    DEBAJO DE SU LIMITE, SIN MULTAS PENDIENTES) Y QUE EL
*    RECURSO ESTE DISPONIBLE, CALCULA LA FECHA DE VENCIMIENTO
*    SEGUN EL MENOR DE LOS DIAS DE USUARIO Y DE RECURSO, Y DEJA
*    EL PRESTAMO ANOTADO EN LA TABLA DE TRABAJO DE LIB1.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    22-03-1999 JLG  CR-0013  VERSION INICIAL, SUSTITUYE LA      |TAG=CR-0013
*                             RETIRADA DE EFECTIVO DEL CAJERO.
*    26-09-1999 JLG  CR-0022  AY2K: FECHAS DE PRESTAMO Y DE      |TAG=CR-0022
*                             VENCIMIENTO A 4 DIGITOS DE ANO.
*    15-04-2001 MPR  CR-0050  AGREGADA REGLA DE DESCARGAS PARA   |TAG=CR-0050
*                             EBOOK (NO SE PRESTA SIN CUPO).
*    20-11-2002 MPR  CR-0067  SUSTITUIDO FUNCTION MOD POR        |TAG=CR-0067
*                             ARITMETICA DE RESTO A MANO EN EL
*                             CALCULO DE DIAS (VER FECHAPD.CPY).
*    14-01-2004 TGS  CR-0082  NO SE COMPROBABA REC-DANADO PARA   |TAG=CR-0082
*                             LIBROFISICO; AUDITORIA DETECTO QUE
*                             SE PODIA PRESTAR UN LIBRO DADO DE
*                             BAJA POR DETERIORO.  AHORA SE
*                             RECHAZA IGUAL QUE EN LIB5 Y LIB6.
*    14-01-2004 TGS  CR-0085  REC-NO-DISPONIBLE SE MIRABA PARA   |TAG=CR-0085
*                             CUALQUIER REC-TIPO; LA TABLA DE
*                             VALIDARCONDICIONPRESTAMO SOLO EXIGE
*                             REC-DISPONIBLE PARA LIBROFISICO.
*                             SE ACOTA EL CHEQUEO A ESE TIPO.
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EXCEPCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-EXC.

       DATA DIVISION.
       FILE SECTION.
       FD EXCEPCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "excepciones.rpt".
       01 EXC-LINEA-REG.
           05 EXC-LINEA           PIC X(74).
           05 FILLER              PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-EXC                 PIC X(02).
       77 W4-LIMITE               PIC 9(06) COMP.
       77 W4-DIAS-USR             PIC 9(03) COMP.
       77 W4-DIAS-REC             PIC 9(03) COMP.
       77 W4-DIAS-PRESTAMO        PIC 9(03) COMP.
       77 W4-USR-OK               PIC 9(01) COMP VALUE 0.
       77 W4-REC-OK               PIC 9(01) COMP VALUE 0.
       77 W4-NPRE-ED              PIC 9(05).

       COPY FECHAWS.

       LINKAGE SECTION.
       01 LK-USUARIO-TAB.
           05 LK-USUARIO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY LK-U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).
       77 LK-NUSU                PIC 9(03) COMP.

       01 LK-RECURSO-TAB.
           05 LK-RECURSO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS REC-ID
                   INDEXED BY LK-R-IDX.
               COPY RECURSO.
           05 FILLER               PIC X(01).
       77 LK-NREC                PIC 9(03) COMP.

       01 LK-PRESTAMO-TAB.
           05 LK-PRESTAMO-ENT OCCURS 500 TIMES
                   INDEXED BY LK-P-IDX.
               COPY PRESTAMO.
           05 FILLER               PIC X(01).
       77 LK-NPRE                PIC 9(05) COMP.

       01 LK-TXN-AREA.
           COPY TRANSACC.

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU
                                 LK-RECURSO-TAB LK-NREC
                                 LK-PRESTAMO-TAB LK-NPRE
                                 LK-TXN-AREA LK-TOTALES.
       L4-INICIO.
           MOVE 0 TO W4-USR-OK.
           MOVE 0 TO W4-REC-OK.

           SEARCH ALL LK-USUARIO-ENT
               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =
                    TXN-USUARIO-ID OF LK-TXN-AREA
                   MOVE 1 TO W4-USR-OK.

           IF W4-USR-OK = 0
               MOVE "USUARIO-NO-ENCONTRADO" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           SEARCH ALL LK-RECURSO-ENT
               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =
                    TXN-RECURSO-ID OF LK-TXN-AREA
                   MOVE 1 TO W4-REC-OK.

           IF W4-REC-OK = 0
               MOVE "RECURSO-NO-ENCONTRADO" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           PERFORM L4-FIJAR-REGLA-USUARIO
               THRU L4-FIJAR-REGLA-USUARIO-EXIT.
           PERFORM L4-FIJAR-DIAS-RECURSO
               THRU L4-FIJAR-DIAS-RECURSO-EXIT.

           IF NOT USR-ESTA-ACTIVO OF LK-USUARIO-ENT(LK-U-IDX)
               MOVE "LIMITE-EXCEDIDO" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           IF USR-PRESTAMOS-ACTIVOS OF LK-USUARIO-ENT(LK-U-IDX)
                   NOT < W4-LIMITE
               MOVE "LIMITE-EXCEDIDO" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           IF USR-MUL-PEND-ENT OF LK-USUARIO-ENT(LK-U-IDX)
                   NOT = 0
               OR USR-MUL-PEND-DEC OF LK-USUARIO-ENT(LK-U-IDX)
                   NOT = 0
               MOVE "LIMITE-EXCEDIDO" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =
                  "LIBROFISICO"
             AND REC-NO-DISPONIBLE OF LK-RECURSO-ENT(LK-R-IDX)
               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =
                  "LIBROFISICO"
             AND REC-DANADO OF LK-RECURSO-ENT(LK-R-IDX)
               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) = "EBOOK"
             AND REC-DESCARGAS-REALIZADAS OF
                 LK-RECURSO-ENT(LK-R-IDX)
                 NOT < REC-LIMITE-DESCARGAS OF
                 LK-RECURSO-ENT(LK-R-IDX)
               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA
               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT
               GOBACK.

           PERFORM L4-OTORGAR THRU L4-OTORGAR-EXIT.
           GOBACK.

       L4-FIJAR-REGLA-USUARIO.
           EVALUATE TRUE
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "BIBLIOTECARIO"
                   MOVE 999999 TO W4-LIMITE
                   MOVE 30 TO W4-DIAS-USR
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "PROFESOR"
                 AND USR-ES-COORDINADOR OF
                     LK-USUARIO-ENT(LK-U-IDX)
                   MOVE 15 TO W4-LIMITE
                   MOVE 15 TO W4-DIAS-USR
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "PROFESOR"
                   MOVE 10 TO W4-LIMITE
                   MOVE 15 TO W4-DIAS-USR
               WHEN OTHER
                   MOVE 3 TO W4-LIMITE
                   MOVE 7 TO W4-DIAS-USR
           END-EVALUATE.
       L4-FIJAR-REGLA-USUARIO-EXIT.
           EXIT.

       L4-FIJAR-DIAS-RECURSO.
           EVALUATE REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX)
               WHEN "EBOOK"
                   MOVE 14 TO W4-DIAS-REC
               WHEN "AUDIOLIBRO"
                   MOVE 21 TO W4-DIAS-REC
               WHEN OTHER
                   MOVE 7 TO W4-DIAS-REC
           END-EVALUATE.

           IF W4-DIAS-USR < W4-DIAS-REC
               MOVE W4-DIAS-USR TO W4-DIAS-PRESTAMO
           ELSE
               MOVE W4-DIAS-REC TO W4-DIAS-PRESTAMO.
       L4-FIJAR-DIAS-RECURSO-EXIT.
           EXIT.

       L4-OTORGAR.
           ADD 1 TO LK-NPRE.
           INITIALIZE LK-PRESTAMO-ENT(LK-NPRE).
           MOVE LK-NPRE TO W4-NPRE-ED.

           MOVE SPACES TO PRE-ID OF LK-PRESTAMO-ENT(LK-NPRE).
           STRING "PRE" W4-NPRE-ED DELIMITED BY SIZE INTO
               PRE-ID OF LK-PRESTAMO-ENT(LK-NPRE).
           MOVE TXN-USUARIO-ID OF LK-TXN-AREA
               TO PRE-USUARIO-ID OF LK-PRESTAMO-ENT(LK-NPRE).
           MOVE TXN-RECURSO-ID OF LK-TXN-AREA
               TO PRE-RECURSO-ID OF LK-PRESTAMO-ENT(LK-NPRE).
           MOVE TXN-FECHA OF LK-TXN-AREA
               TO PRE-FEC-PRESTAMO OF LK-PRESTAMO-ENT(LK-NPRE).
           MOVE "ACTIVO" TO PRE-ESTADO OF
               LK-PRESTAMO-ENT(LK-NPRE).
           MOVE 0 TO PRE-NUM-RENOVACIONES OF
               LK-PRESTAMO-ENT(LK-NPRE).

           MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E.
           MOVE W4-DIAS-PRESTAMO TO JF-DIAS-SUMAR.
           PERFORM SUMAR-DIAS-A-FECHA
               THRU SUMAR-DIAS-A-FECHA-EXIT.
           MOVE JF-FECHA-SALIDA TO
               PRE-FEC-VENCIMIENTO OF LK-PRESTAMO-ENT(LK-NPRE).

           ADD 1 TO USR-PRESTAMOS-ACTIVOS OF
               LK-USUARIO-ENT(LK-U-IDX).
           ADD 1 TO REC-NUM-VECES-PRESTADO OF
               LK-RECURSO-ENT(LK-R-IDX).

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX)
                   = "LIBROFISICO"
               MOVE "N" TO REC-DISPONIBLE OF
                   LK-RECURSO-ENT(LK-R-IDX).

           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) = "EBOOK"
               ADD 1 TO REC-DESCARGAS-REALIZADAS OF
                   LK-RECURSO-ENT(LK-R-IDX).

           ADD 1 TO CT-PRE-OTORGADOS.
       L4-OTORGAR-EXIT.
           EXIT.

       L4-RECHAZAR.
           ADD 1 TO CT-PRE-RECHAZADOS.
           OPEN EXTEND EXCEPCIONES.
           IF FS-EXC = "05" OR FS-EXC = "35"
               OPEN OUTPUT EXCEPCIONES.
           WRITE EXC-LINEA-REG.
           CLOSE EXCEPCIONES.
       L4-RECHAZAR-EXIT.
           EXIT.

       COPY FECHAPD.
