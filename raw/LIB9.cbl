       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB9.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 16-04-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB9 ATIENDE EL MANDATO RESERVAR DE TRANSACCIONES.DAT SOBRE
*    LA COLA DE RESERVAS DE UN LIBROFISICO.  COMPRUEBA QUE EL
*    RECURSO ESTE EN PRESTAMO, QUE LA COLA NO ESTE LLENA (10) Y
*    QUE EL USUARIO NO TENGA YA UNA RESERVA PENDIENTE SOBRE EL
*    MISMO RECURSO; SI TODO ES CORRECTO, ENCOLA LA RESERVA Y
*    REORDENA LA COLA DEL RECURSO POR PRIORIDAD DESCENDENTE Y
*    FECHA DE RESERVA ASCENDENTE (FIFO EN EMPATE DE PRIORIDAD).
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    16-04-1999 JLG  CR-0019  VERSION INICIAL, SUSTITUYE LA      |TAG=CR-0019B
*                             VENTA DE ENTRADAS DE LA SALA.      |TAG=CR-0019B
*    11-10-1999 JLG  CR-0027  AY2K: FECHA DE RESERVA A 4         |TAG=CR-0027
*                             DIGITOS DE ANO.                    |TAG=CR-0027
*    14-04-2001 MPR  CR-0049  AGREGADA REORDENACION DE LA COLA   |TAG=CR-0049B
*                             POR PRIORIDAD, ANTES SOLO ERA FIFO.|TAG=CR-0049B
*    30-11-2002 MPR  CR-0071  RECHAZO YA-TIENE-RESERVA Y         |TAG=CR-0071
*                             COLA-LLENA COMO CODIGOS PROPIOS.   |TAG=CR-0071
*    14-01-2004 TGS  CR-0089  AGREGADAS CANCELAR-RESERVA Y       |TAG=CR-0089
*                             COMPLETAR-RESERVA, A PETICION DE
*                             MOSTRADOR; SIN ENTRADA EN EL
*                             EVALUATE DE LIB1, IGUAL QUE LAS
*                             RUTINAS DE MULTA DE LIB7.
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EXCEPCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-EXC.

       DATA DIVISION.
       FILE SECTION.
       FD EXCEPCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "excepciones.rpt".
       01 EXC-LINEA-REG.
           05 EXC-LINEA           PIC X(74).
           05 FILLER              PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-EXC                 PIC X(02).
       77 W9-USR-OK               PIC 9(01) COMP VALUE 0.
       77 W9-REC-OK               PIC 9(01) COMP VALUE 0.
       77 W9-NENCOLA              PIC 9(03) COMP VALUE 0.
       77 W9-YA-RESERVADO         PIC 9(01) COMP VALUE 0.
       77 W9-SUB                 PIC 9(05) COMP.
       77 W9-SUB2                PIC 9(05) COMP.
       77 W9-PASADAS              PIC 9(03) COMP.
       77 W9-NRSV-ED              PIC 9(05).

*    COLA DE TRABAJO, SUBINDICES DE ESTE RECURSO SOLAMENTE,
*    USADA PARA LA REORDENACION POR PRIORIDAD/FECHA.
       01 W9-COLA-TAB.
           05 W9-COLA-ENT OCCURS 200 TIMES
                   INDEXED BY W9-C-IDX.
               10 W9C-SUB           PIC 9(05) COMP.
               10 W9C-PRIORIDAD     PIC 9(01).
               10 W9C-FECHA         PIC 9(08).
           05 FILLER               PIC X(04).

       01 W9-COLA-TEMP.
           05 W9T-SUB                PIC 9(05) COMP.
           05 W9T-PRIORIDAD           PIC 9(01).
           05 W9T-FECHA               PIC 9(08).
           05 FILLER                  PIC X(02).

       COPY FECHAWS.

       LINKAGE SECTION.
       01 LK-USUARIO-TAB.
           05 LK-USUARIO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY LK-U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).
       77 LK-NUSU                PIC 9(03) COMP.

       01 LK-RECURSO-TAB.
           05 LK-RECURSO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS REC-ID
                   INDEXED BY LK-R-IDX.
               COPY RECURSO.
           05 FILLER               PIC X(01).
       77 LK-NREC                PIC 9(03) COMP.

       01 LK-RESERVA-TAB.
           05 LK-RESERVA-ENT OCCURS 200 TIMES
                   INDEXED BY LK-S-IDX.
               COPY RESERVA.
           05 FILLER               PIC X(01).
       77 LK-NRSV                PIC 9(05) COMP.

       01 LK-TXN-AREA.
           COPY TRANSACC.

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU
                                 LK-RECURSO-TAB LK-NREC
                                 LK-RESERVA-TAB LK-NRSV
                                 LK-TXN-AREA LK-TOTALES.
       L9-INICIO.
           MOVE 0 TO W9-USR-OK.
           MOVE 0 TO W9-REC-OK.
           MOVE 0 TO W9-YA-RESERVADO.
           MOVE 0 TO W9-NENCOLA.

           SEARCH ALL LK-USUARIO-ENT
               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =
                    TXN-USUARIO-ID OF LK-TXN-AREA
                   MOVE 1 TO W9-USR-OK.

           SEARCH ALL LK-RECURSO-ENT
               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =
                    TXN-RECURSO-ID OF LK-TXN-AREA
                   MOVE 1 TO W9-REC-OK.

           IF W9-USR-OK = 0
               MOVE "USUARIO-NO-ENCONTRADO" TO EXC-LINEA
               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT
               GOBACK.

           IF W9-REC-OK = 0
               MOVE "RECURSO-NO-ENCONTRADO" TO EXC-LINEA
               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT
               GOBACK.

           IF REC-ESTA-DISPONIBLE OF LK-RECURSO-ENT(LK-R-IDX)
               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA
               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT
               GOBACK.

           PERFORM L9-EXAMINAR-COLA THRU L9-EXAMINAR-COLA-EXIT.

           IF W9-YA-RESERVADO = 1
               MOVE "YA-TIENE-RESERVA" TO EXC-LINEA
               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT
               GOBACK.

           IF W9-NENCOLA NOT < 10
               MOVE "COLA-LLENA" TO EXC-LINEA
               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT
               GOBACK.

           PERFORM L9-ENCOLAR THRU L9-ENCOLAR-EXIT.
           PERFORM L9-REORDENAR-COLA THRU L9-REORDENAR-COLA-EXIT.
           GOBACK.

       L9-EXAMINAR-COLA.
           MOVE 0 TO W9-SUB.
           PERFORM LK-NRSV TIMES
               ADD 1 TO W9-SUB
               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W9-SUB) =
                      TXN-RECURSO-ID OF LK-TXN-AREA
                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W9-SUB)
                   ADD 1 TO W9-NENCOLA
                   IF RES-USUARIO-ID OF LK-RESERVA-ENT(W9-SUB) =
                          TXN-USUARIO-ID OF LK-TXN-AREA
                       MOVE 1 TO W9-YA-RESERVADO.
       L9-EXAMINAR-COLA-EXIT.
           EXIT.

       L9-ENCOLAR.
           ADD 1 TO LK-NRSV.
           INITIALIZE LK-RESERVA-ENT(LK-NRSV).
           MOVE LK-NRSV TO W9-NRSV-ED.
           STRING "RSV" W9-NRSV-ED DELIMITED BY SIZE
               INTO RES-ID OF LK-RESERVA-ENT(LK-NRSV).
           MOVE TXN-USUARIO-ID OF LK-TXN-AREA
               TO RES-USUARIO-ID OF LK-RESERVA-ENT(LK-NRSV).
           MOVE TXN-RECURSO-ID OF LK-TXN-AREA
               TO RES-RECURSO-ID OF LK-RESERVA-ENT(LK-NRSV).
           MOVE TXN-FECHA OF LK-TXN-AREA
               TO RES-FEC-RESERVA OF LK-RESERVA-ENT(LK-NRSV).
           MOVE "PENDIENTE" TO
               RES-ESTADO OF LK-RESERVA-ENT(LK-NRSV).

           EVALUATE TRUE
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "BIBLIOTECARIO"
                   MOVE 0 TO
                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "PROFESOR"
                 AND USR-ES-COORDINADOR OF
                     LK-USUARIO-ENT(LK-U-IDX)
                   MOVE 3 TO
                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)
               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)
                    = "PROFESOR"
                   MOVE 2 TO
                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)
               WHEN OTHER
                   MOVE 1 TO
                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)
           END-EVALUATE.

           MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E.
           MOVE 2 TO JF-DIAS-SUMAR.
           PERFORM SUMAR-DIAS-A-FECHA
               THRU SUMAR-DIAS-A-FECHA-EXIT.
           MOVE JF-FECHA-SALIDA TO
               RES-FEC-EXPIRA OF LK-RESERVA-ENT(LK-NRSV).

           ADD 1 TO CT-RSV-CREADAS.
       L9-ENCOLAR-EXIT.
           EXIT.

      *---------------------------------------------------------
      * REORDENA LA COLA DEL RECURSO DE LA TRANSACCION: COPIA
      * LOS SUBINDICES DE SUS RESERVAS PENDIENTES A W9-COLA-TAB,
      * LOS ORDENA POR BURBUJA (PRIORIDAD DESC, FECHA ASC) Y
      * RENUMERA RES-POSICION-COLA 1..N EN LA TABLA DEFINITIVA.
      *---------------------------------------------------------
       L9-REORDENAR-COLA.
           MOVE 0 TO W9-NENCOLA.
           MOVE 0 TO W9-SUB.
           PERFORM LK-NRSV TIMES
               ADD 1 TO W9-SUB
               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W9-SUB) =
                      TXN-RECURSO-ID OF LK-TXN-AREA
                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W9-SUB)
                   ADD 1 TO W9-NENCOLA
                   MOVE W9-SUB TO W9C-SUB(W9-NENCOLA)
                   MOVE RES-PRIORIDAD OF LK-RESERVA-ENT(W9-SUB)
                       TO W9C-PRIORIDAD(W9-NENCOLA)
                   MOVE RES-FEC-RESERVA OF LK-RESERVA-ENT(W9-SUB)
                       TO W9C-FECHA(W9-NENCOLA).

           IF W9-NENCOLA < 2
               GO TO L9-REORDENAR-RENUMERAR.

           PERFORM L9-BURBUJA THRU L9-BURBUJA-EXIT.

       L9-REORDENAR-RENUMERAR.
           MOVE 0 TO W9-SUB.
           PERFORM W9-NENCOLA TIMES
               ADD 1 TO W9-SUB
               MOVE W9-SUB TO
                   RES-POSICION-COLA OF
                       LK-RESERVA-ENT(W9C-SUB(W9-SUB)).
       L9-REORDENAR-COLA-EXIT.
           EXIT.

       L9-BURBUJA.
           COMPUTE W9-PASADAS = W9-NENCOLA - 1.
           PERFORM W9-PASADAS TIMES
               MOVE 0 TO W9-SUB
               PERFORM W9-PASADAS TIMES
                   ADD 1 TO W9-SUB
                   MOVE W9-SUB TO W9-SUB2
                   ADD 1 TO W9-SUB2
                   PERFORM L9-COMPARAR-Y-CAMBIAR
                       THRU L9-COMPARAR-Y-CAMBIAR-EXIT.
       L9-BURBUJA-EXIT.
           EXIT.

       L9-COMPARAR-Y-CAMBIAR.
           IF W9C-PRIORIDAD(W9-SUB) <
                   W9C-PRIORIDAD(W9-SUB2)
               PERFORM L9-INTERCAMBIAR
                   THRU L9-INTERCAMBIAR-EXIT
           ELSE
               IF W9C-PRIORIDAD(W9-SUB) =
                       W9C-PRIORIDAD(W9-SUB2)
                 AND W9C-FECHA(W9-SUB) >
                       W9C-FECHA(W9-SUB2)
                   PERFORM L9-INTERCAMBIAR
                       THRU L9-INTERCAMBIAR-EXIT.
       L9-COMPARAR-Y-CAMBIAR-EXIT.
           EXIT.

       L9-INTERCAMBIAR.
           MOVE W9-COLA-ENT(W9-SUB) TO W9-COLA-TEMP.
           MOVE W9-COLA-ENT(W9-SUB2) TO W9-COLA-ENT(W9-SUB).
           MOVE W9-COLA-TEMP TO W9-COLA-ENT(W9-SUB2).
       L9-INTERCAMBIAR-EXIT.
           EXIT.

      *---------------------------------------------------------
      * CANCELAR-RESERVA Y COMPLETAR-RESERVA NO TIENEN ENTRADA EN
      * EL EVALUATE DE LIB1; QUEDAN AQUI COMO RUTINAS DE APOYO
      * PARA EL MOSTRADOR (EL BIBLIOTECARIO CANCELA O COMPLETA
      * UNA RESERVA CONCRETA CON LK-S-IDX YA POSICIONADO), TAL
      * COMO SE DOCUMENTAN EN EL MANUAL DE OPERACION.
      *---------------------------------------------------------
       L9-CANCELAR-RESERVA.
           IF NOT RES-COMPLETADA OF LK-RESERVA-ENT(LK-S-IDX)
               MOVE "CANCELADA" TO
                   RES-ESTADO OF LK-RESERVA-ENT(LK-S-IDX)
               PERFORM L9-REORDENAR-COLA
                   THRU L9-REORDENAR-COLA-EXIT.
       L9-CANCELAR-RESERVA-EXIT.
           EXIT.

       L9-COMPLETAR-RESERVA.
           IF RES-CONFIRMADA OF LK-RESERVA-ENT(LK-S-IDX)
               MOVE "COMPLETADA" TO
                   RES-ESTADO OF LK-RESERVA-ENT(LK-S-IDX).
       L9-COMPLETAR-RESERVA-EXIT.
           EXIT.

       L9-RECHAZAR.
           OPEN EXTEND EXCEPCIONES.
           IF FS-EXC = "05" OR FS-EXC = "35"
               OPEN OUTPUT EXCEPCIONES.
           WRITE EXC-LINEA-REG.
           CLOSE EXCEPCIONES.
       L9-RECHAZAR-EXIT.
           EXIT.

       COPY FECHAPD.
