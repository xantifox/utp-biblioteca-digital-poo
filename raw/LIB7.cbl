       IDENTIFICATION DIVISION.
       PROGRAM-ID. LIB7.
       AUTHOR. J. LOPEZ GARCIA.
       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.
       DATE-WRITTEN. 02-04-1999.
       DATE-COMPILED.
       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.

*    ------------------------------------------------------------
*    LIB7 ATIENDE EL MANDATO PAGAR-MULTA DE TRANSACCIONES.DAT.
*    LAS MULTAS SE GENERAN EN LIB5 EN EL MOMENTO DE LA
*    DEVOLUCION; LIB7 SOLO TRAMITA SU COBRO.  NO SE ADMITEN
*    PAGOS PARCIALES: EL IMPORTE DEBE CUBRIR TODO LO PENDIENTE
*    DEL USUARIO O SE RECHAZA LA TRANSACCION.
*    INCLUYE DOS RUTINAS DE APOYO (DESCUENTO Y RECARGO POR DIAS
*    ADICIONALES) QUE QUEDAN DISPONIBLES PARA USO MANUAL DESDE
*    VENTANILLA, SIN ENTRADA PROPIA EN EL DESPACHADOR DE LIB1.
*    ------------------------------------------------------------
*    CONTROL DE CAMBIOS.
*    ------------------------------------------------------------
*    02-04-1999 JLG  CR-0017  VERSION INICIAL, SUSTITUYE EL      |TAG=CR-0017
*                             INGRESO/REINTEGRO DEL CAJERO.
*    30-09-1999 JLG  CR-0025  AY2K: FECHA DE PAGO A 4 DIGITOS    |TAG=CR-0025
*                             DE ANO.
*    14-05-2001 MPR  CR-0053  PROHIBIDO EL PAGO PARCIAL; SE      |TAG=CR-0053
*                             EXIGE CUBRIR TODO LO PENDIENTE.
*    03-12-2002 MPR  CR-0070  AGREGADAS APLICAR-DESCUENTO E      |TAG=CR-0070
*                             INCREMENTAR-POR-DIAS-ADICIONALES,  |TAG=CR-0070
*                             A PETICION DE ATENCION AL USUARIO. |TAG=CR-0070
*    19-06-2003 TGS  CR-0079  LIB7 PASA A ATENDER SOLO EL PAGO;  |TAG=CR-0079
*                             LA GENERACION DE MULTA SE HIZO     |TAG=CR-0079
*                             PARTE DE LIB5 EN ESTA MISMA FECHA. |TAG=CR-0079
*    14-01-2004 TGS  CR-0083  EL PAGO DE UN USUARIO MARCABA      |TAG=CR-0083
*                             COMO PAGADAS LAS MULTAS PENDIENTES
*                             DE TODOS LOS DEMAS; AHORA RECIBE
*                             LA TABLA DE PRESTAMOS Y SOLO
*                             MARCA LAS MULTAS DE PRESTAMOS DEL
*                             PROPIO USUARIO QUE PAGA.
*    14-01-2004 TGS  CR-0084  MUL-PAGADA ES PIC X(01) Y SE LE    |TAG=CR-0084
*                             MOVIA EL LITERAL "PAGADA"; QUEDABA
*                             TRUNCADO A "P" Y NO CUMPLIA NI
*                             MUL-ESTA-PAGADA NI MUL-ESTA-
*                             PENDIENTE.  SE MUEVE "Y".
*    14-01-2004 TGS  CR-0088  AUDITORIA: FALTABA ROUNDED EN LOS  |TAG=CR-0088
*                             LOS COMPUTE DE IMPORTE DE MULTA DE
*                             ESTE PROGRAMA (PAGO, DESCUENTO Y
*                             RECARGO POR DIAS ADICIONALES).
*    ------------------------------------------------------------

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT EXCEPCIONES ASSIGN TO DISK
           ORGANIZATION IS LINE SEQUENTIAL
           ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS FS-EXC.

       DATA DIVISION.
       FILE SECTION.
       FD EXCEPCIONES
           LABEL RECORD STANDARD
           VALUE OF FILE-ID IS "excepciones.rpt".
       01 EXC-LINEA-REG.
           05 EXC-LINEA           PIC X(74).
           05 FILLER              PIC X(06).

       WORKING-STORAGE SECTION.
       77 FS-EXC                 PIC X(02).
       77 W7-USR-OK               PIC 9(01) COMP VALUE 0.
       77 W7-SUB                 PIC 9(03) COMP.
       77 W7-PAGO-CENT            PIC 9(09) COMP.
       77 W7-PEND-CENT            PIC 9(09) COMP.
       77 W7-DESC-CENT            PIC 9(09) COMP.
       77 W7-RECARGO-CENT         PIC 9(09) COMP.
       77 W7-PORCENTAJE-DESC      PIC 9(03) COMP.
       77 W7-DIAS-ADICIONALES     PIC 9(03) COMP.
       77 W7-PRE-SUB              PIC 9(03) COMP.
       77 W7-PRE-OK               PIC 9(01) COMP VALUE 0.

       LINKAGE SECTION.
       01 LK-USUARIO-TAB.
           05 LK-USUARIO-ENT OCCURS 100 TIMES
                   ASCENDING KEY IS USR-ID
                   INDEXED BY LK-U-IDX.
               COPY USUARIO.
           05 FILLER               PIC X(01).
       77 LK-NUSU                PIC 9(03) COMP.

       01 LK-PRESTAMO-TAB.
           05 LK-PRESTAMO-ENT OCCURS 500 TIMES
                   INDEXED BY LK-P-IDX.
               COPY PRESTAMO.
           05 FILLER               PIC X(01).
       77 LK-NPRE                PIC 9(05) COMP.

       01 LK-MULTA-TAB.
           05 LK-MULTA-ENT OCCURS 500 TIMES
                   INDEXED BY LK-M-IDX.
               COPY MULTA.
           05 FILLER               PIC X(01).
       77 LK-NMUL                PIC 9(05) COMP.

       01 LK-TXN-AREA.
           COPY TRANSACC.

       01 LK-TOTALES.
           05 CT-TXN-LEIDAS        PIC 9(06) COMP.
           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.
           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.
           05 CT-DEVOLUCIONES      PIC 9(06) COMP.
           05 CT-MUL-GENERADAS     PIC 9(06) COMP.
           05 CT-MUL-MONTO-ENT     PIC S9(07).
           05 CT-MUL-MONTO-DEC     PIC 9(02).
           05 CT-REN-OTORGADAS     PIC 9(06) COMP.
           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.
           05 CT-RSV-CREADAS       PIC 9(06) COMP.
           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.
           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.
           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.
           05 FILLER               PIC X(06).

       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU
                                 LK-PRESTAMO-TAB LK-NPRE
                                 LK-MULTA-TAB LK-NMUL
                                 LK-TXN-AREA LK-TOTALES.
       L7-INICIO.
           MOVE 0 TO W7-USR-OK.

           SEARCH ALL LK-USUARIO-ENT
               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =
                    TXN-USUARIO-ID OF LK-TXN-AREA
                   MOVE 1 TO W7-USR-OK.

           IF W7-USR-OK = 0
               MOVE "USUARIO-NO-ENCONTRADO" TO EXC-LINEA
               PERFORM L7-RECHAZAR THRU L7-RECHAZAR-EXIT
               GOBACK.

           COMPUTE W7-PEND-CENT ROUNDED =
               (USR-MUL-PEND-ENT OF
                   LK-USUARIO-ENT(LK-U-IDX) * 100)
                + USR-MUL-PEND-DEC OF
                   LK-USUARIO-ENT(LK-U-IDX).

           IF W7-PEND-CENT = 0
               MOVE "SIN-MULTA-PENDIENTE" TO EXC-LINEA
               PERFORM L7-RECHAZAR THRU L7-RECHAZAR-EXIT
               GOBACK.

           COMPUTE W7-PAGO-CENT ROUNDED =
               (TXN-MONTO-PAGO-ENT OF LK-TXN-AREA * 100)
                + TXN-MONTO-PAGO-DEC OF LK-TXN-AREA.

           IF W7-PAGO-CENT < W7-PEND-CENT
               MOVE "PAGO-PARCIAL-NO-PERMITIDO" TO EXC-LINEA
               PERFORM L7-RECHAZAR THRU L7-RECHAZAR-EXIT
               GOBACK.

           PERFORM L7-MARCAR-MULTAS-PAGADAS
               THRU L7-MARCAR-MULTAS-PAGADAS-EXIT.

           MOVE 0 TO USR-MUL-PEND-ENT OF
               LK-USUARIO-ENT(LK-U-IDX).
           MOVE 0 TO USR-MUL-PEND-DEC OF
               LK-USUARIO-ENT(LK-U-IDX).
           ADD 1 TO CT-PAGOS-ACEPTADOS.
           GOBACK.

       L7-MARCAR-MULTAS-PAGADAS.
           MOVE 0 TO W7-SUB.
           PERFORM LK-NMUL TIMES
               ADD 1 TO W7-SUB
               IF MUL-PRESTAMO-ID OF LK-MULTA-ENT(W7-SUB) NOT =
                      SPACES
                 AND MUL-ESTA-PENDIENTE OF LK-MULTA-ENT(W7-SUB)
                   PERFORM L7-MULTA-DE-ESTE-USUARIO
                       THRU L7-MULTA-DE-ESTE-USUARIO-EXIT.
       L7-MARCAR-MULTAS-PAGADAS-EXIT.
           EXIT.

       L7-MULTA-DE-ESTE-USUARIO.
           MOVE 0 TO W7-PRE-OK.
           MOVE 0 TO W7-PRE-SUB.
           PERFORM LK-NPRE TIMES
               ADD 1 TO W7-PRE-SUB
               IF PRE-ID OF LK-PRESTAMO-ENT(W7-PRE-SUB) =
                      MUL-PRESTAMO-ID OF LK-MULTA-ENT(W7-SUB)
                 AND PRE-USUARIO-ID OF
                     LK-PRESTAMO-ENT(W7-PRE-SUB) =
                     TXN-USUARIO-ID OF LK-TXN-AREA
                   MOVE 1 TO W7-PRE-OK.

           IF W7-PRE-OK = 1
               MOVE "Y" TO MUL-PAGADA OF LK-MULTA-ENT(W7-SUB).
       L7-MULTA-DE-ESTE-USUARIO-EXIT.
           EXIT.

      *---------------------------------------------------------
      * APLICAR-DESCUENTO Y INCREMENTAR-POR-DIAS-ADICIONALES NO
      * TIENEN ENTRADA EN EL EVALUATE DE LIB1; QUEDAN AQUI COMO
      * RUTINAS DE APOYO PARA AJUSTES MANUALES SOBRE UNA MULTA,
      * TAL COMO SE DOCUMENTAN EN EL MANUAL DE OPERACION.
      *---------------------------------------------------------
       L7-APLICAR-DESCUENTO.
           COMPUTE W7-DESC-CENT ROUNDED =
               ((MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX) * 100)
                + MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX))
                * W7-PORCENTAJE-DESC / 100.
           COMPUTE W7-PEND-CENT ROUNDED =
               (MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX) * 100)
                + MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)
                - W7-DESC-CENT.
           IF W7-PEND-CENT < 0
               MOVE 0 TO W7-PEND-CENT.
           COMPUTE MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX)
               ROUNDED = W7-PEND-CENT / 100.
           COMPUTE MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)
               ROUNDED = W7-PEND-CENT -
               ((W7-PEND-CENT / 100) * 100).
       L7-APLICAR-DESCUENTO-EXIT.
           EXIT.

       L7-INCREMENTAR-DIAS-ADICIONALES.
           COMPUTE W7-RECARGO-CENT ROUNDED =
               W7-DIAS-ADICIONALES * 100.
           COMPUTE W7-PEND-CENT ROUNDED =
               (MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX) * 100)
                + MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)
                + W7-RECARGO-CENT.
           COMPUTE MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX)
               ROUNDED = W7-PEND-CENT / 100.
           COMPUTE MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)
               ROUNDED = W7-PEND-CENT -
               ((W7-PEND-CENT / 100) * 100).
       L7-INCREMENTAR-DIAS-ADICIONALES-EXIT.
           EXIT.

       L7-RECHAZAR.
           ADD 1 TO CT-PAGOS-RECHAZADOS.
           OPEN EXTEND EXCEPCIONES.
           IF FS-EXC = "05" OR FS-EXC = "35"
               OPEN OUTPUT EXCEPCIONES.
           WRITE EXC-LINEA-REG.
           CLOSE EXCEPCIONES.
       L7-RECHAZAR-EXIT.
           EXIT.
