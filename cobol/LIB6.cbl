000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB6.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 26-03-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB6 ATIENDE EL MANDATO RENOVAR DE TRANSACCIONES.DAT.       
000110*    LOCALIZA EL PRESTAMO ABIERTO, COMPRUEBA QUE NO SUPERE EL    
000120*    TOPE DE DOS RENOVACIONES Y QUE EL RECURSO SEA RENOVABLE     
000130*    (UN LIBROFISICO NO ES RENOVABLE SI ESTA DANADO O SI HAY     
000140*    RESERVAS EN COLA; EBOOK Y AUDIOLIBRO SIEMPRE LO SON) Y      
000150*    RECALCULA EL VENCIMIENTO DESDE LA FECHA DE LA RENOVACION.   
000160*    ------------------------------------------------------------
000170*    CONTROL DE CAMBIOS.                                         
000180*    ------------------------------------------------------------
000190*    26-03-1999 JLG  CR-0016  VERSION INICIAL, SUSTITUYE LA       CR-0016 
000200*                             CONSULTA DE SALDO DEL CAJERO.      
000210*    28-09-1999 JLG  CR-0024  AY2K: FECHA DE RENOVACION A 4       CR-0024 
000220*                             DIGITOS DE ANO.                    
000230*    22-04-2001 MPR  CR-0052  AGREGADO TOPE DE DOS                CR-0052 
000240*                             RENOVACIONES POR PRESTAMO.         
000250*    25-11-2002 MPR  CR-0069  NO SE RENUEVA SI HAY RESERVAS EN    CR-0069 
000260*                             COLA PARA EL MISMO RECURSO.        
000270*    ------------------------------------------------------------
000280                                                                 
000290       ENVIRONMENT DIVISION.                                     
000300       CONFIGURATION SECTION.                                    
000310       SPECIAL-NAMES.                                            
000320           C01 IS TOP-OF-FORM.                                   
000330                                                                 
000340       INPUT-OUTPUT SECTION.                                     
000350       FILE-CONTROL.                                             
000360           SELECT EXCEPCIONES ASSIGN TO DISK                     
000370           ORGANIZATION IS LINE SEQUENTIAL                       
000380           ACCESS MODE IS SEQUENTIAL                             
000390           FILE STATUS IS FS-EXC.                                
000400                                                                 
000410       DATA DIVISION.                                            
000420       FILE SECTION.                                             
000430       FD EXCEPCIONES                                            
000440           LABEL RECORD STANDARD                                 
000450           VALUE OF FILE-ID IS "excepciones.rpt".                
000460       01 EXC-LINEA-REG.                                         
000470           05 EXC-LINEA           PIC X(74).                     
000480           05 FILLER              PIC X(06).                     
000490                                                                 
000500       WORKING-STORAGE SECTION.                                  
000510       77 FS-EXC                 PIC X(02).                      
000520       77 W6-USR-OK               PIC 9(01) COMP VALUE 0.        
000530       77 W6-REC-OK               PIC 9(01) COMP VALUE 0.        
000540       77 W6-PRE-OK               PIC 9(01) COMP VALUE 0.        
000550       77 W6-COLA-OCUPADA         PIC 9(01) COMP VALUE 0.        
000560       77 W6-SUB                 PIC 9(03) COMP.                 
000570       77 W6-DIAS-USR             PIC 9(03) COMP.                
000580       77 W6-DIAS-REC             PIC 9(03) COMP.                
000590       77 W6-DIAS-PRESTAMO        PIC 9(03) COMP.                
000600                                                                 
000610       COPY FECHAWS.                                             
000620                                                                 
000630       LINKAGE SECTION.                                          
000640       01 LK-USUARIO-TAB.                                        
000650           05 LK-USUARIO-ENT OCCURS 100 TIMES                    
000660                   ASCENDING KEY IS USR-ID                       
000670                   INDEXED BY LK-U-IDX.                          
000680               COPY USUARIO.                                     
000690           05 FILLER               PIC X(01).                    
000700       77 LK-NUSU                PIC 9(03) COMP.                 
000710                                                                 
000720       01 LK-RECURSO-TAB.                                        
000730           05 LK-RECURSO-ENT OCCURS 100 TIMES                    
000740                   ASCENDING KEY IS REC-ID                       
000750                   INDEXED BY LK-R-IDX.                          
000760               COPY RECURSO.                                     
000770           05 FILLER               PIC X(01).                    
000780       77 LK-NREC                PIC 9(03) COMP.                 
000790                                                                 
000800       01 LK-PRESTAMO-TAB.                                       
000810           05 LK-PRESTAMO-ENT OCCURS 500 TIMES                   
000820                   INDEXED BY LK-P-IDX.                          
000830               COPY PRESTAMO.                                    
000840           05 FILLER               PIC X(01).                    
000850       77 LK-NPRE                PIC 9(05) COMP.                 
000860                                                                 
000870       01 LK-RESERVA-TAB.                                        
000880           05 LK-RESERVA-ENT OCCURS 200 TIMES                    
000890                   INDEXED BY LK-S-IDX.                          
000900               COPY RESERVA.                                     
000910           05 FILLER               PIC X(01).                    
000920       77 LK-NRSV                PIC 9(05) COMP.                 
000930                                                                 
000940       01 LK-TXN-AREA.                                           
000950           COPY TRANSACC.                                        
000960                                                                 
000970       01 LK-TOTALES.                                            
000980           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
000990           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001000           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001010           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001020           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001030           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001040           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001050           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001060           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001070           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001080           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001090           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001100           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001110           05 FILLER               PIC X(06).                    
001120                                                                 
001130       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU           
001140                                 LK-RECURSO-TAB LK-NREC          
001150                                 LK-PRESTAMO-TAB LK-NPRE         
001160                                 LK-RESERVA-TAB LK-NRSV          
001170                                 LK-TXN-AREA LK-TOTALES.         
001180       L6-INICIO.                                                
001190           MOVE 0 TO W6-USR-OK.                                  
001200           MOVE 0 TO W6-REC-OK.                                  
001210           MOVE 0 TO W6-PRE-OK.                                  
001220                                                                 
001230           SEARCH ALL LK-USUARIO-ENT                             
001240               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =         
001250                    TXN-USUARIO-ID OF LK-TXN-AREA                
001260                   MOVE 1 TO W6-USR-OK.                          
001270                                                                 
001280           SEARCH ALL LK-RECURSO-ENT                             
001290               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =         
001300                    TXN-RECURSO-ID OF LK-TXN-AREA                
001310                   MOVE 1 TO W6-REC-OK.                          
001320                                                                 
001330           IF W6-USR-OK = 0 OR W6-REC-OK = 0                     
001340               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA          
001350               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT         
001360               GOBACK.                                           
001370                                                                 
001380           PERFORM L6-BUSCAR-PRESTAMO                            
001390               THRU L6-BUSCAR-PRESTAMO-EXIT.                     
001400                                                                 
001410           IF W6-PRE-OK = 0                                      
001420               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA          
001430               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT         
001440               GOBACK.                                           
001450                                                                 
001460           IF PRE-NUM-RENOVACIONES OF LK-PRESTAMO-ENT(LK-P-IDX)  
001470                   NOT < 2                                       
001480               MOVE "MAX-RENOVACIONES" TO EXC-LINEA              
001490               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT         
001500               GOBACK.                                           
001510                                                                 
001520           PERFORM L6-COLA-TIENE-ESPERA                          
001530               THRU L6-COLA-TIENE-ESPERA-EXIT.                   
001540                                                                 
001550           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =             
001560                  "LIBROFISICO"                                  
001570             AND (REC-DANADO OF LK-RECURSO-ENT(LK-R-IDX)         
001580               OR W6-COLA-OCUPADA = 1)                           
001590               MOVE "NO-RENOVABLE" TO EXC-LINEA                  
001600               PERFORM L6-RECHAZAR THRU L6-RECHAZAR-EXIT         
001610               GOBACK.                                           
001620                                                                 
001630           PERFORM L6-OTORGAR-RENOVACION                         
001640               THRU L6-OTORGAR-RENOVACION-EXIT.                  
001650           GOBACK.                                               
001660                                                                 
001670       L6-BUSCAR-PRESTAMO.                                       
001680           MOVE 0 TO W6-SUB.                                     
001690           PERFORM LK-NPRE TIMES                                 
001700               ADD 1 TO W6-SUB                                   
001710               IF PRE-USUARIO-ID OF LK-PRESTAMO-ENT(W6-SUB) =    
001720                      TXN-USUARIO-ID OF LK-TXN-AREA              
001730                 AND PRE-RECURSO-ID OF LK-PRESTAMO-ENT(W6-SUB) = 
001740                      TXN-RECURSO-ID OF LK-TXN-AREA              
001750                 AND (PRE-ACTIVO OF LK-PRESTAMO-ENT(W6-SUB)      
001760                   OR PRE-RENOVADO OF LK-PRESTAMO-ENT(W6-SUB))   
001770                   SET LK-P-IDX TO W6-SUB                        
001780                   MOVE 1 TO W6-PRE-OK.                          
001790       L6-BUSCAR-PRESTAMO-EXIT.                                  
001800           EXIT.                                                 
001810                                                                 
001820       L6-COLA-TIENE-ESPERA.                                     
001830           MOVE 0 TO W6-COLA-OCUPADA.                            
001840           MOVE 0 TO W6-SUB.                                     
001850           PERFORM LK-NRSV TIMES                                 
001860               ADD 1 TO W6-SUB                                   
001870               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W6-SUB) =     
001880                      TXN-RECURSO-ID OF LK-TXN-AREA              
001890                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W6-SUB)     
001900                   MOVE 1 TO W6-COLA-OCUPADA.                    
001910       L6-COLA-TIENE-ESPERA-EXIT.                                
001920           EXIT.                                                 
001930                                                                 
001940       L6-OTORGAR-RENOVACION.                                    
001950           ADD 1 TO PRE-NUM-RENOVACIONES OF                      
001960               LK-PRESTAMO-ENT(LK-P-IDX).                        
001970           MOVE "RENOVADO" TO PRE-ESTADO OF                      
001980               LK-PRESTAMO-ENT(LK-P-IDX).                        
001990                                                                 
002000           EVALUATE TRUE                                         
002010               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002020                    = "BIBLIOTECARIO"                            
002030                   MOVE 30 TO W6-DIAS-USR                        
002040               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002050                    = "PROFESOR"                                 
002060                   MOVE 15 TO W6-DIAS-USR                        
002070               WHEN OTHER                                        
002080                   MOVE 7 TO W6-DIAS-USR                         
002090           END-EVALUATE.                                         
002100                                                                 
002110           EVALUATE REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX)         
002120               WHEN "EBOOK"                                      
002130                   MOVE 14 TO W6-DIAS-REC                        
002140               WHEN "AUDIOLIBRO"                                 
002150                   MOVE 21 TO W6-DIAS-REC                        
002160               WHEN OTHER                                        
002170                   MOVE 7 TO W6-DIAS-REC                         
002180           END-EVALUATE.                                         
002190                                                                 
002200           IF W6-DIAS-USR < W6-DIAS-REC                          
002210               MOVE W6-DIAS-USR TO W6-DIAS-PRESTAMO              
002220           ELSE                                                  
002230               MOVE W6-DIAS-REC TO W6-DIAS-PRESTAMO.             
002240                                                                 
002250           MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E.          
002260           MOVE W6-DIAS-PRESTAMO TO JF-DIAS-SUMAR.               
002270           PERFORM SUMAR-DIAS-A-FECHA                            
002280               THRU SUMAR-DIAS-A-FECHA-EXIT.                     
002290           MOVE JF-FECHA-SALIDA TO                               
002300               PRE-FEC-VENCIMIENTO OF LK-PRESTAMO-ENT(LK-P-IDX). 
002310                                                                 
002320           ADD 1 TO CT-REN-OTORGADAS.                            
002330       L6-OTORGAR-RENOVACION-EXIT.                               
002340           EXIT.                                                 
002350                                                                 
002360       L6-RECHAZAR.                                              
002370           ADD 1 TO CT-REN-RECHAZADAS.                           
002380           OPEN EXTEND EXCEPCIONES.                              
002390           IF FS-EXC = "05" OR FS-EXC = "35"                     
002400               OPEN OUTPUT EXCEPCIONES.                          
002410           WRITE EXC-LINEA-REG.                                  
002420           CLOSE EXCEPCIONES.                                    
002430       L6-RECHAZAR-EXIT.                                         
002440           EXIT.                                                 
002450                                                                 
002460       COPY FECHAPD.                                             
