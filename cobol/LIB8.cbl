000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB8.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 09-04-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB8 EJECUTA EL BARRIDO DE EXPIRACION DE RESERVAS, UNA SOLA 
000110*    VEZ POR LOTE, AL TERMINAR DE LEER TRANSACCIONES.DAT.  TODA  
000120*    RESERVA PENDIENTE O CONFIRMADA CUYA FECHA DE EXPIRA SEA     
000130*    ANTERIOR A LA FECHA DE CORTE DEL LOTE PASA A EXPIRADA Y SE  
000140*    LIBERA DE LA COLA DE SU RECURSO.  LAS RESERVAS COMPLETADAS  
000150*    O CANCELADAS NUNCA EXPIRAN (NO SE REVISAN).                 
000160*    ------------------------------------------------------------
000170*    CONTROL DE CAMBIOS.                                         
000180*    ------------------------------------------------------------
000190*    09-04-1999 JLG  CR-0018  VERSION INICIAL, SUSTITUYE EL       CR-0018 
000200*                             PROCESO DE TRANSFERENCIAS           CR-0018 
000210*                             PERIODICAS DEL CAJERO.              CR-0018 
000220*    04-10-1999 JLG  CR-0026  AY2K: FECHA DE CORTE A 4 DIGITOS    CR-0026 
000230*                             DE ANO.                             CR-0026 
000240*    21-06-2001 MPR  CR-0054  EXPIRACION TAMBIEN PARA RESERVAS    CR-0054 
000250*                             PENDIENTES, NO SOLO CONFIRMADAS.    CR-0054 
000260*    21-06-2003 TGS  CR-0080  RECIBE LA FECHA DE CORTE DESDE      CR-0080 
000270*                             LIB1 EN VEZ DE LEERLA DE UN         CR-0080 
000280*                             PARAMETRO DE TRABAJO FIJO.          CR-0080 
000290*    ------------------------------------------------------------
000300                                                                 
000310       ENVIRONMENT DIVISION.                                     
000320       CONFIGURATION SECTION.                                    
000330       SPECIAL-NAMES.                                            
000340           C01 IS TOP-OF-FORM.                                   
000350                                                                 
000360       DATA DIVISION.                                            
000370       WORKING-STORAGE SECTION.                                  
000380       77 W8-SUB                 PIC 9(05) COMP.                 
000390                                                                 
000400       LINKAGE SECTION.                                          
000410       01 LK-RESERVA-TAB.                                        
000420           05 LK-RESERVA-ENT OCCURS 200 TIMES                    
000430                   INDEXED BY LK-S-IDX.                          
000440               COPY RESERVA.                                     
000450           05 FILLER               PIC X(01).                    
000460       77 LK-NRSV                PIC 9(05) COMP.                 
000470                                                                 
000480       01 LK-FECHA-CORTE-GRP.                                    
000490           05 LK-FECHA-CORTE      PIC 9(08).                     
000500           05 LK-FECHA-CORTE-R REDEFINES LK-FECHA-CORTE.         
000510               10 LK-FC-ANO         PIC 9(04).                   
000520               10 LK-FC-MES         PIC 9(02).                   
000530               10 LK-FC-DIA         PIC 9(02).                   
000540           05 FILLER              PIC X(01).                     
000550                                                                 
000560       01 LK-TOTALES.                                            
000570           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
000580           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
000590           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
000600           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
000610           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
000620           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
000630           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
000640           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
000650           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
000660           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
000670           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
000680           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
000690           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
000700           05 FILLER               PIC X(06).                    
000710                                                                 
000720       PROCEDURE DIVISION USING LK-RESERVA-TAB LK-NRSV           
000730                                 LK-FECHA-CORTE-GRP LK-TOTALES.  
000740       L8-INICIO.                                                
000750           MOVE 0 TO W8-SUB.                                     
000760           PERFORM LK-NRSV TIMES                                 
000770               ADD 1 TO W8-SUB                                   
000780               PERFORM L8-REVISAR-RESERVA                        
000790                   THRU L8-REVISAR-RESERVA-EXIT.                 
000800           GOBACK.                                               
000810                                                                 
000820       L8-REVISAR-RESERVA.                                       
000830           IF RES-COMPLETADA OF LK-RESERVA-ENT(W8-SUB)           
000840             OR RES-CANCELADA OF LK-RESERVA-ENT(W8-SUB)          
000850             OR RES-EXPIRADA OF LK-RESERVA-ENT(W8-SUB)           
000860               GO TO L8-REVISAR-RESERVA-EXIT.                    
000870                                                                 
000880           IF RES-FEC-EXPIRA OF LK-RESERVA-ENT(W8-SUB)           
000890                   < LK-FECHA-CORTE                              
000900               MOVE "EXPIRADA" TO                                
000910                   RES-ESTADO OF LK-RESERVA-ENT(W8-SUB)          
000920               ADD 1 TO CT-RSV-EXPIRADAS.                        
000930       L8-REVISAR-RESERVA-EXIT.                                  
000940           EXIT.                                                 
