000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB5.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 24-03-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB5 ATIENDE EL MANDATO DEVOLUCION DE TRANSACCIONES.DAT.    
000110*    LOCALIZA EL PRESTAMO ABIERTO DEL USUARIO Y EL RECURSO,      
000120*    LO MARCA DEVUELTO, LIBERA EL RECURSO Y, SI HAY RETRASO,     
000130*    ANOTA LA MULTA DIRECTAMENTE EN LA TABLA DE MULTAS DE LIB1.  
000140*    SI HAY RESERVAS EN COLA PARA EL RECURSO, CONFIRMA LA        
000150*    PRIMERA EN VEZ DE DEJAR EL RECURSO LIBRE PARA CUALQUIERA.   
000160*    ------------------------------------------------------------
000170*    CONTROL DE CAMBIOS.                                         
000180*    ------------------------------------------------------------
000190*    24-03-1999 JLG  CR-0015  VERSION INICIAL, SUSTITUYE EL       CR-0015 
000200*                             INGRESO DE EFECTIVO DEL CAJERO.    
000210*    27-09-1999 JLG  CR-0023  AY2K: FECHA DE DEVOLUCION A 4       CR-0023 
000220*                             DIGITOS DE ANO.                    
000230*    18-04-2001 MPR  CR-0051  AGREGADO RECARGO FIJO DE 5.00 EN    CR-0051 
000240*                             MULTA CUANDO EL RECURSO ESTA       
000250*                             MARCADO DANADO.                    
000260*    21-11-2002 MPR  CR-0068  AGREGADA CONFIRMACION DE LA         CR-0068 
000270*                             PRIMERA RESERVA EN COLA AL         
000280*                             DEVOLVER UN LIBROFISICO.           
000290*    14-01-2004 TGS  CR-0086  AUDITORIA: FALTABA ROUNDED EN LOS   CR-0086 
000300*                             COMPUTE QUE GENERAN EL IMPORTE DE  
000310*                             LA MULTA.  SE AGREGA EN TODOS POR  
000320*                             CONSISTENCIA CON EL RESTO DE LOS   
000330*                             CALCULOS DE IMPORTE DEL SISTEMA.   
000340*    ------------------------------------------------------------
000350                                                                 
000360       ENVIRONMENT DIVISION.                                     
000370       CONFIGURATION SECTION.                                    
000380       SPECIAL-NAMES.                                            
000390           C01 IS TOP-OF-FORM.                                   
000400                                                                 
000410       INPUT-OUTPUT SECTION.                                     
000420       FILE-CONTROL.                                             
000430           SELECT EXCEPCIONES ASSIGN TO DISK                     
000440           ORGANIZATION IS LINE SEQUENTIAL                       
000450           ACCESS MODE IS SEQUENTIAL                             
000460           FILE STATUS IS FS-EXC.                                
000470                                                                 
000480       DATA DIVISION.                                            
000490       FILE SECTION.                                             
000500       FD EXCEPCIONES                                            
000510           LABEL RECORD STANDARD                                 
000520           VALUE OF FILE-ID IS "excepciones.rpt".                
000530       01 EXC-LINEA-REG.                                         
000540           05 EXC-LINEA           PIC X(74).                     
000550           05 FILLER              PIC X(06).                     
000560                                                                 
000570       WORKING-STORAGE SECTION.                                  
000580       77 FS-EXC                 PIC X(02).                      
000590       77 W5-PRE-OK               PIC 9(01) COMP VALUE 0.        
000600       77 W5-DIAS-RETRASO         PIC S9(06) COMP.               
000610       77 W5-MUL-CENT             PIC S9(09) COMP.               
000620       77 W5-NMUL-ED              PIC 9(05).                     
000630       77 W5-MEJOR-IDX            PIC 9(03) COMP.                
000640       77 W5-MEJOR-PRIO           PIC 9(01) COMP.                
000650       77 W5-SUB                 PIC 9(03) COMP.                 
000660       77 W5-USR-OK               PIC 9(01) COMP VALUE 0.        
000670       77 W5-REC-OK               PIC 9(01) COMP VALUE 0.        
000680                                                                 
000690       COPY FECHAWS.                                             
000700                                                                 
000710       LINKAGE SECTION.                                          
000720       01 LK-USUARIO-TAB.                                        
000730           05 LK-USUARIO-ENT OCCURS 100 TIMES                    
000740                   ASCENDING KEY IS USR-ID                       
000750                   INDEXED BY LK-U-IDX.                          
000760               COPY USUARIO.                                     
000770           05 FILLER               PIC X(01).                    
000780       77 LK-NUSU                PIC 9(03) COMP.                 
000790                                                                 
000800       01 LK-RECURSO-TAB.                                        
000810           05 LK-RECURSO-ENT OCCURS 100 TIMES                    
000820                   ASCENDING KEY IS REC-ID                       
000830                   INDEXED BY LK-R-IDX.                          
000840               COPY RECURSO.                                     
000850           05 FILLER               PIC X(01).                    
000860       77 LK-NREC                PIC 9(03) COMP.                 
000870                                                                 
000880       01 LK-PRESTAMO-TAB.                                       
000890           05 LK-PRESTAMO-ENT OCCURS 500 TIMES                   
000900                   INDEXED BY LK-P-IDX.                          
000910               COPY PRESTAMO.                                    
000920           05 FILLER               PIC X(01).                    
000930       77 LK-NPRE                PIC 9(05) COMP.                 
000940                                                                 
000950       01 LK-MULTA-TAB.                                          
000960           05 LK-MULTA-ENT OCCURS 500 TIMES                      
000970                   INDEXED BY LK-M-IDX.                          
000980               COPY MULTA.                                       
000990           05 FILLER               PIC X(01).                    
001000       77 LK-NMUL                PIC 9(05) COMP.                 
001010                                                                 
001020       01 LK-RESERVA-TAB.                                        
001030           05 LK-RESERVA-ENT OCCURS 200 TIMES                    
001040                   INDEXED BY LK-S-IDX.                          
001050               COPY RESERVA.                                     
001060           05 FILLER               PIC X(01).                    
001070       77 LK-NRSV                PIC 9(05) COMP.                 
001080                                                                 
001090       01 LK-TXN-AREA.                                           
001100           COPY TRANSACC.                                        
001110                                                                 
001120       01 LK-TOTALES.                                            
001130           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
001140           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001150           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001160           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001170           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001180           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001190           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001200           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001210           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001220           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001230           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001240           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001250           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001260           05 FILLER               PIC X(06).                    
001270                                                                 
001280       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU           
001290                                 LK-RECURSO-TAB LK-NREC          
001300                                 LK-PRESTAMO-TAB LK-NPRE         
001310                                 LK-MULTA-TAB LK-NMUL            
001320                                 LK-RESERVA-TAB LK-NRSV          
001330                                 LK-TXN-AREA LK-TOTALES.         
001340       L5-INICIO.                                                
001350           MOVE 0 TO W5-PRE-OK.                                  
001360           MOVE 0 TO W5-USR-OK.                                  
001370           MOVE 0 TO W5-REC-OK.                                  
001380                                                                 
001390           SEARCH ALL LK-USUARIO-ENT                             
001400               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =         
001410                    TXN-USUARIO-ID OF LK-TXN-AREA                
001420                   MOVE 1 TO W5-USR-OK.                          
001430                                                                 
001440           IF W5-USR-OK = 0                                      
001450               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA          
001460               PERFORM L5-RECHAZAR THRU L5-RECHAZAR-EXIT         
001470               GOBACK.                                           
001480                                                                 
001490           SEARCH ALL LK-RECURSO-ENT                             
001500               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =         
001510                    TXN-RECURSO-ID OF LK-TXN-AREA                
001520                   MOVE 1 TO W5-REC-OK.                          
001530                                                                 
001540           IF W5-REC-OK = 0                                      
001550               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA          
001560               PERFORM L5-RECHAZAR THRU L5-RECHAZAR-EXIT         
001570               GOBACK.                                           
001580                                                                 
001590           PERFORM L5-BUSCAR-PRESTAMO                            
001600               THRU L5-BUSCAR-PRESTAMO-EXIT.                     
001610                                                                 
001620           IF W5-PRE-OK = 0                                      
001630               MOVE "SIN-PRESTAMO-ABIERTO" TO EXC-LINEA          
001640               PERFORM L5-RECHAZAR THRU L5-RECHAZAR-EXIT         
001650               GOBACK.                                           
001660                                                                 
001670           PERFORM L5-CERRAR-PRESTAMO                            
001680               THRU L5-CERRAR-PRESTAMO-EXIT.                     
001690           PERFORM L5-CALC-RETRASO                               
001700               THRU L5-CALC-RETRASO-EXIT.                        
001710                                                                 
001720           IF W5-DIAS-RETRASO > 0                                
001730               AND REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =        
001740                   "LIBROFISICO"                                 
001750               PERFORM L5-GENERAR-MULTA                          
001760                   THRU L5-GENERAR-MULTA-EXIT.                   
001770                                                                 
001780           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =             
001790                   "LIBROFISICO"                                 
001800               PERFORM L5-LIBERAR-RECURSO                        
001810                   THRU L5-LIBERAR-RECURSO-EXIT.                 
001820                                                                 
001830           ADD 1 TO CT-DEVOLUCIONES.                             
001840           GOBACK.                                               
001850                                                                 
001860       L5-BUSCAR-PRESTAMO.                                       
001870           MOVE 0 TO W5-SUB.                                     
001880           PERFORM LK-NPRE TIMES                                 
001890               ADD 1 TO W5-SUB                                   
001900               IF PRE-USUARIO-ID OF LK-PRESTAMO-ENT(W5-SUB) =    
001910                      TXN-USUARIO-ID OF LK-TXN-AREA              
001920                 AND PRE-RECURSO-ID OF LK-PRESTAMO-ENT(W5-SUB) = 
001930                      TXN-RECURSO-ID OF LK-TXN-AREA              
001940                 AND (PRE-ACTIVO OF LK-PRESTAMO-ENT(W5-SUB)      
001950                   OR PRE-RENOVADO OF LK-PRESTAMO-ENT(W5-SUB))   
001960                   SET LK-P-IDX TO W5-SUB                        
001970                   MOVE 1 TO W5-PRE-OK.                          
001980       L5-BUSCAR-PRESTAMO-EXIT.                                  
001990           EXIT.                                                 
002000                                                                 
002010       L5-CERRAR-PRESTAMO.                                       
002020           MOVE TXN-FECHA OF LK-TXN-AREA TO                      
002030               PRE-FEC-DEVOLUCION OF LK-PRESTAMO-ENT(LK-P-IDX).  
002040           MOVE "DEVUELTO" TO PRE-ESTADO OF                      
002050               LK-PRESTAMO-ENT(LK-P-IDX).                        
002060           IF USR-PRESTAMOS-ACTIVOS OF LK-USUARIO-ENT(LK-U-IDX)  
002070                   > 0                                           
002080               SUBTRACT 1 FROM USR-PRESTAMOS-ACTIVOS OF          
002090                   LK-USUARIO-ENT(LK-U-IDX).                     
002100       L5-CERRAR-PRESTAMO-EXIT.                                  
002110           EXIT.                                                 
002120                                                                 
002130       L5-CALC-RETRASO.                                          
002140           MOVE 0 TO W5-DIAS-RETRASO.                            
002150           IF TXN-FECHA OF LK-TXN-AREA >                         
002160                   PRE-FEC-VENCIMIENTO OF                        
002170                   LK-PRESTAMO-ENT(LK-P-IDX)                     
002180               MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E       
002190               MOVE PRE-FEC-VENCIMIENTO OF                       
002200                   LK-PRESTAMO-ENT(LK-P-IDX) TO JF-FECHA-SALIDA  
002210               PERFORM DIFERENCIA-DIAS THRU DIFERENCIA-DIAS-EXIT 
002220               MOVE JF-DIF-DIAS TO W5-DIAS-RETRASO.              
002230       L5-CALC-RETRASO-EXIT.                                     
002240           EXIT.                                                 
002250                                                                 
002260       L5-GENERAR-MULTA.                                         
002270           ADD 1 TO LK-NMUL.                                     
002280           MOVE LK-NMUL TO W5-NMUL-ED.                           
002290           INITIALIZE LK-MULTA-ENT(LK-NMUL).                     
002300                                                                 
002310           MOVE SPACES TO MUL-ID OF LK-MULTA-ENT(LK-NMUL).       
002320           STRING "MUL" W5-NMUL-ED DELIMITED BY SIZE INTO        
002330               MUL-ID OF LK-MULTA-ENT(LK-NMUL).                  
002340           MOVE PRE-ID OF LK-PRESTAMO-ENT(LK-P-IDX) TO           
002350               MUL-PRESTAMO-ID OF LK-MULTA-ENT(LK-NMUL).         
002360           MOVE TXN-FECHA OF LK-TXN-AREA TO                      
002370               MUL-FEC-GENERACION OF LK-MULTA-ENT(LK-NMUL).      
002380           MOVE "N" TO MUL-PAGADA OF LK-MULTA-ENT(LK-NMUL).      
002390           MOVE "RETRASO EN DEVOLUCION DE LIBROFISICO" TO        
002400               MUL-CONCEPTO OF LK-MULTA-ENT(LK-NMUL).            
002410                                                                 
002420           COMPUTE W5-MUL-CENT ROUNDED = W5-DIAS-RETRASO * 100.  
002430           IF REC-DANADO OF LK-RECURSO-ENT(LK-R-IDX)             
002440               ADD 500 TO W5-MUL-CENT.                           
002450                                                                 
002460           COMPUTE MUL-MONTO-ENT OF LK-MULTA-ENT(LK-NMUL)        
002470               ROUNDED = W5-MUL-CENT / 100.                      
002480           COMPUTE MUL-MONTO-DEC OF LK-MULTA-ENT(LK-NMUL)        
002490               ROUNDED = W5-MUL-CENT -                           
002500               ((W5-MUL-CENT / 100) * 100).                      
002510                                                                 
002520           ADD MUL-MONTO-ENT OF LK-MULTA-ENT(LK-NMUL) TO         
002530               USR-MUL-PEND-ENT OF LK-USUARIO-ENT(LK-U-IDX).     
002540           ADD MUL-MONTO-DEC OF LK-MULTA-ENT(LK-NMUL) TO         
002550               USR-MUL-PEND-DEC OF LK-USUARIO-ENT(LK-U-IDX).     
002560           IF USR-MUL-PEND-DEC OF LK-USUARIO-ENT(LK-U-IDX)       
002570                   NOT < 100                                     
002580               SUBTRACT 100 FROM USR-MUL-PEND-DEC OF             
002590                   LK-USUARIO-ENT(LK-U-IDX)                      
002600               ADD 1 TO USR-MUL-PEND-ENT OF                      
002610                   LK-USUARIO-ENT(LK-U-IDX).                     
002620                                                                 
002630           ADD 1 TO CT-MUL-GENERADAS.                            
002640           ADD MUL-MONTO-ENT OF LK-MULTA-ENT(LK-NMUL) TO         
002650               CT-MUL-MONTO-ENT.                                 
002660           ADD MUL-MONTO-DEC OF LK-MULTA-ENT(LK-NMUL) TO         
002670               CT-MUL-MONTO-DEC.                                 
002680           IF CT-MUL-MONTO-DEC NOT < 100                         
002690               SUBTRACT 100 FROM CT-MUL-MONTO-DEC                
002700               ADD 1 TO CT-MUL-MONTO-ENT.                        
002710       L5-GENERAR-MULTA-EXIT.                                    
002720           EXIT.                                                 
002730                                                                 
002740       L5-LIBERAR-RECURSO.                                       
002750           MOVE "Y" TO REC-DISPONIBLE OF                         
002760               LK-RECURSO-ENT(LK-R-IDX).                         
002770           PERFORM L5-CONFIRMAR-RESERVA                          
002780               THRU L5-CONFIRMAR-RESERVA-EXIT.                   
002790       L5-LIBERAR-RECURSO-EXIT.                                  
002800           EXIT.                                                 
002810                                                                 
002820*    BUSCA, ENTRE LAS RESERVAS PENDIENTES DEL RECURSO, LA DE     
002830*    MAYOR PRIORIDAD (Y, EN CASO DE IGUALDAD, LA MAS ANTIGUA,    
002840*    YA QUE LA TABLA SE MANTIENE EN ORDEN DE LLEGADA) Y LA       
002850*    PASA A CONFIRMADA, DEJANDO EL RECURSO OTRA VEZ NO           
002860*    DISPONIBLE PARA LOS DEMAS.                                  
002870       L5-CONFIRMAR-RESERVA.                                     
002880           MOVE 0 TO W5-MEJOR-IDX.                               
002890           MOVE 0 TO W5-MEJOR-PRIO.                              
002900           MOVE 0 TO W5-SUB.                                     
002910           PERFORM LK-NRSV TIMES                                 
002920               ADD 1 TO W5-SUB                                   
002930               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W5-SUB) =     
002940                      TXN-RECURSO-ID OF LK-TXN-AREA              
002950                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W5-SUB)     
002960                 AND RES-PRIORIDAD OF LK-RESERVA-ENT(W5-SUB)     
002970                      > W5-MEJOR-PRIO                            
002980                   MOVE W5-SUB TO W5-MEJOR-IDX                   
002990                   MOVE RES-PRIORIDAD OF LK-RESERVA-ENT(W5-SUB)  
003000                       TO W5-MEJOR-PRIO.                         
003010                                                                 
003020           IF W5-MEJOR-IDX > 0                                   
003030               MOVE "CONFIRMADA" TO RES-ESTADO OF                
003040                   LK-RESERVA-ENT(W5-MEJOR-IDX)                  
003050               MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E       
003060               MOVE 1 TO JF-DIAS-SUMAR                           
003070               PERFORM SUMAR-DIAS-A-FECHA                        
003080                   THRU SUMAR-DIAS-A-FECHA-EXIT                  
003090               MOVE JF-FECHA-SALIDA TO                           
003100                   RES-FEC-EXPIRA OF                             
003110                   LK-RESERVA-ENT(W5-MEJOR-IDX)                  
003120               MOVE "N" TO REC-DISPONIBLE OF                     
003130                   LK-RECURSO-ENT(LK-R-IDX).                     
003140       L5-CONFIRMAR-RESERVA-EXIT.                                
003150           EXIT.                                                 
003160                                                                 
003170       L5-RECHAZAR.                                              
003180           OPEN EXTEND EXCEPCIONES.                              
003190           IF FS-EXC = "05" OR FS-EXC = "35"                     
003200               OPEN OUTPUT EXCEPCIONES.                          
003210           WRITE EXC-LINEA-REG.                                  
003220           CLOSE EXCEPCIONES.                                    
003230       L5-RECHAZAR-EXIT.                                         
003240           EXIT.                                                 
003250                                                                 
003260       COPY FECHAPD.                                             
