000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB7.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 02-04-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB7 ATIENDE EL MANDATO PAGAR-MULTA DE TRANSACCIONES.DAT.   
000110*    LAS MULTAS SE GENERAN EN LIB5 EN EL MOMENTO DE LA           
000120*    DEVOLUCION; LIB7 SOLO TRAMITA SU COBRO.  NO SE ADMITEN      
000130*    PAGOS PARCIALES: EL IMPORTE DEBE CUBRIR TODO LO PENDIENTE   
000140*    DEL USUARIO O SE RECHAZA LA TRANSACCION.                    
000150*    INCLUYE DOS RUTINAS DE APOYO (DESCUENTO Y RECARGO POR DIAS  
000160*    ADICIONALES) QUE QUEDAN DISPONIBLES PARA USO MANUAL DESDE   
000170*    VENTANILLA, SIN ENTRADA PROPIA EN EL DESPACHADOR DE LIB1.   
000180*    ------------------------------------------------------------
000190*    CONTROL DE CAMBIOS.                                         
000200*    ------------------------------------------------------------
000210*    02-04-1999 JLG  CR-0017  VERSION INICIAL, SUSTITUYE EL       CR-0017 
000220*                             INGRESO/REINTEGRO DEL CAJERO.      
000230*    30-09-1999 JLG  CR-0025  AY2K: FECHA DE PAGO A 4 DIGITOS     CR-0025 
000240*                             DE ANO.                            
000250*    14-05-2001 MPR  CR-0053  PROHIBIDO EL PAGO PARCIAL; SE       CR-0053 
000260*                             EXIGE CUBRIR TODO LO PENDIENTE.    
000270*    03-12-2002 MPR  CR-0070  AGREGADAS APLICAR-DESCUENTO E       CR-0070 
000280*                             INCREMENTAR-POR-DIAS-ADICIONALES,   CR-0070 
000290*                             A PETICION DE ATENCION AL USUARIO.  CR-0070 
000300*    19-06-2003 TGS  CR-0079  LIB7 PASA A ATENDER SOLO EL PAGO;   CR-0079 
000310*                             LA GENERACION DE MULTA SE HIZO      CR-0079 
000320*                             PARTE DE LIB5 EN ESTA MISMA FECHA.  CR-0079 
000330*    14-01-2004 TGS  CR-0083  EL PAGO DE UN USUARIO MARCABA       CR-0083 
000340*                             COMO PAGADAS LAS MULTAS PENDIENTES 
000350*                             DE TODOS LOS DEMAS; AHORA RECIBE   
000360*                             LA TABLA DE PRESTAMOS Y SOLO       
000370*                             MARCA LAS MULTAS DE PRESTAMOS DEL  
000380*                             PROPIO USUARIO QUE PAGA.           
000390*    14-01-2004 TGS  CR-0084  MUL-PAGADA ES PIC X(01) Y SE LE     CR-0084 
000400*                             MOVIA EL LITERAL "PAGADA"; QUEDABA 
000410*                             TRUNCADO A "P" Y NO CUMPLIA NI     
000420*                             MUL-ESTA-PAGADA NI MUL-ESTA-       
000430*                             PENDIENTE.  SE MUEVE "Y".          
000440*    14-01-2004 TGS  CR-0088  AUDITORIA: FALTABA ROUNDED EN LOS   CR-0088 
000450*                             LOS COMPUTE DE IMPORTE DE MULTA DE 
000460*                             ESTE PROGRAMA (PAGO, DESCUENTO Y   
000470*                             RECARGO POR DIAS ADICIONALES).     
000480*    ------------------------------------------------------------
000490                                                                 
000500       ENVIRONMENT DIVISION.                                     
000510       CONFIGURATION SECTION.                                    
000520       SPECIAL-NAMES.                                            
000530           C01 IS TOP-OF-FORM.                                   
000540                                                                 
000550       INPUT-OUTPUT SECTION.                                     
000560       FILE-CONTROL.                                             
000570           SELECT EXCEPCIONES ASSIGN TO DISK                     
000580           ORGANIZATION IS LINE SEQUENTIAL                       
000590           ACCESS MODE IS SEQUENTIAL                             
000600           FILE STATUS IS FS-EXC.                                
000610                                                                 
000620       DATA DIVISION.                                            
000630       FILE SECTION.                                             
000640       FD EXCEPCIONES                                            
000650           LABEL RECORD STANDARD                                 
000660           VALUE OF FILE-ID IS "excepciones.rpt".                
000670       01 EXC-LINEA-REG.                                         
000680           05 EXC-LINEA           PIC X(74).                     
000690           05 FILLER              PIC X(06).                     
000700                                                                 
000710       WORKING-STORAGE SECTION.                                  
000720       77 FS-EXC                 PIC X(02).                      
000730       77 W7-USR-OK               PIC 9(01) COMP VALUE 0.        
000740       77 W7-SUB                 PIC 9(03) COMP.                 
000750       77 W7-PAGO-CENT            PIC 9(09) COMP.                
000760       77 W7-PEND-CENT            PIC 9(09) COMP.                
000770       77 W7-DESC-CENT            PIC 9(09) COMP.                
000780       77 W7-RECARGO-CENT         PIC 9(09) COMP.                
000790       77 W7-PORCENTAJE-DESC      PIC 9(03) COMP.                
000800       77 W7-DIAS-ADICIONALES     PIC 9(03) COMP.                
000810       77 W7-PRE-SUB              PIC 9(03) COMP.                
000820       77 W7-PRE-OK               PIC 9(01) COMP VALUE 0.        
000830                                                                 
000840       LINKAGE SECTION.                                          
000850       01 LK-USUARIO-TAB.                                        
000860           05 LK-USUARIO-ENT OCCURS 100 TIMES                    
000870                   ASCENDING KEY IS USR-ID                       
000880                   INDEXED BY LK-U-IDX.                          
000890               COPY USUARIO.                                     
000900           05 FILLER               PIC X(01).                    
000910       77 LK-NUSU                PIC 9(03) COMP.                 
000920                                                                 
000930       01 LK-PRESTAMO-TAB.                                       
000940           05 LK-PRESTAMO-ENT OCCURS 500 TIMES                   
000950                   INDEXED BY LK-P-IDX.                          
000960               COPY PRESTAMO.                                    
000970           05 FILLER               PIC X(01).                    
000980       77 LK-NPRE                PIC 9(05) COMP.                 
000990                                                                 
001000       01 LK-MULTA-TAB.                                          
001010           05 LK-MULTA-ENT OCCURS 500 TIMES                      
001020                   INDEXED BY LK-M-IDX.                          
001030               COPY MULTA.                                       
001040           05 FILLER               PIC X(01).                    
001050       77 LK-NMUL                PIC 9(05) COMP.                 
001060                                                                 
001070       01 LK-TXN-AREA.                                           
001080           COPY TRANSACC.                                        
001090                                                                 
001100       01 LK-TOTALES.                                            
001110           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
001120           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001130           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001140           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001150           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001160           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001170           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001180           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001190           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001200           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001210           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001220           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001230           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001240           05 FILLER               PIC X(06).                    
001250                                                                 
001260       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU           
001270                                 LK-PRESTAMO-TAB LK-NPRE         
001280                                 LK-MULTA-TAB LK-NMUL            
001290                                 LK-TXN-AREA LK-TOTALES.         
001300       L7-INICIO.                                                
001310           MOVE 0 TO W7-USR-OK.                                  
001320                                                                 
001330           SEARCH ALL LK-USUARIO-ENT                             
001340               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =         
001350                    TXN-USUARIO-ID OF LK-TXN-AREA                
001360                   MOVE 1 TO W7-USR-OK.                          
001370                                                                 
001380           IF W7-USR-OK = 0                                      
001390               MOVE "USUARIO-NO-ENCONTRADO" TO EXC-LINEA         
001400               PERFORM L7-RECHAZAR THRU L7-RECHAZAR-EXIT         
001410               GOBACK.                                           
001420                                                                 
001430           COMPUTE W7-PEND-CENT ROUNDED =                        
001440               (USR-MUL-PEND-ENT OF                              
001450                   LK-USUARIO-ENT(LK-U-IDX) * 100)               
001460                + USR-MUL-PEND-DEC OF                            
001470                   LK-USUARIO-ENT(LK-U-IDX).                     
001480                                                                 
001490           IF W7-PEND-CENT = 0                                   
001500               MOVE "SIN-MULTA-PENDIENTE" TO EXC-LINEA           
001510               PERFORM L7-RECHAZAR THRU L7-RECHAZAR-EXIT         
001520               GOBACK.                                           
001530                                                                 
001540           COMPUTE W7-PAGO-CENT ROUNDED =                        
001550               (TXN-MONTO-PAGO-ENT OF LK-TXN-AREA * 100)         
001560                + TXN-MONTO-PAGO-DEC OF LK-TXN-AREA.             
001570                                                                 
001580           IF W7-PAGO-CENT < W7-PEND-CENT                        
001590               MOVE "PAGO-PARCIAL-NO-PERMITIDO" TO EXC-LINEA     
001600               PERFORM L7-RECHAZAR THRU L7-RECHAZAR-EXIT         
001610               GOBACK.                                           
001620                                                                 
001630           PERFORM L7-MARCAR-MULTAS-PAGADAS                      
001640               THRU L7-MARCAR-MULTAS-PAGADAS-EXIT.               
001650                                                                 
001660           MOVE 0 TO USR-MUL-PEND-ENT OF                         
001670               LK-USUARIO-ENT(LK-U-IDX).                         
001680           MOVE 0 TO USR-MUL-PEND-DEC OF                         
001690               LK-USUARIO-ENT(LK-U-IDX).                         
001700           ADD 1 TO CT-PAGOS-ACEPTADOS.                          
001710           GOBACK.                                               
001720                                                                 
001730       L7-MARCAR-MULTAS-PAGADAS.                                 
001740           MOVE 0 TO W7-SUB.                                     
001750           PERFORM LK-NMUL TIMES                                 
001760               ADD 1 TO W7-SUB                                   
001770               IF MUL-PRESTAMO-ID OF LK-MULTA-ENT(W7-SUB) NOT =  
001780                      SPACES                                     
001790                 AND MUL-ESTA-PENDIENTE OF LK-MULTA-ENT(W7-SUB)  
001800                   PERFORM L7-MULTA-DE-ESTE-USUARIO              
001810                       THRU L7-MULTA-DE-ESTE-USUARIO-EXIT.       
001820       L7-MARCAR-MULTAS-PAGADAS-EXIT.                            
001830           EXIT.                                                 
001840                                                                 
001850       L7-MULTA-DE-ESTE-USUARIO.                                 
001860           MOVE 0 TO W7-PRE-OK.                                  
001870           MOVE 0 TO W7-PRE-SUB.                                 
001880           PERFORM LK-NPRE TIMES                                 
001890               ADD 1 TO W7-PRE-SUB                               
001900               IF PRE-ID OF LK-PRESTAMO-ENT(W7-PRE-SUB) =        
001910                      MUL-PRESTAMO-ID OF LK-MULTA-ENT(W7-SUB)    
001920                 AND PRE-USUARIO-ID OF                           
001930                     LK-PRESTAMO-ENT(W7-PRE-SUB) =               
001940                     TXN-USUARIO-ID OF LK-TXN-AREA               
001950                   MOVE 1 TO W7-PRE-OK.                          
001960                                                                 
001970           IF W7-PRE-OK = 1                                      
001980               MOVE "Y" TO MUL-PAGADA OF LK-MULTA-ENT(W7-SUB).   
001990       L7-MULTA-DE-ESTE-USUARIO-EXIT.                            
002000           EXIT.                                                 
002010                                                                 
002020      *--------------------------------------------------------- 
002030      * APLICAR-DESCUENTO Y INCREMENTAR-POR-DIAS-ADICIONALES NO  
002040      * TIENEN ENTRADA EN EL EVALUATE DE LIB1; QUEDAN AQUI COMO  
002050      * RUTINAS DE APOYO PARA AJUSTES MANUALES SOBRE UNA MULTA,  
002060      * TAL COMO SE DOCUMENTAN EN EL MANUAL DE OPERACION.        
002070      *--------------------------------------------------------- 
002080       L7-APLICAR-DESCUENTO.                                     
002090           COMPUTE W7-DESC-CENT ROUNDED =                        
002100               ((MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX) * 100)  
002110                + MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX))       
002120                * W7-PORCENTAJE-DESC / 100.                      
002130           COMPUTE W7-PEND-CENT ROUNDED =                        
002140               (MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX) * 100)   
002150                + MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)        
002160                - W7-DESC-CENT.                                  
002170           IF W7-PEND-CENT < 0                                   
002180               MOVE 0 TO W7-PEND-CENT.                           
002190           COMPUTE MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX)       
002200               ROUNDED = W7-PEND-CENT / 100.                     
002210           COMPUTE MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)       
002220               ROUNDED = W7-PEND-CENT -                          
002230               ((W7-PEND-CENT / 100) * 100).                     
002240       L7-APLICAR-DESCUENTO-EXIT.                                
002250           EXIT.                                                 
002260                                                                 
002270       L7-INCREMENTAR-DIAS-ADICIONALES.                          
002280           COMPUTE W7-RECARGO-CENT ROUNDED =                     
002290               W7-DIAS-ADICIONALES * 100.                        
002300           COMPUTE W7-PEND-CENT ROUNDED =                        
002310               (MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX) * 100)   
002320                + MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)        
002330                + W7-RECARGO-CENT.                               
002340           COMPUTE MUL-MONTO-ENT OF LK-MULTA-ENT(LK-M-IDX)       
002350               ROUNDED = W7-PEND-CENT / 100.                     
002360           COMPUTE MUL-MONTO-DEC OF LK-MULTA-ENT(LK-M-IDX)       
002370               ROUNDED = W7-PEND-CENT -                          
002380               ((W7-PEND-CENT / 100) * 100).                     
002390       L7-INCREMENTAR-DIAS-ADICIONALES-EXIT.                     
002400           EXIT.                                                 
002410                                                                 
002420       L7-RECHAZAR.                                              
002430           ADD 1 TO CT-PAGOS-RECHAZADOS.                         
002440           OPEN EXTEND EXCEPCIONES.                              
002450           IF FS-EXC = "05" OR FS-EXC = "35"                     
002460               OPEN OUTPUT EXCEPCIONES.                          
002470           WRITE EXC-LINEA-REG.                                  
002480           CLOSE EXCEPCIONES.                                    
002490       L7-RECHAZAR-EXIT.                                         
002500           EXIT.                                                 
