000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB4.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 22-03-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB4 ATIENDE EL MANDATO PRESTAMO DE TRANSACCIONES.DAT.      
000110*    VALIDA QUE EL USUARIO PUEDA TOMAR PRESTAMO (ACTIVO, POR     
000120*    DEBAJO DE SU LIMITE, SIN MULTAS PENDIENTES) Y QUE EL        
000130*    RECURSO ESTE DISPONIBLE, CALCULA LA FECHA DE VENCIMIENTO    
000140*    SEGUN EL MENOR DE LOS DIAS DE USUARIO Y DE RECURSO, Y DEJA  
000150*    EL PRESTAMO ANOTADO EN LA TABLA DE TRABAJO DE LIB1.         
000160*    ------------------------------------------------------------
000170*    CONTROL DE CAMBIOS.                                         
000180*    ------------------------------------------------------------
000190*    22-03-1999 JLG  CR-0013  VERSION INICIAL, SUSTITUYE LA       CR-0013 
000200*                             RETIRADA DE EFECTIVO DEL CAJERO.   
000210*    26-09-1999 JLG  CR-0022  AY2K: FECHAS DE PRESTAMO Y DE       CR-0022 
000220*                             VENCIMIENTO A 4 DIGITOS DE ANO.    
000230*    15-04-2001 MPR  CR-0050  AGREGADA REGLA DE DESCARGAS PARA    CR-0050 
000240*                             EBOOK (NO SE PRESTA SIN CUPO).     
000250*    20-11-2002 MPR  CR-0067  SUSTITUIDO FUNCTION MOD POR         CR-0067 
000260*                             ARITMETICA DE RESTO A MANO EN EL   
000270*                             CALCULO DE DIAS (VER FECHAPD.CPY). 
000280*    14-01-2004 TGS  CR-0082  NO SE COMPROBABA REC-DANADO PARA    CR-0082 
000290*                             LIBROFISICO; AUDITORIA DETECTO QUE 
000300*                             SE PODIA PRESTAR UN LIBRO DADO DE  
000310*                             BAJA POR DETERIORO.  AHORA SE      
000320*                             RECHAZA IGUAL QUE EN LIB5 Y LIB6.  
000330*    14-01-2004 TGS  CR-0085  REC-NO-DISPONIBLE SE MIRABA PARA    CR-0085 
000340*                             CUALQUIER REC-TIPO; LA TABLA DE    
000350*                             VALIDARCONDICIONPRESTAMO SOLO EXIGE
000360*                             REC-DISPONIBLE PARA LIBROFISICO.   
000370*                             SE ACOTA EL CHEQUEO A ESE TIPO.    
000380*    ------------------------------------------------------------
000390                                                                 
000400       ENVIRONMENT DIVISION.                                     
000410       CONFIGURATION SECTION.                                    
000420       SPECIAL-NAMES.                                            
000430           C01 IS TOP-OF-FORM.                                   
000440                                                                 
000450       INPUT-OUTPUT SECTION.                                     
000460       FILE-CONTROL.                                             
000470           SELECT EXCEPCIONES ASSIGN TO DISK                     
000480           ORGANIZATION IS LINE SEQUENTIAL                       
000490           ACCESS MODE IS SEQUENTIAL                             
000500           FILE STATUS IS FS-EXC.                                
000510                                                                 
000520       DATA DIVISION.                                            
000530       FILE SECTION.                                             
000540       FD EXCEPCIONES                                            
000550           LABEL RECORD STANDARD                                 
000560           VALUE OF FILE-ID IS "excepciones.rpt".                
000570       01 EXC-LINEA-REG.                                         
000580           05 EXC-LINEA           PIC X(74).                     
000590           05 FILLER              PIC X(06).                     
000600                                                                 
000610       WORKING-STORAGE SECTION.                                  
000620       77 FS-EXC                 PIC X(02).                      
000630       77 W4-LIMITE               PIC 9(06) COMP.                
000640       77 W4-DIAS-USR             PIC 9(03) COMP.                
000650       77 W4-DIAS-REC             PIC 9(03) COMP.                
000660       77 W4-DIAS-PRESTAMO        PIC 9(03) COMP.                
000670       77 W4-USR-OK               PIC 9(01) COMP VALUE 0.        
000680       77 W4-REC-OK               PIC 9(01) COMP VALUE 0.        
000690       77 W4-NPRE-ED              PIC 9(05).                     
000700                                                                 
000710       COPY FECHAWS.                                             
000720                                                                 
000730       LINKAGE SECTION.                                          
000740       01 LK-USUARIO-TAB.                                        
000750           05 LK-USUARIO-ENT OCCURS 100 TIMES                    
000760                   ASCENDING KEY IS USR-ID                       
000770                   INDEXED BY LK-U-IDX.                          
000780               COPY USUARIO.                                     
000790           05 FILLER               PIC X(01).                    
000800       77 LK-NUSU                PIC 9(03) COMP.                 
000810                                                                 
000820       01 LK-RECURSO-TAB.                                        
000830           05 LK-RECURSO-ENT OCCURS 100 TIMES                    
000840                   ASCENDING KEY IS REC-ID                       
000850                   INDEXED BY LK-R-IDX.                          
000860               COPY RECURSO.                                     
000870           05 FILLER               PIC X(01).                    
000880       77 LK-NREC                PIC 9(03) COMP.                 
000890                                                                 
000900       01 LK-PRESTAMO-TAB.                                       
000910           05 LK-PRESTAMO-ENT OCCURS 500 TIMES                   
000920                   INDEXED BY LK-P-IDX.                          
000930               COPY PRESTAMO.                                    
000940           05 FILLER               PIC X(01).                    
000950       77 LK-NPRE                PIC 9(05) COMP.                 
000960                                                                 
000970       01 LK-TXN-AREA.                                           
000980           COPY TRANSACC.                                        
000990                                                                 
001000       01 LK-TOTALES.                                            
001010           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
001020           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001030           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001040           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001050           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001060           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001070           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001080           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001090           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001100           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001110           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001120           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001130           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001140           05 FILLER               PIC X(06).                    
001150                                                                 
001160       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU           
001170                                 LK-RECURSO-TAB LK-NREC          
001180                                 LK-PRESTAMO-TAB LK-NPRE         
001190                                 LK-TXN-AREA LK-TOTALES.         
001200       L4-INICIO.                                                
001210           MOVE 0 TO W4-USR-OK.                                  
001220           MOVE 0 TO W4-REC-OK.                                  
001230                                                                 
001240           SEARCH ALL LK-USUARIO-ENT                             
001250               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =         
001260                    TXN-USUARIO-ID OF LK-TXN-AREA                
001270                   MOVE 1 TO W4-USR-OK.                          
001280                                                                 
001290           IF W4-USR-OK = 0                                      
001300               MOVE "USUARIO-NO-ENCONTRADO" TO EXC-LINEA         
001310               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001320               GOBACK.                                           
001330                                                                 
001340           SEARCH ALL LK-RECURSO-ENT                             
001350               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =         
001360                    TXN-RECURSO-ID OF LK-TXN-AREA                
001370                   MOVE 1 TO W4-REC-OK.                          
001380                                                                 
001390           IF W4-REC-OK = 0                                      
001400               MOVE "RECURSO-NO-ENCONTRADO" TO EXC-LINEA         
001410               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001420               GOBACK.                                           
001430                                                                 
001440           PERFORM L4-FIJAR-REGLA-USUARIO                        
001450               THRU L4-FIJAR-REGLA-USUARIO-EXIT.                 
001460           PERFORM L4-FIJAR-DIAS-RECURSO                         
001470               THRU L4-FIJAR-DIAS-RECURSO-EXIT.                  
001480                                                                 
001490           IF NOT USR-ESTA-ACTIVO OF LK-USUARIO-ENT(LK-U-IDX)    
001500               MOVE "LIMITE-EXCEDIDO" TO EXC-LINEA               
001510               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001520               GOBACK.                                           
001530                                                                 
001540           IF USR-PRESTAMOS-ACTIVOS OF LK-USUARIO-ENT(LK-U-IDX)  
001550                   NOT < W4-LIMITE                               
001560               MOVE "LIMITE-EXCEDIDO" TO EXC-LINEA               
001570               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001580               GOBACK.                                           
001590                                                                 
001600           IF USR-MUL-PEND-ENT OF LK-USUARIO-ENT(LK-U-IDX)       
001610                   NOT = 0                                       
001620               OR USR-MUL-PEND-DEC OF LK-USUARIO-ENT(LK-U-IDX)   
001630                   NOT = 0                                       
001640               MOVE "LIMITE-EXCEDIDO" TO EXC-LINEA               
001650               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001660               GOBACK.                                           
001670                                                                 
001680           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =             
001690                  "LIBROFISICO"                                  
001700             AND REC-NO-DISPONIBLE OF LK-RECURSO-ENT(LK-R-IDX)   
001710               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA         
001720               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001730               GOBACK.                                           
001740                                                                 
001750           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) =             
001760                  "LIBROFISICO"                                  
001770             AND REC-DANADO OF LK-RECURSO-ENT(LK-R-IDX)          
001780               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA         
001790               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001800               GOBACK.                                           
001810                                                                 
001820           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) = "EBOOK"     
001830             AND REC-DESCARGAS-REALIZADAS OF                     
001840                 LK-RECURSO-ENT(LK-R-IDX)                        
001850                 NOT < REC-LIMITE-DESCARGAS OF                   
001860                 LK-RECURSO-ENT(LK-R-IDX)                        
001870               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA         
001880               PERFORM L4-RECHAZAR THRU L4-RECHAZAR-EXIT         
001890               GOBACK.                                           
001900                                                                 
001910           PERFORM L4-OTORGAR THRU L4-OTORGAR-EXIT.              
001920           GOBACK.                                               
001930                                                                 
001940       L4-FIJAR-REGLA-USUARIO.                                   
001950           EVALUATE TRUE                                         
001960               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
001970                    = "BIBLIOTECARIO"                            
001980                   MOVE 999999 TO W4-LIMITE                      
001990                   MOVE 30 TO W4-DIAS-USR                        
002000               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002010                    = "PROFESOR"                                 
002020                 AND USR-ES-COORDINADOR OF                       
002030                     LK-USUARIO-ENT(LK-U-IDX)                    
002040                   MOVE 15 TO W4-LIMITE                          
002050                   MOVE 15 TO W4-DIAS-USR                        
002060               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002070                    = "PROFESOR"                                 
002080                   MOVE 10 TO W4-LIMITE                          
002090                   MOVE 15 TO W4-DIAS-USR                        
002100               WHEN OTHER                                        
002110                   MOVE 3 TO W4-LIMITE                           
002120                   MOVE 7 TO W4-DIAS-USR                         
002130           END-EVALUATE.                                         
002140       L4-FIJAR-REGLA-USUARIO-EXIT.                              
002150           EXIT.                                                 
002160                                                                 
002170       L4-FIJAR-DIAS-RECURSO.                                    
002180           EVALUATE REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX)         
002190               WHEN "EBOOK"                                      
002200                   MOVE 14 TO W4-DIAS-REC                        
002210               WHEN "AUDIOLIBRO"                                 
002220                   MOVE 21 TO W4-DIAS-REC                        
002230               WHEN OTHER                                        
002240                   MOVE 7 TO W4-DIAS-REC                         
002250           END-EVALUATE.                                         
002260                                                                 
002270           IF W4-DIAS-USR < W4-DIAS-REC                          
002280               MOVE W4-DIAS-USR TO W4-DIAS-PRESTAMO              
002290           ELSE                                                  
002300               MOVE W4-DIAS-REC TO W4-DIAS-PRESTAMO.             
002310       L4-FIJAR-DIAS-RECURSO-EXIT.                               
002320           EXIT.                                                 
002330                                                                 
002340       L4-OTORGAR.                                               
002350           ADD 1 TO LK-NPRE.                                     
002360           INITIALIZE LK-PRESTAMO-ENT(LK-NPRE).                  
002370           MOVE LK-NPRE TO W4-NPRE-ED.                           
002380                                                                 
002390           MOVE SPACES TO PRE-ID OF LK-PRESTAMO-ENT(LK-NPRE).    
002400           STRING "PRE" W4-NPRE-ED DELIMITED BY SIZE INTO        
002410               PRE-ID OF LK-PRESTAMO-ENT(LK-NPRE).               
002420           MOVE TXN-USUARIO-ID OF LK-TXN-AREA                    
002430               TO PRE-USUARIO-ID OF LK-PRESTAMO-ENT(LK-NPRE).    
002440           MOVE TXN-RECURSO-ID OF LK-TXN-AREA                    
002450               TO PRE-RECURSO-ID OF LK-PRESTAMO-ENT(LK-NPRE).    
002460           MOVE TXN-FECHA OF LK-TXN-AREA                         
002470               TO PRE-FEC-PRESTAMO OF LK-PRESTAMO-ENT(LK-NPRE).  
002480           MOVE "ACTIVO" TO PRE-ESTADO OF                        
002490               LK-PRESTAMO-ENT(LK-NPRE).                         
002500           MOVE 0 TO PRE-NUM-RENOVACIONES OF                     
002510               LK-PRESTAMO-ENT(LK-NPRE).                         
002520                                                                 
002530           MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E.          
002540           MOVE W4-DIAS-PRESTAMO TO JF-DIAS-SUMAR.               
002550           PERFORM SUMAR-DIAS-A-FECHA                            
002560               THRU SUMAR-DIAS-A-FECHA-EXIT.                     
002570           MOVE JF-FECHA-SALIDA TO                               
002580               PRE-FEC-VENCIMIENTO OF LK-PRESTAMO-ENT(LK-NPRE).  
002590                                                                 
002600           ADD 1 TO USR-PRESTAMOS-ACTIVOS OF                     
002610               LK-USUARIO-ENT(LK-U-IDX).                         
002620           ADD 1 TO REC-NUM-VECES-PRESTADO OF                    
002630               LK-RECURSO-ENT(LK-R-IDX).                         
002640                                                                 
002650           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX)               
002660                   = "LIBROFISICO"                               
002670               MOVE "N" TO REC-DISPONIBLE OF                     
002680                   LK-RECURSO-ENT(LK-R-IDX).                     
002690                                                                 
002700           IF REC-TIPO OF LK-RECURSO-ENT(LK-R-IDX) = "EBOOK"     
002710               ADD 1 TO REC-DESCARGAS-REALIZADAS OF              
002720                   LK-RECURSO-ENT(LK-R-IDX).                     
002730                                                                 
002740           ADD 1 TO CT-PRE-OTORGADOS.                            
002750       L4-OTORGAR-EXIT.                                          
002760           EXIT.                                                 
002770                                                                 
002780       L4-RECHAZAR.                                              
002790           ADD 1 TO CT-PRE-RECHAZADOS.                           
002800           OPEN EXTEND EXCEPCIONES.                              
002810           IF FS-EXC = "05" OR FS-EXC = "35"                     
002820               OPEN OUTPUT EXCEPCIONES.                          
002830           WRITE EXC-LINEA-REG.                                  
002840           CLOSE EXCEPCIONES.                                    
002850       L4-RECHAZAR-EXIT.                                         
002860           EXIT.                                                 
002870                                                                 
002880       COPY FECHAPD.                                             
