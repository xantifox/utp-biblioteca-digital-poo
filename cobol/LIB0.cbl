000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB0.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 15-03-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB0 CARGA LOS MAESTROS DE PRUEBA USUARIOS.DAT/RECURSOS.DAT 
000110*    CON REGISTROS SINTETICOS PARA QUE EL LOTE NOCTURNO (LIB1 Y  
000120*    SIGUIENTES) TENGA ALGO QUE LEER EN UN ENTORNO DE PRUEBA.    
000130*    NO ES PARTE DEL LOTE NOCTURNO EN SI, SE LANZA UNA VEZ AL    
000140*    PREPARAR EL ENTORNO, IGUAL QUE EL ANTIGUO CARGADOR DE LA    
000150*    SALA DE ESPECTACULOS.                                       
000160*    ------------------------------------------------------------
000170*    CONTROL DE CAMBIOS.                                         
000180*    ------------------------------------------------------------
000190*    15-03-1999 JLG  CR-0010  VERSION INICIAL, SUSTITUYE CARGADOR CR-0010 
000200*                             DE LA SALA DE ESPECTACULOS.        
000210*    02-07-1999 JLG  CR-0012  AGREGADOS REGISTROS DE PROFESOR     CR-0012 
000220*                             COORDINADOR Y DE BIBLIOTECARIO.    
000230*    19-09-1999 MPR  CR-0019  AY2K: FECHAS A 4 DIGITOS DE ANO     CR-0019 
000240*                             EN LOS REGISTROS DE PRUEBA.        
000250*    11-04-2001 MPR  CR-0048  AGREGADOS EBOOK Y AUDIOLIBRO.       CR-0048 
000260*    08-10-2003 TGS  CR-0077  AGREGADO LIBRO DANADO DE PRUEBA,    CR-0077 
000270*                             PARA EL RECARGO FIJO DE LA MULTA.  
000280*    09-10-2003 TGS  CR-0081  REDEFINES SOBRE LOS FD PARA         CR-0081 
000290*                             AISLAR EL NUMERO DE SERIE DEL ID    CR-0081 
000300*                             DE PRUEBA EN LOS INFORMES.          CR-0081 
000310*    ------------------------------------------------------------
000320                                                                 
000330       ENVIRONMENT DIVISION.                                     
000340       CONFIGURATION SECTION.                                    
000350       SPECIAL-NAMES.                                            
000360           C01 IS TOP-OF-FORM.                                   
000370                                                                 
000380       INPUT-OUTPUT SECTION.                                     
000390       FILE-CONTROL.                                             
000400           SELECT USUARIOS ASSIGN TO DISK                        
000410           ORGANIZATION IS RELATIVE                              
000420           ACCESS MODE IS SEQUENTIAL                             
000430           FILE STATUS IS FS-USR.                                
000440                                                                 
000450           SELECT RECURSOS ASSIGN TO DISK                        
000460           ORGANIZATION IS RELATIVE                              
000470           ACCESS MODE IS SEQUENTIAL                             
000480           FILE STATUS IS FS-REC.                                
000490                                                                 
000500       DATA DIVISION.                                            
000510       FILE SECTION.                                             
000520       FD USUARIOS                                               
000530           LABEL RECORD STANDARD                                 
000540           VALUE OF FILE-ID IS "usuarios.dat".                   
000550       01 USUARIO-REC-FD.                                        
000560           COPY USUARIO.                                         
000570       01 USUARIO-REC-R REDEFINES USUARIO-REC-FD.                
000580           05 USR-ID-R.                                          
000590               10 USR-ID-PREFIJO    PIC X(03).                   
000600               10 USR-ID-NUM        PIC 9(05).                   
000610           05 FILLER               PIC X(142).                   
000620                                                                 
000630       FD RECURSOS                                               
000640           LABEL RECORD STANDARD                                 
000650           VALUE OF FILE-ID IS "recursos.dat".                   
000660       01 RECURSO-REC-FD.                                        
000670           COPY RECURSO.                                         
000680       01 RECURSO-REC-R REDEFINES RECURSO-REC-FD.                
000690           05 REC-ID-R.                                          
000700               10 REC-ID-PREFIJO    PIC X(03).                   
000710               10 REC-ID-NUM        PIC 9(05).                   
000720           05 FILLER               PIC X(192).                   
000730                                                                 
000740       WORKING-STORAGE SECTION.                                  
000750       77 FS-USR                  PIC X(02).                     
000760       77 FS-REC                  PIC X(02).                     
000770       77 W00-SUBI                PIC 9(02) COMP.                
000780       77 W00-SUBR                PIC 9(02) COMP.                
000790                                                                 
000800       01 W01-USR-SEMILLA-TAB.                                   
000810           05 W01-USR-SEM OCCURS 5 TIMES.                        
000820               10 W01U-ID          PIC X(36).                    
000830               10 W01U-NOMBRE      PIC X(40).                    
000840               10 W01U-EMAIL       PIC X(40).                    
000850               10 W01U-TIPO        PIC X(12).                    
000860               10 W01U-COORD       PIC X(01).                    
000870           05 FILLER               PIC X(08).                    
000880                                                                 
000890       01 W02-REC-SEMILLA-TAB.                                   
000900           05 W02-REC-SEM OCCURS 5 TIMES.                        
000910               10 W02R-ID          PIC X(36).                    
000920               10 W02R-TITULO      PIC X(60).                    
000930               10 W02R-AUTOR       PIC X(40).                    
000940               10 W02R-CATEGORIA   PIC X(20).                    
000950               10 W02R-TIPO        PIC X(12).                    
000960               10 W02R-DISP        PIC X(01).                    
000970               10 W02R-ESTADO      PIC X(10).                    
000980           05 FILLER               PIC X(08).                    
000990                                                                 
001000       PROCEDURE DIVISION.                                       
001010       L0-INICIO.                                                
001020*          19-09-1999 MPR CR-0019 TABLA DE USUARIOS DE PRUEBA.   
001030           MOVE "USR00001" TO W01U-ID(1).                        
001040           MOVE "ANA GARCIA ESTUDIANTE" TO W01U-NOMBRE(1).       
001050           MOVE "ANA.GARCIA@UNIZAR.ES" TO W01U-EMAIL(1).         
001060           MOVE "ESTUDIANTE" TO W01U-TIPO(1).                    
001070           MOVE "N" TO W01U-COORD(1).                            
001080                                                                 
001090           MOVE "USR00002" TO W01U-ID(2).                        
001100           MOVE "LUIS PEREZ PROFESOR" TO W01U-NOMBRE(2).         
001110           MOVE "LUIS.PEREZ@UNIZAR.ES" TO W01U-EMAIL(2).         
001120           MOVE "PROFESOR" TO W01U-TIPO(2).                      
001130           MOVE "N" TO W01U-COORD(2).                            
001140                                                                 
001150           MOVE "USR00003" TO W01U-ID(3).                        
001160           MOVE "MARIA RUIZ COORDINADORA" TO W01U-NOMBRE(3).     
001170           MOVE "MARIA.RUIZ@UNIZAR.ES" TO W01U-EMAIL(3).         
001180           MOVE "PROFESOR" TO W01U-TIPO(3).                      
001190           MOVE "Y" TO W01U-COORD(3).                            
001200                                                                 
001210           MOVE "USR00004" TO W01U-ID(4).                        
001220           MOVE "CARLOS SOLER BIBLIOTECARIO" TO W01U-NOMBRE(4).  
001230           MOVE "CARLOS.SOLER@UNIZAR.ES" TO W01U-EMAIL(4).       
001240           MOVE "BIBLIOTECARIO" TO W01U-TIPO(4).                 
001250           MOVE "N" TO W01U-COORD(4).                            
001260                                                                 
001270           MOVE "USR00005" TO W01U-ID(5).                        
001280           MOVE "ELENA TORRES ESTUDIANTE" TO W01U-NOMBRE(5).     
001290           MOVE "ELENA.TORRES@UNIZAR.ES" TO W01U-EMAIL(5).       
001300           MOVE "ESTUDIANTE" TO W01U-TIPO(5).                    
001310           MOVE "N" TO W01U-COORD(5).                            
001320                                                                 
001330*          11-04-2001 MPR CR-0048 TABLA DE RECURSOS DE PRUEBA.   
001340           MOVE "REC00001" TO W02R-ID(1).                        
001350           MOVE "SISTEMAS LEGADOS, UNA INTRODUCCION"             
001360               TO W02R-TITULO(1).                                
001370           MOVE "J. MOSTERIN" TO W02R-AUTOR(1).                  
001380           MOVE "INFORMATICA" TO W02R-CATEGORIA(1).              
001390           MOVE "LIBROFISICO" TO W02R-TIPO(1).                   
001400           MOVE "Y" TO W02R-DISP(1).                             
001410           MOVE "BUENO" TO W02R-ESTADO(1).                       
001420                                                                 
001430*          08-10-2003 TGS CR-0077 RECURSO DANADO DE PRUEBA.      
001440           MOVE "REC00002" TO W02R-ID(2).                        
001450           MOVE "COBOL PARA ADMINISTRACION PUBLICA"              
001460               TO W02R-TITULO(2).                                
001470           MOVE "M. FERRER" TO W02R-AUTOR(2).                    
001480           MOVE "INFORMATICA" TO W02R-CATEGORIA(2).              
001490           MOVE "LIBROFISICO" TO W02R-TIPO(2).                   
001500           MOVE "Y" TO W02R-DISP(2).                             
001510           MOVE "DANADO" TO W02R-ESTADO(2).                      
001520                                                                 
001530           MOVE "REC00003" TO W02R-ID(3).                        
001540           MOVE "CONTABILIDAD GENERAL UNIVERSITARIA"             
001550               TO W02R-TITULO(3).                                
001560           MOVE "P. ALONSO" TO W02R-AUTOR(3).                    
001570           MOVE "ECONOMIA" TO W02R-CATEGORIA(3).                 
001580           MOVE "EBOOK" TO W02R-TIPO(3).                         
001590           MOVE "Y" TO W02R-DISP(3).                             
001600           MOVE "BUENO" TO W02R-ESTADO(3).                       
001610                                                                 
001620           MOVE "REC00004" TO W02R-ID(4).                        
001630           MOVE "HISTORIA DE LA INFORMATICA EN ESPANA"           
001640               TO W02R-TITULO(4).                                
001650           MOVE "S. VIDAL" TO W02R-AUTOR(4).                     
001660           MOVE "HISTORIA" TO W02R-CATEGORIA(4).                 
001670           MOVE "AUDIOLIBRO" TO W02R-TIPO(4).                    
001680           MOVE "Y" TO W02R-DISP(4).                             
001690           MOVE "BUENO" TO W02R-ESTADO(4).                       
001700                                                                 
001710           MOVE "REC00005" TO W02R-ID(5).                        
001720           MOVE "REDES DE AREA AMPLIA" TO W02R-TITULO(5).        
001730           MOVE "R. DOMINGUEZ" TO W02R-AUTOR(5).                 
001740           MOVE "INFORMATICA" TO W02R-CATEGORIA(5).              
001750           MOVE "LIBROFISICO" TO W02R-TIPO(5).                   
001760           MOVE "Y" TO W02R-DISP(5).                             
001770           MOVE "EXCELENTE" TO W02R-ESTADO(5).                   
001780                                                                 
001790           PERFORM L0-ESCRIBIR-USUARIOS                          
001800               THRU L0-ESCRIBIR-USUARIOS-EXIT.                   
001810           PERFORM L0-ESCRIBIR-RECURSOS                          
001820               THRU L0-ESCRIBIR-RECURSOS-EXIT.                   
001830                                                                 
001840           STOP RUN.                                             
001850                                                                 
001860       L0-ESCRIBIR-USUARIOS.                                     
001870           OPEN OUTPUT USUARIOS.                                 
001880           IF FS-USR NOT = "00"                                  
001890               GO TO L0-ESCRIBIR-USUARIOS-EXIT.                  
001900                                                                 
001910           MOVE 0 TO W00-SUBI.                                   
001920           PERFORM 5 TIMES                                       
001930               ADD 1 TO W00-SUBI                                 
001940               INITIALIZE USUARIO-REC-FD                         
001950               MOVE W01U-ID(W00-SUBI)     TO USR-ID              
001960               MOVE W01U-NOMBRE(W00-SUBI) TO USR-NOMBRE          
001970               MOVE W01U-EMAIL(W00-SUBI)  TO USR-EMAIL           
001980               MOVE W01U-TIPO(W00-SUBI)   TO USR-TIPO            
001990               MOVE W01U-COORD(W00-SUBI)  TO USR-COORDINADOR     
002000               MOVE "Y"                   TO USR-ACTIVO          
002010               MOVE 0                 TO USR-PRESTAMOS-ACTIVOS   
002020               MOVE 0                     TO USR-MUL-PEND-ENT    
002030               MOVE 0                     TO USR-MUL-PEND-DEC    
002040               WRITE USUARIO-REC-FD                              
002050                   INVALID KEY GO TO L0-ESCRIBIR-USUARIOS-EXIT.  
002060                                                                 
002070           CLOSE USUARIOS.                                       
002080       L0-ESCRIBIR-USUARIOS-EXIT.                                
002090           EXIT.                                                 
002100                                                                 
002110       L0-ESCRIBIR-RECURSOS.                                     
002120           OPEN OUTPUT RECURSOS.                                 
002130           IF FS-REC NOT = "00"                                  
002140               GO TO L0-ESCRIBIR-RECURSOS-EXIT.                  
002150                                                                 
002160           MOVE 0 TO W00-SUBR.                                   
002170           PERFORM 5 TIMES                                       
002180               ADD 1 TO W00-SUBR                                 
002190               INITIALIZE RECURSO-REC-FD                         
002200               MOVE W02R-ID(W00-SUBR)        TO REC-ID           
002210               MOVE W02R-TITULO(W00-SUBR)    TO REC-TITULO       
002220               MOVE W02R-AUTOR(W00-SUBR)     TO REC-AUTOR        
002230               MOVE W02R-CATEGORIA(W00-SUBR) TO REC-CATEGORIA    
002240               MOVE W02R-TIPO(W00-SUBR)      TO REC-TIPO         
002250               MOVE W02R-DISP(W00-SUBR)      TO REC-DISPONIBLE   
002260               MOVE W02R-ESTADO(W00-SUBR)    TO REC-ESTADO       
002270               MOVE 0                  TO REC-NUM-VECES-PRESTADO 
002280               MOVE 0                TO REC-DESCARGAS-REALIZADAS 
002290               MOVE 100                TO REC-LIMITE-DESCARGAS   
002300               WRITE RECURSO-REC-FD                              
002310                   INVALID KEY GO TO L0-ESCRIBIR-RECURSOS-EXIT.  
002320                                                                 
002330           CLOSE RECURSOS.                                       
002340       L0-ESCRIBIR-RECURSOS-EXIT.                                
002350           EXIT.                                                 
