000010*    ------------------------------------------------------------
000020*    RECURSO.CPY                                                 
000030*    MAESTRO DE RECURSOS: LIBROFISICO, EBOOK, AUDIOLIBRO.        
000040*    CARGADO COMPLETO EN WS-RECURSO-TAB AL ARRANCAR EL LOTE.     
000050*    ------------------------------------------------------------
000060*    03-03-1999 JLG  CR-0002  VERSION INICIAL DEL COPY.          
000070*    22-11-1999 MPR  CR-0021  CAMPOS DE DESCARGAS PARA EBOOK.    
000080*    ------------------------------------------------------------
000090    02 REC-ID                 PIC X(36).                         
000100    02 REC-TITULO               PIC X(60).                       
000110    02 REC-AUTOR                  PIC X(40).                     
000120    02 REC-CATEGORIA                 PIC X(20).                  
000130    02 REC-TIPO                         PIC X(12).               
000140    02 REC-DISPONIBLE                      PIC X(01).            
000150        88 REC-ESTA-DISPONIBLE                 VALUE "Y".        
000160        88 REC-NO-DISPONIBLE                   VALUE "N".        
000170    02 REC-ESTADO              PIC X(10).                        
000180        88 REC-DANADO             VALUE "DANADO".                
000190    02 REC-NUM-VECES-PRESTADO  PIC 9(05).                        
000200    02 REC-DESCARGAS-REALIZADAS PIC 9(05).                       
000210    02 REC-LIMITE-DESCARGAS    PIC 9(05).                        
000220    02 REC-TITULO-R REDEFINES REC-TITULO.                        
000230        03 REC-TITULO-30A        PIC X(30).                      
000240        03 REC-TITULO-30B        PIC X(30).                      
000250    02 FILLER                  PIC X(06).                        
