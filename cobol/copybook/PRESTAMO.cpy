000010*    ------------------------------------------------------------
000020*    PRESTAMO.CPY                                                
000030*    LAYOUT DEL REGISTRO DE PRESTAMO.  SE ACUMULA EN LA TABLA    
000040*    WS-PRESTAMO-TAB DURANTE EL LOTE Y SE VUELCA A PRESTAMOS.DAT 
000050*    AL FINAL DE LA EJECUCION.                                   
000060*    ------------------------------------------------------------
000070*    05-03-1999 JLG  CR-0003  VERSION INICIAL DEL COPY.          
000080*    30-06-2001 MPR  CR-0055  AGREGADO PRE-NUM-RENOVACIONES.     
000090*    ------------------------------------------------------------
000100    02 PRE-ID                 PIC X(36).                         
000110    02 PRE-USUARIO-ID           PIC X(36).                       
000120    02 PRE-RECURSO-ID             PIC X(36).                     
000130    02 PRE-FEC-PRESTAMO              PIC 9(08).                  
000140    02 PRE-FEC-VENCIMIENTO              PIC 9(08).               
000150    02 PRE-FEC-DEVOLUCION                  PIC 9(08).            
000160    02 PRE-ESTADO              PIC X(10).                        
000170        88 PRE-ACTIVO              VALUE "ACTIVO".               
000180        88 PRE-VENCIDO             VALUE "VENCIDO".              
000190        88 PRE-DEVUELTO            VALUE "DEVUELTO".             
000200        88 PRE-RENOVADO            VALUE "RENOVADO".             
000210        88 PRE-CANCELADO           VALUE "CANCELADO".            
000220    02 PRE-NUM-RENOVACIONES   PIC 9(02).                         
000230    02 PRE-FEC-PRESTAMO-R REDEFINES PRE-FEC-PRESTAMO.            
000240        03 PRE-FEC-PRE-ANO      PIC 9(04).                       
000250        03 PRE-FEC-PRE-MES      PIC 9(02).                       
000260        03 PRE-FEC-PRE-DIA      PIC 9(02).                       
000270    02 FILLER                  PIC X(08).                        
