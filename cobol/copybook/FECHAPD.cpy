000010*    ------------------------------------------------------------
000020*    FECHAPD.CPY                                                 
000030*    RUTINAS DE FECHA COMUNES, COPIADAS AL FINAL DE LA PROCEDURE 
000040*    DIVISION DE TODO PROGRAMA QUE SUME DIAS A UNA FECHA CCYYMMDD
000050*    O RESTE DOS FECHAS.  NO SE USA FUNCTION INTRINSECA DE FECHA,
000060*    EL SITIO NO TRAE LIBRERIA DE FECHAS DEL COMPILADOR, SE      
000070*    CONVIERTE A NUMERO JULIANO DE DIA A MANO.                   
000080*    CONTRATO DE USO (VER COMENTARIOS EN CADA PARRAFO):          
000090*      SUMAR-DIAS-A-FECHA : FECHA-E + DIAS-SUMAR -> FECHA-SALIDA 
000100*      DIFERENCIA-DIAS    : FECHA-E - FECHA-SALIDA -> DIF-DIAS   
000110*    ------------------------------------------------------------
000120*    12-03-1999 JLG  CR-0008  VERSION INICIAL, FORMULA FLIEGEL.  
000130*    05-05-2002 MPR  CR-0061  CORREGIDO SIGNO EN DIFERENCIA-DIAS.
000140*    ------------------------------------------------------------
000150CALC-JULIANO-DESDE-FECHA.                                        
000160    COMPUTE JF-A = (14 - JF-MES-E) / 12.                         
000170    COMPUTE JF-Y = JF-ANO-E + 4800 - JF-A.                       
000180    COMPUTE JF-M = JF-MES-E + (12 * JF-A) - 3.                   
000190    COMPUTE JF-JULIANO = JF-DIA-E                                
000200        + (((153 * JF-M) + 2) / 5)                               
000210        + (365 * JF-Y) + (JF-Y / 4) - (JF-Y / 100)               
000220        + (JF-Y / 400) - 32045.                                  
000230CALC-JULIANO-DESDE-FECHA-EXIT.                                   
000240    EXIT.                                                        
000250                                                                 
000260CALC-FECHA-DESDE-JULIANO.                                        
000270    COMPUTE JF-A = JF-JULIANO + 32044.                           
000280    COMPUTE JF-B = ((4 * JF-A) + 3) / 146097.                    
000290    COMPUTE JF-C = JF-A - ((146097 * JF-B) / 4).                 
000300    COMPUTE JF-D = ((4 * JF-C) + 3) / 1461.                      
000310    COMPUTE JF-EE = JF-C - ((1461 * JF-D) / 4).                  
000320    COMPUTE JF-M = ((5 * JF-EE) + 2) / 153.                      
000330    COMPUTE JF-DIA-SAL = JF-EE - (((153 * JF-M) + 2) / 5) + 1.   
000340    COMPUTE JF-MES-SAL = JF-M + 3 - (12 * (JF-M / 10)).          
000350    COMPUTE JF-ANO-SAL = (100 * JF-B) + JF-D - 4800              
000360        + (JF-M / 10).                                           
000370CALC-FECHA-DESDE-JULIANO-EXIT.                                   
000380    EXIT.                                                        
000390                                                                 
000400*    SUMA JF-DIAS-SUMAR (PUEDE SER NEGATIVO) A JF-FECHA-E, DEJA  
000410*    EL RESULTADO EN JF-FECHA-SALIDA.                            
000420SUMAR-DIAS-A-FECHA.                                              
000430    PERFORM CALC-JULIANO-DESDE-FECHA                             
000440        THRU CALC-JULIANO-DESDE-FECHA-EXIT.                      
000450    COMPUTE JF-JULIANO = JF-JULIANO + JF-DIAS-SUMAR.             
000460    PERFORM CALC-FECHA-DESDE-JULIANO                             
000470        THRU CALC-FECHA-DESDE-JULIANO-EXIT.                      
000480SUMAR-DIAS-A-FECHA-EXIT.                                         
000490    EXIT.                                                        
000500                                                                 
000510*    DEJA EN JF-DIF-DIAS LOS DIAS DE JF-FECHA-E MENOS LOS DIAS DE
000520*    JF-FECHA-SALIDA (FECHA-E MAS RECIENTE = RESULTADO POSITIVO).
000530*    OJO: DESTRUYE EL CONTENIDO DE JF-FECHA-E AL SALIR.          
000540DIFERENCIA-DIAS.                                                 
000550    PERFORM CALC-JULIANO-DESDE-FECHA                             
000560        THRU CALC-JULIANO-DESDE-FECHA-EXIT.                      
000570    MOVE JF-JULIANO TO JF-JULIANO-1.                             
000580    MOVE JF-FECHA-SALIDA TO JF-FECHA-E.                          
000590    PERFORM CALC-JULIANO-DESDE-FECHA                             
000600        THRU CALC-JULIANO-DESDE-FECHA-EXIT.                      
000610    MOVE JF-JULIANO TO JF-JULIANO-2.                             
000620    COMPUTE JF-DIF-DIAS = JF-JULIANO-1 - JF-JULIANO-2.           
000630DIFERENCIA-DIAS-EXIT.                                            
000640    EXIT.                                                        
