000010*    ------------------------------------------------------------
000020*    USUARIO.CPY                                                 
000030*    LAYOUT DEL MAESTRO DE USUARIOS DE LA BIBLIOTECA DIGITAL.    
000040*    UN REGISTRO POR USUARIO: ESTUDIANTE, PROFESOR O BIBLIOT.    
000050*    CARGADO COMPLETO EN WS-USUARIO-TAB AL ARRANCAR EL LOTE.     
000060*    ------------------------------------------------------------
000070*    01-03-1999 JLG  CR-0001  VERSION INICIAL DEL COPY.          
000080*    14-09-1999 JLG  CR-0014  AGREGADO USR-COORDINADOR.          
000090*    ------------------------------------------------------------
000100    02 USR-ID                PIC X(36).                          
000110    02 USR-NOMBRE             PIC X(40).                         
000120    02 USR-EMAIL              PIC X(40).                         
000130    02 USR-TIPO                PIC X(12).                        
000140    02 USR-ACTIVO               PIC X(01).                       
000150        88 USR-ESTA-ACTIVO         VALUE "Y".                    
000160        88 USR-ESTA-INACTIVO       VALUE "N".                    
000170    02 USR-COORDINADOR         PIC X(01).                        
000180        88 USR-ES-COORDINADOR      VALUE "Y".                    
000190    02 USR-PRESTAMOS-ACTIVOS  PIC 9(03).                         
000200    02 USR-MUL-PEND-ENT       PIC S9(07).                        
000210    02 USR-MUL-PEND-DEC       PIC 9(02).                         
000220    02 USR-TIPO-R REDEFINES USR-TIPO.                            
000230        03 USR-TIPO-8          PIC X(08).                        
000240        03 USR-TIPO-REL        PIC X(04).                        
000250    02 FILLER                 PIC X(08).                         
