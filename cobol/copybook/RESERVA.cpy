000010*    ------------------------------------------------------------
000020*    RESERVA.CPY                                                 
000030*    LAYOUT DE LA RESERVA SOBRE LA COLA DE UN LIBROFISICO.       
000040*    SE ACUMULA EN WS-RESERVA-TAB Y SE VUELCA A RESERVAS.DAT.    
000050*    RES-FEC-EXPIRA ES CAMPO DE TRABAJO (NO VIENE DEL FICHERO DE 
000060*    TRANSACCIONES), LLEVA LA FECHA LIMITE PARA EL BARRIDO       
000070*    PERIODICO DE EXPIRACION (VER LIB8).                         
000080*    ------------------------------------------------------------
000090*    09-03-1999 JLG  CR-0005  VERSION INICIAL DEL COPY.          
000100*    18-01-2000 JLG  CR-0033  AGREGADO RES-FEC-EXPIRA (BARRIDO). 
000110*    21-06-2001 MPR  CR-0054  AGREGADO RES-FEC-EXP-R Y           
000120*                             RES-FEC-RES-R PARA DESGLOSAR       
000130*                             AMBAS FECHAS POR ANO/MES/DIA.      
000140*    ------------------------------------------------------------
000150    02 RES-ID                 PIC X(36).                         
000160    02 RES-USUARIO-ID           PIC X(36).                       
000170    02 RES-RECURSO-ID              PIC X(36).                    
000180    02 RES-PRIORIDAD                  PIC 9(01).                 
000190    02 RES-POSICION-COLA                 PIC 9(02).              
000200    02 RES-FEC-RESERVA                      PIC 9(08).           
000210    02 RES-FEC-RES-R REDEFINES RES-FEC-RESERVA.                  
000220        03 RES-FEC-RES-ANO       PIC 9(04).                      
000230        03 RES-FEC-RES-MES       PIC 9(02).                      
000240        03 RES-FEC-RES-DIA       PIC 9(02).                      
000250    02 RES-FEC-EXPIRA          PIC 9(08).                        
000260    02 RES-FEC-EXP-R REDEFINES RES-FEC-EXPIRA.                   
000270        03 RES-FEC-EXP-ANO       PIC 9(04).                      
000280        03 RES-FEC-EXP-MES       PIC 9(02).                      
000290        03 RES-FEC-EXP-DIA       PIC 9(02).                      
000300    02 RES-ESTADO              PIC X(10).                        
000310        88 RES-PENDIENTE           VALUE "PENDIENTE".            
000320        88 RES-CONFIRMADA          VALUE "CONFIRMADA".           
000330        88 RES-EXPIRADA            VALUE "EXPIRADA".             
000340        88 RES-CANCELADA           VALUE "CANCELADA".            
000350        88 RES-COMPLETADA          VALUE "COMPLETADA".           
000360    02 FILLER                 PIC X(08).                         
