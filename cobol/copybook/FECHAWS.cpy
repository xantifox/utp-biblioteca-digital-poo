000010*    ------------------------------------------------------------
000020*    FECHAWS.CPY                                                 
000030*    CAMPOS DE TRABAJO PARA CONVERTIR FECHA CCYYMMDD <-> NUMERO  
000040*    JULIANO DE DIA.  COPIAR EN WORKING-STORAGE EN TODO PROGRAMA 
000050*    QUE COPIE TAMBIEN FECHAPD.CPY EN LA PROCEDURE DIVISION.     
000060*    NO SE USA FUNCTION DE FECHA DEL COMPILADOR (VER FECHAPD).   
000070*    ------------------------------------------------------------
000080*    11-03-1999 JLG  CR-0007  VERSION INICIAL DEL COPY.          
000090*    ------------------------------------------------------------
00010002 JF-FECHA-E              PIC 9(08).                            
000110    03 JF-FECHA-E-R REDEFINES JF-FECHA-E.                        
000120        04 JF-ANO-E           PIC 9(04).                         
000130        04 JF-MES-E           PIC 9(02).                         
000140        04 JF-DIA-E           PIC 9(02).                         
00015002 JF-JULIANO              PIC 9(09) COMP.                       
00016002 JF-DIAS-SUMAR           PIC S9(05) COMP.                      
00017002 JF-A                    PIC 9(09) COMP.                       
00018002 JF-B                    PIC 9(09) COMP.                       
00019002 JF-C                    PIC 9(09) COMP.                       
00020002 JF-D                    PIC 9(09) COMP.                       
00021002 JF-EE                   PIC 9(09) COMP.                       
00022002 JF-M                    PIC 9(09) COMP.                       
00023002 JF-Y                    PIC 9(09) COMP.                       
00024002 JF-FECHA-SALIDA         PIC 9(08).                            
000250    03 JF-FECHA-SAL-R REDEFINES JF-FECHA-SALIDA.                 
000260        04 JF-ANO-SAL         PIC 9(04).                         
000270        04 JF-MES-SAL         PIC 9(02).                         
000280        04 JF-DIA-SAL         PIC 9(02).                         
00029002 JF-JULIANO-1            PIC 9(09) COMP.                       
00030002 JF-JULIANO-2            PIC 9(09) COMP.                       
00031002 JF-DIF-DIAS             PIC S9(06) COMP.                      
