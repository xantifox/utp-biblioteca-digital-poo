000010*    ------------------------------------------------------------
000020*    MULTA.CPY                                                   
000030*    LAYOUT DEL REGISTRO DE MULTA (RETRASO EN LA DEVOLUCION).    
000040*    SE ACUMULA EN WS-MULTA-TAB Y SE VUELCA A MULTAS.DAT.        
000050*    ------------------------------------------------------------
000060*    07-03-1999 JLG  CR-0004  VERSION INICIAL DEL COPY.          
000070*    ------------------------------------------------------------
000080    02 MUL-ID                 PIC X(36).                         
000090    02 MUL-PRESTAMO-ID           PIC X(36).                      
000100    02 MUL-MONTO-ENT                PIC S9(07).                  
000110    02 MUL-MONTO-DEC                   PIC 9(02).                
000120    02 MUL-FEC-GENERACION                 PIC 9(08).             
000130    02 MUL-PAGADA              PIC X(01).                        
000140        88 MUL-ESTA-PAGADA        VALUE "Y".                     
000150        88 MUL-ESTA-PENDIENTE     VALUE "N".                     
000160    02 MUL-CONCEPTO           PIC X(40).                         
000170    02 MUL-CONCEPTO-R REDEFINES MUL-CONCEPTO.                    
000180        03 MUL-CONCEPTO-20A     PIC X(20).                       
000190        03 MUL-CONCEPTO-20B     PIC X(20).                       
000200    02 FILLER                 PIC X(06).                         
