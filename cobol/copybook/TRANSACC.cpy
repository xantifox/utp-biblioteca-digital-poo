000010*    ------------------------------------------------------------
000020*    TRANSACC.CPY                                                
000030*    LAYOUT DE UNA LINEA DE TRANSACCIONES.DAT, FICHERO DE        
000040*    MANDATOS QUE CONDUCE EL LOTE NOCTURNO.                      
000050*    ------------------------------------------------------------
000060*    10-03-1999 JLG  CR-0006  VERSION INICIAL DEL COPY.          
000070*    21-06-2003 TGS  CR-0080  AGREGADO TXN-FECHA-R PARA EL       
000080*                             DESGLOSE DE ANO/MES/DIA.           
000090*    ------------------------------------------------------------
000100    02 TXN-TIPO                PIC X(10).                        
000110        88 TXN-ES-PRESTAMO         VALUE "PRESTAMO".             
000120        88 TXN-ES-DEVOLUCION       VALUE "DEVOLUCION".           
000130        88 TXN-ES-RENOVAR          VALUE "RENOVAR".              
000140        88 TXN-ES-RESERVAR         VALUE "RESERVAR".             
000150        88 TXN-ES-PAGAR-MULTA      VALUE "PAGAR-MULTA".          
000160    02 TXN-USUARIO-ID          PIC X(36).                        
000170    02 TXN-RECURSO-ID          PIC X(36).                        
000180    02 TXN-FECHA                  PIC 9(08).                     
000190    02 TXN-FECHA-R REDEFINES TXN-FECHA.                          
000200        03 TXN-FEC-ANO            PIC 9(04).                     
000210        03 TXN-FEC-MES            PIC 9(02).                     
000220        03 TXN-FEC-DIA            PIC 9(02).                     
000230    02 TXN-MONTO-PAGO-ENT            PIC S9(07).                 
000240    02 TXN-MONTO-PAGO-DEC               PIC 9(02).               
000250    02 FILLER                  PIC X(01).                        
