000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB10.                                        
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 20-04-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB10 CIERRA EL LOTE NOCTURNO CON EL INFORME DE ESTADISTICAS
000110*    Y CONTROL, CONTROL.RPT.  SE LANZA UNA SOLA VEZ DESDE LIB1   
000120*    DESPUES DEL BARRIDO DE EXPIRACION DE RESERVAS (LIB8), CON   
000130*    LAS CINCO TABLAS DE TRABAJO YA CARGADAS.  CLASIFICA LOS     
000140*    PRESTAMOS POR ESTADO, LISTA LOS VENCIDOS, SUMA LAS MULTAS   
000150*    SIN COBRAR Y LISTA LAS RESERVAS CERCA DE EXPIRAR, ADEMAS DE 
000160*    VOLCAR LOS CONTADORES DE CONTROL QUE LE PASAN LOS DEMAS     
000170*    SUBPROGRAMAS EN LK-TOTALES.  SUSTITUYE A LA CONSULTA DE     
000180*    SALDO DE PANTALLA DEL CAJERO, QUE AQUI NO TIENE SENTIDO.    
000190*    ------------------------------------------------------------
000200*    CONTROL DE CAMBIOS.                                         
000210*    ------------------------------------------------------------
000220*    20-04-1999 JLG  CR-0009  VERSION INICIAL, SUSTITUYE LA       CR-0009 
000230*                             CONSULTA DE SALDO DE PANTALLA       CR-0009 
000240*                             DEL CAJERO AUTOMATICO.              CR-0009 
000250*    05-10-1999 JLG  CR-0028  AY2K: FECHA DE CORTE Y FECHAS DE    CR-0028 
000260*                             VENCIMIENTO/EXPIRA A 4 DIGITOS DE   CR-0028 
000270*                             ANO EN EL INFORME.                  CR-0028 
000280*    05-07-2001 MPR  CR-0056  AGREGADO LISTADO DE PRESTAMOS       CR-0056 
000290*                             VENCIDOS BAJO EL BLOQUE DE          CR-0056 
000300*                             TOTALES (DIFERENCIA-DIAS CONTRA     CR-0056 
000310*                             LA FECHA DE CORTE).                 CR-0056 
000320*    02-12-2002 MPR  CR-0072  AGREGADO LISTADO DE RESERVAS        CR-0072 
000330*                             PENDIENTES O CONFIRMADAS QUE        CR-0072 
000340*                             EXPIRAN DENTRO DE 24 HORAS (1 DIA   CR-0072 
000350*                             DE GRANULARIDAD DEL LOTE).          CR-0072 
000360*    21-06-2003 TGS  CR-0080  RECIBE LA FECHA DE CORTE DESDE      CR-0080 
000370*                             LIB1 EN VEZ DE LEERLA DE UN         CR-0080 
000380*                             PARAMETRO DE TRABAJO FIJO.          CR-0080 
000390*    14-01-2004 TGS  CR-0087  AUDITORIA: FALTABA ROUNDED EN LOS   CR-0087 
000400*                             COMPUTE DEL TOTAL DE MULTAS        
000410*                             PENDIENTES DEL INFORME.            
000420*    ------------------------------------------------------------
000430                                                                 
000440       ENVIRONMENT DIVISION.                                     
000450       CONFIGURATION SECTION.                                    
000460       SPECIAL-NAMES.                                            
000470           C01 IS TOP-OF-FORM.                                   
000480                                                                 
000490       INPUT-OUTPUT SECTION.                                     
000500       FILE-CONTROL.                                             
000510           SELECT CONTROL-RPT ASSIGN TO DISK                     
000520           ORGANIZATION IS LINE SEQUENTIAL                       
000530           ACCESS MODE IS SEQUENTIAL                             
000540           FILE STATUS IS FS-CTL.                                
000550                                                                 
000560       DATA DIVISION.                                            
000570       FILE SECTION.                                             
000580       FD CONTROL-RPT                                            
000590           LABEL RECORD STANDARD                                 
000600           VALUE OF FILE-ID IS "control.rpt".                    
000610       01 CTL-LINEA-REG.                                         
000620           05 CTL-LINEA           PIC X(74).                     
000630           05 FILLER               PIC X(06).                    
000640                                                                 
000650       WORKING-STORAGE SECTION.                                  
000660       77 FS-CTL                 PIC X(02).                      
000670       77 W10-SUB                PIC 9(05) COMP.                 
000680       77 W10-CNT-ACTIVO         PIC 9(06) COMP.                 
000690       77 W10-CNT-VENCIDO        PIC 9(06) COMP.                 
000700       77 W10-CNT-DEVUELTO       PIC 9(06) COMP.                 
000710       77 W10-CNT-RENOVADO       PIC 9(06) COMP.                 
000720       77 W10-CNT-CANCELADO      PIC 9(06) COMP.                 
000730       77 W10-MUL-PEND-CENT      PIC S9(09) COMP.                
000740       77 W10-MUL-PEND-ENT       PIC S9(07).                     
000750       77 W10-MUL-PEND-DEC       PIC 9(02).                      
000760       77 W10-CNT-VENC-LISTA     PIC 9(06) COMP VALUE 0.         
000770       77 W10-CNT-PROX-LISTA     PIC 9(06) COMP VALUE 0.         
000780       77 W10-UMBRAL-DIAS        PIC S9(03) COMP VALUE -1.       
000790       77 W10-ED-A               PIC ZZZ,ZZ9.                    
000800       77 W10-ED-B               PIC ZZZ,ZZ9.                    
000810       77 W10-ED-ENT             PIC ZZZ,ZZ9.                    
000820       77 W10-ED-DEC             PIC 99.                         
000830                                                                 
000840*    PLANTILLAS DE LINEA DEL INFORME CONTROL.RPT.  CADA UNA SE   
000850*    CONSTRUYE EN SU PROPIO CAMPO Y SE MUEVE A CTL-LINEA ANTES   
000860*    DE ESCRIBIR.  VER FECHAWS/FECHAPD PARA EL CALCULO DE DIAS   
000870*    DE RETRASO Y DE PROXIMIDAD DE EXPIRA (COPIADOS AL FINAL).   
000880       01 W10-LINEA-VENC.                                        
000890           05 W10-LV-PRE          PIC X(16).                     
000900           05 FILLER               PIC X(01) VALUE SPACE.        
000910           05 W10-LV-USR          PIC X(16).                     
000920           05 FILLER               PIC X(01) VALUE SPACE.        
000930           05 W10-LV-REC          PIC X(16).                     
000940           05 FILLER               PIC X(08) VALUE " VENCIO ".   
000950           05 W10-LV-FEC          PIC 9(08).                     
000960           05 FILLER               PIC X(08).                    
000970                                                                 
000980       01 W10-LINEA-PROX.                                        
000990           05 W10-LP-RES          PIC X(16).                     
001000           05 FILLER               PIC X(01) VALUE SPACE.        
001010           05 W10-LP-USR          PIC X(16).                     
001020           05 FILLER               PIC X(01) VALUE SPACE.        
001030           05 W10-LP-REC          PIC X(16).                     
001040           05 FILLER               PIC X(08) VALUE " EXPIRA ".   
001050           05 W10-LP-FEC          PIC 9(08).                     
001060           05 FILLER               PIC X(08).                    
001070                                                                 
001080       01 W10-LINEA-DOBLE.                                       
001090           05 FILLER               PIC X(02) VALUE SPACES.       
001100           05 W10-LD-ET1          PIC X(12).                     
001110           05 W10-LD-V1           PIC ZZZ,ZZ9.                   
001120           05 FILLER               PIC X(05) VALUE SPACES.       
001130           05 W10-LD-ET2          PIC X(12).                     
001140           05 W10-LD-V2           PIC ZZZ,ZZ9.                   
001150           05 FILLER               PIC X(29).                    
001160                                                                 
001170       COPY FECHAWS.                                             
001180                                                                 
001190       LINKAGE SECTION.                                          
001200       01 LK-USUARIO-TAB.                                        
001210           05 LK-USUARIO-ENT OCCURS 100 TIMES                    
001220                   ASCENDING KEY IS USR-ID                       
001230                   INDEXED BY LK-U-IDX.                          
001240               COPY USUARIO.                                     
001250           05 FILLER               PIC X(01).                    
001260       77 LK-NUSU                PIC 9(03) COMP.                 
001270                                                                 
001280       01 LK-RECURSO-TAB.                                        
001290           05 LK-RECURSO-ENT OCCURS 100 TIMES                    
001300                   ASCENDING KEY IS REC-ID                       
001310                   INDEXED BY LK-R-IDX.                          
001320               COPY RECURSO.                                     
001330           05 FILLER               PIC X(01).                    
001340       77 LK-NREC                PIC 9(03) COMP.                 
001350                                                                 
001360       01 LK-PRESTAMO-TAB.                                       
001370           05 LK-PRESTAMO-ENT OCCURS 500 TIMES                   
001380                   INDEXED BY LK-P-IDX.                          
001390               COPY PRESTAMO.                                    
001400           05 FILLER               PIC X(01).                    
001410       77 LK-NPRE                PIC 9(05) COMP.                 
001420                                                                 
001430       01 LK-MULTA-TAB.                                          
001440           05 LK-MULTA-ENT OCCURS 500 TIMES                      
001450                   INDEXED BY LK-M-IDX.                          
001460               COPY MULTA.                                       
001470           05 FILLER               PIC X(01).                    
001480       77 LK-NMUL                PIC 9(05) COMP.                 
001490                                                                 
001500       01 LK-RESERVA-TAB.                                        
001510           05 LK-RESERVA-ENT OCCURS 200 TIMES                    
001520                   INDEXED BY LK-S-IDX.                          
001530               COPY RESERVA.                                     
001540           05 FILLER               PIC X(01).                    
001550       77 LK-NRSV                PIC 9(05) COMP.                 
001560                                                                 
001570       01 LK-FECHA-CORTE-GRP.                                    
001580           05 LK-FECHA-CORTE      PIC 9(08).                     
001590           05 LK-FECHA-CORTE-R REDEFINES LK-FECHA-CORTE.         
001600               10 LK-FC-ANO         PIC 9(04).                   
001610               10 LK-FC-MES         PIC 9(02).                   
001620               10 LK-FC-DIA         PIC 9(02).                   
001630           05 FILLER              PIC X(01).                     
001640                                                                 
001650       01 LK-TOTALES.                                            
001660           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
001670           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001680           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001690           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001700           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001710           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001720           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001730           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001740           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001750           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001760           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001770           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001780           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001790           05 FILLER               PIC X(06).                    
001800                                                                 
001810       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU           
001820                                 LK-RECURSO-TAB LK-NREC          
001830                                 LK-PRESTAMO-TAB LK-NPRE         
001840                                 LK-MULTA-TAB LK-NMUL            
001850                                 LK-RESERVA-TAB LK-NRSV          
001860                                 LK-FECHA-CORTE-GRP LK-TOTALES.  
001870       L10-INICIO.                                               
001880           OPEN OUTPUT CONTROL-RPT.                              
001890           PERFORM L10-CONTAR-PRESTAMOS                          
001900               THRU L10-CONTAR-PRESTAMOS-EXIT.                   
001910           PERFORM L10-SUMAR-MULTAS-PEND                         
001920               THRU L10-SUMAR-MULTAS-PEND-EXIT.                  
001930           PERFORM L10-IMPRIMIR-CABECERA                         
001940               THRU L10-IMPRIMIR-CABECERA-EXIT.                  
001950           PERFORM L10-IMPRIMIR-TOTALES                          
001960               THRU L10-IMPRIMIR-TOTALES-EXIT.                   
001970           PERFORM L10-IMPRIMIR-ESTADOS                          
001980               THRU L10-IMPRIMIR-ESTADOS-EXIT.                   
001990           PERFORM L10-IMPRIMIR-VENCIDOS                         
002000               THRU L10-IMPRIMIR-VENCIDOS-EXIT.                  
002010           PERFORM L10-IMPRIMIR-PROX-EXPIRA                      
002020               THRU L10-IMPRIMIR-PROX-EXPIRA-EXIT.               
002030           CLOSE CONTROL-RPT.                                    
002040           GOBACK.                                               
002050                                                                 
002060       L10-CONTAR-PRESTAMOS.                                     
002070           MOVE 0 TO W10-SUB.                                    
002080           MOVE 0 TO W10-CNT-ACTIVO.                             
002090           MOVE 0 TO W10-CNT-VENCIDO.                            
002100           MOVE 0 TO W10-CNT-DEVUELTO.                           
002110           MOVE 0 TO W10-CNT-RENOVADO.                           
002120           MOVE 0 TO W10-CNT-CANCELADO.                          
002130           PERFORM LK-NPRE TIMES                                 
002140               ADD 1 TO W10-SUB                                  
002150               PERFORM L10-CLASIFICAR-PRESTAMO                   
002160                   THRU L10-CLASIFICAR-PRESTAMO-EXIT.            
002170       L10-CONTAR-PRESTAMOS-EXIT.                                
002180           EXIT.                                                 
002190                                                                 
002200       L10-CLASIFICAR-PRESTAMO.                                  
002210           EVALUATE TRUE                                         
002220               WHEN PRE-ACTIVO OF LK-PRESTAMO-ENT(W10-SUB)       
002230                   ADD 1 TO W10-CNT-ACTIVO                       
002240               WHEN PRE-VENCIDO OF LK-PRESTAMO-ENT(W10-SUB)      
002250                   ADD 1 TO W10-CNT-VENCIDO                      
002260               WHEN PRE-DEVUELTO OF LK-PRESTAMO-ENT(W10-SUB)     
002270                   ADD 1 TO W10-CNT-DEVUELTO                     
002280               WHEN PRE-RENOVADO OF LK-PRESTAMO-ENT(W10-SUB)     
002290                   ADD 1 TO W10-CNT-RENOVADO                     
002300               WHEN PRE-CANCELADO OF LK-PRESTAMO-ENT(W10-SUB)    
002310                   ADD 1 TO W10-CNT-CANCELADO                    
002320           END-EVALUATE.                                         
002330       L10-CLASIFICAR-PRESTAMO-EXIT.                             
002340           EXIT.                                                 
002350                                                                 
002360       L10-SUMAR-MULTAS-PEND.                                    
002370           MOVE 0 TO W10-SUB.                                    
002380           MOVE 0 TO W10-MUL-PEND-CENT.                          
002390           PERFORM LK-NMUL TIMES                                 
002400               ADD 1 TO W10-SUB                                  
002410               IF MUL-ESTA-PENDIENTE OF LK-MULTA-ENT(W10-SUB)    
002420                   COMPUTE W10-MUL-PEND-CENT ROUNDED =           
002430                       W10-MUL-PEND-CENT                         
002440                       + (MUL-MONTO-ENT OF                       
002450                           LK-MULTA-ENT(W10-SUB) * 100)          
002460                       + MUL-MONTO-DEC OF                        
002470                           LK-MULTA-ENT(W10-SUB).                
002480           COMPUTE W10-MUL-PEND-ENT ROUNDED =                    
002490               W10-MUL-PEND-CENT / 100.                          
002500           COMPUTE W10-MUL-PEND-DEC ROUNDED = W10-MUL-PEND-CENT  
002510               - (W10-MUL-PEND-ENT * 100).                       
002520       L10-SUMAR-MULTAS-PEND-EXIT.                               
002530           EXIT.                                                 
002540                                                                 
002550       L10-IMPRIMIR-CABECERA.                                    
002560           MOVE SPACES TO CTL-LINEA.                             
002570           STRING "BIBLIOTECA DIGITAL - REPORTE DE CONTROL DE"   
002580                   DELIMITED BY SIZE                             
002590               " LOTE      FECHA: " DELIMITED BY SIZE            
002600               LK-FC-ANO DELIMITED BY SIZE                       
002610               LK-FC-MES DELIMITED BY SIZE                       
002620               LK-FC-DIA DELIMITED BY SIZE                       
002630               INTO CTL-LINEA.                                   
002640           WRITE CTL-LINEA-REG.                                  
002650           MOVE ALL "-" TO CTL-LINEA.                            
002660           WRITE CTL-LINEA-REG.                                  
002670       L10-IMPRIMIR-CABECERA-EXIT.                               
002680           EXIT.                                                 
002690                                                                 
002700       L10-IMPRIMIR-TOTALES.                                     
002710           MOVE SPACES TO CTL-LINEA.                             
002720           MOVE CT-TXN-LEIDAS TO W10-ED-A.                       
002730           STRING "TRANSACCIONES LEIDAS ...................."    
002740                   DELIMITED BY SIZE                             
002750               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
002760           WRITE CTL-LINEA-REG.                                  
002770                                                                 
002780           MOVE SPACES TO CTL-LINEA.                             
002790           MOVE CT-PRE-OTORGADOS TO W10-ED-A.                    
002800           STRING "PRESTAMOS OTORGADOS ......................"   
002810                   DELIMITED BY SIZE                             
002820               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
002830           WRITE CTL-LINEA-REG.                                  
002840                                                                 
002850           MOVE SPACES TO CTL-LINEA.                             
002860           MOVE CT-PRE-RECHAZADOS TO W10-ED-A.                   
002870           STRING "PRESTAMOS RECHAZADOS ......................"  
002880                   DELIMITED BY SIZE                             
002890               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
002900           WRITE CTL-LINEA-REG.                                  
002910                                                                 
002920           MOVE SPACES TO CTL-LINEA.                             
002930           MOVE CT-DEVOLUCIONES TO W10-ED-A.                     
002940           STRING "DEVOLUCIONES PROCESADAS ..................."  
002950                   DELIMITED BY SIZE                             
002960               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
002970           WRITE CTL-LINEA-REG.                                  
002980                                                                 
002990           MOVE SPACES TO CTL-LINEA.                             
003000           MOVE CT-REN-OTORGADAS TO W10-ED-A.                    
003010           STRING "RENOVACIONES OTORGADAS ...................."  
003020                   DELIMITED BY SIZE                             
003030               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
003040           WRITE CTL-LINEA-REG.                                  
003050                                                                 
003060           MOVE SPACES TO CTL-LINEA.                             
003070           MOVE CT-REN-RECHAZADAS TO W10-ED-A.                   
003080           STRING "RENOVACIONES RECHAZADAS ..................."  
003090                   DELIMITED BY SIZE                             
003100               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
003110           WRITE CTL-LINEA-REG.                                  
003120                                                                 
003130           MOVE SPACES TO CTL-LINEA.                             
003140           MOVE CT-MUL-GENERADAS TO W10-ED-A.                    
003150           STRING "MULTAS GENERADAS .........................."  
003160                   DELIMITED BY SIZE                             
003170               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
003180           WRITE CTL-LINEA-REG.                                  
003190                                                                 
003200           MOVE SPACES TO CTL-LINEA.                             
003210           MOVE CT-MUL-MONTO-ENT TO W10-ED-ENT.                  
003220           MOVE CT-MUL-MONTO-DEC TO W10-ED-DEC.                  
003230           STRING "MONTO TOTAL DE MULTAS ...................."   
003240                   DELIMITED BY SIZE                             
003250               W10-ED-ENT DELIMITED BY SIZE                      
003260               "." DELIMITED BY SIZE                             
003270               W10-ED-DEC DELIMITED BY SIZE INTO CTL-LINEA.      
003280           WRITE CTL-LINEA-REG.                                  
003290                                                                 
003300           MOVE SPACES TO CTL-LINEA.                             
003310           MOVE CT-RSV-CREADAS TO W10-ED-A.                      
003320           STRING "RESERVAS CREADAS .........................."  
003330                   DELIMITED BY SIZE                             
003340               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
003350           WRITE CTL-LINEA-REG.                                  
003360                                                                 
003370           MOVE SPACES TO CTL-LINEA.                             
003380           MOVE CT-RSV-EXPIRADAS TO W10-ED-A.                    
003390           STRING "RESERVAS EXPIRADAS ........................"  
003400                   DELIMITED BY SIZE                             
003410               W10-ED-A DELIMITED BY SIZE INTO CTL-LINEA.        
003420           WRITE CTL-LINEA-REG.                                  
003430                                                                 
003440           MOVE ALL "-" TO CTL-LINEA.                            
003450           WRITE CTL-LINEA-REG.                                  
003460       L10-IMPRIMIR-TOTALES-EXIT.                                
003470           EXIT.                                                 
003480                                                                 
003490       L10-IMPRIMIR-ESTADOS.                                     
003500           MOVE SPACES TO CTL-LINEA.                             
003510           MOVE "PRESTAMOS POR ESTADO:" TO CTL-LINEA.            
003520           WRITE CTL-LINEA-REG.                                  
003530                                                                 
003540           MOVE SPACES TO W10-LINEA-DOBLE.                       
003550           MOVE "ACTIVO    :" TO W10-LD-ET1.                     
003560           MOVE W10-CNT-ACTIVO TO W10-LD-V1.                     
003570           MOVE "VENCIDO   :" TO W10-LD-ET2.                     
003580           MOVE W10-CNT-VENCIDO TO W10-LD-V2.                    
003590           MOVE W10-LINEA-DOBLE TO CTL-LINEA.                    
003600           WRITE CTL-LINEA-REG.                                  
003610                                                                 
003620           MOVE SPACES TO W10-LINEA-DOBLE.                       
003630           MOVE "DEVUELTO  :" TO W10-LD-ET1.                     
003640           MOVE W10-CNT-DEVUELTO TO W10-LD-V1.                   
003650           MOVE "RENOVADO  :" TO W10-LD-ET2.                     
003660           MOVE W10-CNT-RENOVADO TO W10-LD-V2.                   
003670           MOVE W10-LINEA-DOBLE TO CTL-LINEA.                    
003680           WRITE CTL-LINEA-REG.                                  
003690                                                                 
003700           MOVE SPACES TO W10-LINEA-DOBLE.                       
003710           MOVE "CANCELADO :" TO W10-LD-ET1.                     
003720           MOVE W10-CNT-CANCELADO TO W10-LD-V1.                  
003730           MOVE W10-LINEA-DOBLE TO CTL-LINEA.                    
003740           WRITE CTL-LINEA-REG.                                  
003750                                                                 
003760           MOVE SPACES TO CTL-LINEA.                             
003770           MOVE W10-MUL-PEND-ENT TO W10-ED-ENT.                  
003780           MOVE W10-MUL-PEND-DEC TO W10-ED-DEC.                  
003790           STRING "MULTAS PENDIENTES TOTALES (NO PAGADAS) ..."   
003800                   DELIMITED BY SIZE                             
003810               W10-ED-ENT DELIMITED BY SIZE                      
003820               "." DELIMITED BY SIZE                             
003830               W10-ED-DEC DELIMITED BY SIZE INTO CTL-LINEA.      
003840           WRITE CTL-LINEA-REG.                                  
003850       L10-IMPRIMIR-ESTADOS-EXIT.                                
003860           EXIT.                                                 
003870                                                                 
003880       L10-IMPRIMIR-VENCIDOS.                                    
003890           MOVE ALL "-" TO CTL-LINEA.                            
003900           WRITE CTL-LINEA-REG.                                  
003910           MOVE SPACES TO CTL-LINEA.                             
003920           MOVE "PRESTAMOS VENCIDOS (ACTIVO, FECHA DE"           
003930               TO CTL-LINEA.                                     
003940           WRITE CTL-LINEA-REG.                                  
003950           MOVE SPACES TO CTL-LINEA.                             
003960           MOVE "VENCIMIENTO SUPERADA POR LA FECHA DE CORTE):"   
003970               TO CTL-LINEA.                                     
003980           WRITE CTL-LINEA-REG.                                  
003990           MOVE 0 TO W10-SUB.                                    
004000           MOVE 0 TO W10-CNT-VENC-LISTA.                         
004010           PERFORM LK-NPRE TIMES                                 
004020               ADD 1 TO W10-SUB                                  
004030               PERFORM L10-REVISAR-VENCIDO                       
004040                   THRU L10-REVISAR-VENCIDO-EXIT.                
004050           IF W10-CNT-VENC-LISTA = 0                             
004060               MOVE SPACES TO CTL-LINEA                          
004070               MOVE "  (NINGUNO)" TO CTL-LINEA                   
004080               WRITE CTL-LINEA-REG.                              
004090       L10-IMPRIMIR-VENCIDOS-EXIT.                               
004100           EXIT.                                                 
004110                                                                 
004120       L10-REVISAR-VENCIDO.                                      
004130           IF NOT PRE-ACTIVO OF LK-PRESTAMO-ENT(W10-SUB)         
004140               GO TO L10-REVISAR-VENCIDO-EXIT.                   
004150           MOVE LK-FECHA-CORTE TO JF-FECHA-E.                    
004160           MOVE PRE-FEC-VENCIMIENTO OF                           
004170               LK-PRESTAMO-ENT(W10-SUB) TO JF-FECHA-SALIDA.      
004180           PERFORM DIFERENCIA-DIAS THRU DIFERENCIA-DIAS-EXIT.    
004190           IF JF-DIF-DIAS > 0                                    
004200               ADD 1 TO W10-CNT-VENC-LISTA                       
004210               MOVE SPACES TO W10-LINEA-VENC                     
004220               MOVE PRE-ID OF LK-PRESTAMO-ENT(W10-SUB)           
004230                   TO W10-LV-PRE                                 
004240               MOVE PRE-USUARIO-ID OF LK-PRESTAMO-ENT(W10-SUB)   
004250                   TO W10-LV-USR                                 
004260               MOVE PRE-RECURSO-ID OF LK-PRESTAMO-ENT(W10-SUB)   
004270                   TO W10-LV-REC                                 
004280               MOVE PRE-FEC-VENCIMIENTO OF                       
004290                   LK-PRESTAMO-ENT(W10-SUB) TO W10-LV-FEC        
004300               MOVE W10-LINEA-VENC TO CTL-LINEA                  
004310               WRITE CTL-LINEA-REG.                              
004320       L10-REVISAR-VENCIDO-EXIT.                                 
004330           EXIT.                                                 
004340                                                                 
004350       L10-IMPRIMIR-PROX-EXPIRA.                                 
004360           MOVE ALL "-" TO CTL-LINEA.                            
004370           WRITE CTL-LINEA-REG.                                  
004380           MOVE SPACES TO CTL-LINEA.                             
004390           MOVE "RESERVAS PROXIMAS A EXPIRAR (DENTRO DE 24"      
004400               TO CTL-LINEA.                                     
004410           WRITE CTL-LINEA-REG.                                  
004420           MOVE SPACES TO CTL-LINEA.                             
004430           MOVE "HORAS DE LA FECHA DE CORTE):" TO CTL-LINEA.     
004440           WRITE CTL-LINEA-REG.                                  
004450           MOVE 0 TO W10-SUB.                                    
004460           MOVE 0 TO W10-CNT-PROX-LISTA.                         
004470           PERFORM LK-NRSV TIMES                                 
004480               ADD 1 TO W10-SUB                                  
004490               PERFORM L10-REVISAR-PROX-EXPIRA                   
004500                   THRU L10-REVISAR-PROX-EXPIRA-EXIT.            
004510           IF W10-CNT-PROX-LISTA = 0                             
004520               MOVE SPACES TO CTL-LINEA                          
004530               MOVE "  (NINGUNA)" TO CTL-LINEA                   
004540               WRITE CTL-LINEA-REG.                              
004550       L10-IMPRIMIR-PROX-EXPIRA-EXIT.                            
004560           EXIT.                                                 
004570                                                                 
004580       L10-REVISAR-PROX-EXPIRA.                                  
004590           IF NOT RES-PENDIENTE OF LK-RESERVA-ENT(W10-SUB)       
004600             AND NOT RES-CONFIRMADA OF LK-RESERVA-ENT(W10-SUB)   
004610               GO TO L10-REVISAR-PROX-EXPIRA-EXIT.               
004620           MOVE LK-FECHA-CORTE TO JF-FECHA-E.                    
004630           MOVE RES-FEC-EXPIRA OF                                
004640               LK-RESERVA-ENT(W10-SUB) TO JF-FECHA-SALIDA.       
004650           PERFORM DIFERENCIA-DIAS THRU DIFERENCIA-DIAS-EXIT.    
004660           IF JF-DIF-DIAS <= 0 AND JF-DIF-DIAS >= W10-UMBRAL-DIAS
004670               ADD 1 TO W10-CNT-PROX-LISTA                       
004680               MOVE SPACES TO W10-LINEA-PROX                     
004690               MOVE RES-ID OF LK-RESERVA-ENT(W10-SUB)            
004700                   TO W10-LP-RES                                 
004710               MOVE RES-USUARIO-ID OF LK-RESERVA-ENT(W10-SUB)    
004720                   TO W10-LP-USR                                 
004730               MOVE RES-RECURSO-ID OF LK-RESERVA-ENT(W10-SUB)    
004740                   TO W10-LP-REC                                 
004750               MOVE RES-FEC-EXPIRA OF                            
004760                   LK-RESERVA-ENT(W10-SUB) TO W10-LP-FEC         
004770               MOVE W10-LINEA-PROX TO CTL-LINEA                  
004780               WRITE CTL-LINEA-REG.                              
004790       L10-REVISAR-PROX-EXPIRA-EXIT.                             
004800           EXIT.                                                 
004810                                                                 
004820       COPY FECHAPD.                                             
