000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB9.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 16-04-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB9 ATIENDE EL MANDATO RESERVAR DE TRANSACCIONES.DAT SOBRE 
000110*    LA COLA DE RESERVAS DE UN LIBROFISICO.  COMPRUEBA QUE EL    
000120*    RECURSO ESTE EN PRESTAMO, QUE LA COLA NO ESTE LLENA (10) Y  
000130*    QUE EL USUARIO NO TENGA YA UNA RESERVA PENDIENTE SOBRE EL   
000140*    MISMO RECURSO; SI TODO ES CORRECTO, ENCOLA LA RESERVA Y     
000150*    REORDENA LA COLA DEL RECURSO POR PRIORIDAD DESCENDENTE Y    
000160*    FECHA DE RESERVA ASCENDENTE (FIFO EN EMPATE DE PRIORIDAD).  
000170*    ------------------------------------------------------------
000180*    CONTROL DE CAMBIOS.                                         
000190*    ------------------------------------------------------------
000200*    16-04-1999 JLG  CR-0019  VERSION INICIAL, SUSTITUYE LA       CR-0019B
000210*                             VENTA DE ENTRADAS DE LA SALA.       CR-0019B
000220*    11-10-1999 JLG  CR-0027  AY2K: FECHA DE RESERVA A 4          CR-0027 
000230*                             DIGITOS DE ANO.                     CR-0027 
000240*    14-04-2001 MPR  CR-0049  AGREGADA REORDENACION DE LA COLA    CR-0049B
000250*                             POR PRIORIDAD, ANTES SOLO ERA FIFO. CR-0049B
000260*    30-11-2002 MPR  CR-0071  RECHAZO YA-TIENE-RESERVA Y          CR-0071 
000270*                             COLA-LLENA COMO CODIGOS PROPIOS.    CR-0071 
000280*    14-01-2004 TGS  CR-0089  AGREGADAS CANCELAR-RESERVA Y        CR-0089 
000290*                             COMPLETAR-RESERVA, A PETICION DE   
000300*                             MOSTRADOR; SIN ENTRADA EN EL       
000310*                             EVALUATE DE LIB1, IGUAL QUE LAS    
000320*                             RUTINAS DE MULTA DE LIB7.          
000330*    ------------------------------------------------------------
000340                                                                 
000350       ENVIRONMENT DIVISION.                                     
000360       CONFIGURATION SECTION.                                    
000370       SPECIAL-NAMES.                                            
000380           C01 IS TOP-OF-FORM.                                   
000390                                                                 
000400       INPUT-OUTPUT SECTION.                                     
000410       FILE-CONTROL.                                             
000420           SELECT EXCEPCIONES ASSIGN TO DISK                     
000430           ORGANIZATION IS LINE SEQUENTIAL                       
000440           ACCESS MODE IS SEQUENTIAL                             
000450           FILE STATUS IS FS-EXC.                                
000460                                                                 
000470       DATA DIVISION.                                            
000480       FILE SECTION.                                             
000490       FD EXCEPCIONES                                            
000500           LABEL RECORD STANDARD                                 
000510           VALUE OF FILE-ID IS "excepciones.rpt".                
000520       01 EXC-LINEA-REG.                                         
000530           05 EXC-LINEA           PIC X(74).                     
000540           05 FILLER              PIC X(06).                     
000550                                                                 
000560       WORKING-STORAGE SECTION.                                  
000570       77 FS-EXC                 PIC X(02).                      
000580       77 W9-USR-OK               PIC 9(01) COMP VALUE 0.        
000590       77 W9-REC-OK               PIC 9(01) COMP VALUE 0.        
000600       77 W9-NENCOLA              PIC 9(03) COMP VALUE 0.        
000610       77 W9-YA-RESERVADO         PIC 9(01) COMP VALUE 0.        
000620       77 W9-SUB                 PIC 9(05) COMP.                 
000630       77 W9-SUB2                PIC 9(05) COMP.                 
000640       77 W9-PASADAS              PIC 9(03) COMP.                
000650       77 W9-NRSV-ED              PIC 9(05).                     
000660                                                                 
000670*    COLA DE TRABAJO, SUBINDICES DE ESTE RECURSO SOLAMENTE,      
000680*    USADA PARA LA REORDENACION POR PRIORIDAD/FECHA.             
000690       01 W9-COLA-TAB.                                           
000700           05 W9-COLA-ENT OCCURS 200 TIMES                       
000710                   INDEXED BY W9-C-IDX.                          
000720               10 W9C-SUB           PIC 9(05) COMP.              
000730               10 W9C-PRIORIDAD     PIC 9(01).                   
000740               10 W9C-FECHA         PIC 9(08).                   
000750           05 FILLER               PIC X(04).                    
000760                                                                 
000770       01 W9-COLA-TEMP.                                          
000780           05 W9T-SUB                PIC 9(05) COMP.             
000790           05 W9T-PRIORIDAD           PIC 9(01).                 
000800           05 W9T-FECHA               PIC 9(08).                 
000810           05 FILLER                  PIC X(02).                 
000820                                                                 
000830       COPY FECHAWS.                                             
000840                                                                 
000850       LINKAGE SECTION.                                          
000860       01 LK-USUARIO-TAB.                                        
000870           05 LK-USUARIO-ENT OCCURS 100 TIMES                    
000880                   ASCENDING KEY IS USR-ID                       
000890                   INDEXED BY LK-U-IDX.                          
000900               COPY USUARIO.                                     
000910           05 FILLER               PIC X(01).                    
000920       77 LK-NUSU                PIC 9(03) COMP.                 
000930                                                                 
000940       01 LK-RECURSO-TAB.                                        
000950           05 LK-RECURSO-ENT OCCURS 100 TIMES                    
000960                   ASCENDING KEY IS REC-ID                       
000970                   INDEXED BY LK-R-IDX.                          
000980               COPY RECURSO.                                     
000990           05 FILLER               PIC X(01).                    
001000       77 LK-NREC                PIC 9(03) COMP.                 
001010                                                                 
001020       01 LK-RESERVA-TAB.                                        
001030           05 LK-RESERVA-ENT OCCURS 200 TIMES                    
001040                   INDEXED BY LK-S-IDX.                          
001050               COPY RESERVA.                                     
001060           05 FILLER               PIC X(01).                    
001070       77 LK-NRSV                PIC 9(05) COMP.                 
001080                                                                 
001090       01 LK-TXN-AREA.                                           
001100           COPY TRANSACC.                                        
001110                                                                 
001120       01 LK-TOTALES.                                            
001130           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
001140           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001150           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001160           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001170           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001180           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001190           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001200           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001210           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001220           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001230           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001240           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001250           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001260           05 FILLER               PIC X(06).                    
001270                                                                 
001280       PROCEDURE DIVISION USING LK-USUARIO-TAB LK-NUSU           
001290                                 LK-RECURSO-TAB LK-NREC          
001300                                 LK-RESERVA-TAB LK-NRSV          
001310                                 LK-TXN-AREA LK-TOTALES.         
001320       L9-INICIO.                                                
001330           MOVE 0 TO W9-USR-OK.                                  
001340           MOVE 0 TO W9-REC-OK.                                  
001350           MOVE 0 TO W9-YA-RESERVADO.                            
001360           MOVE 0 TO W9-NENCOLA.                                 
001370                                                                 
001380           SEARCH ALL LK-USUARIO-ENT                             
001390               WHEN USR-ID OF LK-USUARIO-ENT(LK-U-IDX) =         
001400                    TXN-USUARIO-ID OF LK-TXN-AREA                
001410                   MOVE 1 TO W9-USR-OK.                          
001420                                                                 
001430           SEARCH ALL LK-RECURSO-ENT                             
001440               WHEN REC-ID OF LK-RECURSO-ENT(LK-R-IDX) =         
001450                    TXN-RECURSO-ID OF LK-TXN-AREA                
001460                   MOVE 1 TO W9-REC-OK.                          
001470                                                                 
001480           IF W9-USR-OK = 0                                      
001490               MOVE "USUARIO-NO-ENCONTRADO" TO EXC-LINEA         
001500               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT         
001510               GOBACK.                                           
001520                                                                 
001530           IF W9-REC-OK = 0                                      
001540               MOVE "RECURSO-NO-ENCONTRADO" TO EXC-LINEA         
001550               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT         
001560               GOBACK.                                           
001570                                                                 
001580           IF REC-ESTA-DISPONIBLE OF LK-RECURSO-ENT(LK-R-IDX)    
001590               MOVE "RECURSO-NO-DISPONIBLE" TO EXC-LINEA         
001600               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT         
001610               GOBACK.                                           
001620                                                                 
001630           PERFORM L9-EXAMINAR-COLA THRU L9-EXAMINAR-COLA-EXIT.  
001640                                                                 
001650           IF W9-YA-RESERVADO = 1                                
001660               MOVE "YA-TIENE-RESERVA" TO EXC-LINEA              
001670               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT         
001680               GOBACK.                                           
001690                                                                 
001700           IF W9-NENCOLA NOT < 10                                
001710               MOVE "COLA-LLENA" TO EXC-LINEA                    
001720               PERFORM L9-RECHAZAR THRU L9-RECHAZAR-EXIT         
001730               GOBACK.                                           
001740                                                                 
001750           PERFORM L9-ENCOLAR THRU L9-ENCOLAR-EXIT.              
001760           PERFORM L9-REORDENAR-COLA THRU L9-REORDENAR-COLA-EXIT.
001770           GOBACK.                                               
001780                                                                 
001790       L9-EXAMINAR-COLA.                                         
001800           MOVE 0 TO W9-SUB.                                     
001810           PERFORM LK-NRSV TIMES                                 
001820               ADD 1 TO W9-SUB                                   
001830               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W9-SUB) =     
001840                      TXN-RECURSO-ID OF LK-TXN-AREA              
001850                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W9-SUB)     
001860                   ADD 1 TO W9-NENCOLA                           
001870                   IF RES-USUARIO-ID OF LK-RESERVA-ENT(W9-SUB) = 
001880                          TXN-USUARIO-ID OF LK-TXN-AREA          
001890                       MOVE 1 TO W9-YA-RESERVADO.                
001900       L9-EXAMINAR-COLA-EXIT.                                    
001910           EXIT.                                                 
001920                                                                 
001930       L9-ENCOLAR.                                               
001940           ADD 1 TO LK-NRSV.                                     
001950           INITIALIZE LK-RESERVA-ENT(LK-NRSV).                   
001960           MOVE LK-NRSV TO W9-NRSV-ED.                           
001970           STRING "RSV" W9-NRSV-ED DELIMITED BY SIZE             
001980               INTO RES-ID OF LK-RESERVA-ENT(LK-NRSV).           
001990           MOVE TXN-USUARIO-ID OF LK-TXN-AREA                    
002000               TO RES-USUARIO-ID OF LK-RESERVA-ENT(LK-NRSV).     
002010           MOVE TXN-RECURSO-ID OF LK-TXN-AREA                    
002020               TO RES-RECURSO-ID OF LK-RESERVA-ENT(LK-NRSV).     
002030           MOVE TXN-FECHA OF LK-TXN-AREA                         
002040               TO RES-FEC-RESERVA OF LK-RESERVA-ENT(LK-NRSV).    
002050           MOVE "PENDIENTE" TO                                   
002060               RES-ESTADO OF LK-RESERVA-ENT(LK-NRSV).            
002070                                                                 
002080           EVALUATE TRUE                                         
002090               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002100                    = "BIBLIOTECARIO"                            
002110                   MOVE 0 TO                                     
002120                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)  
002130               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002140                    = "PROFESOR"                                 
002150                 AND USR-ES-COORDINADOR OF                       
002160                     LK-USUARIO-ENT(LK-U-IDX)                    
002170                   MOVE 3 TO                                     
002180                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)  
002190               WHEN USR-TIPO OF LK-USUARIO-ENT(LK-U-IDX)         
002200                    = "PROFESOR"                                 
002210                   MOVE 2 TO                                     
002220                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)  
002230               WHEN OTHER                                        
002240                   MOVE 1 TO                                     
002250                       RES-PRIORIDAD OF LK-RESERVA-ENT(LK-NRSV)  
002260           END-EVALUATE.                                         
002270                                                                 
002280           MOVE TXN-FECHA OF LK-TXN-AREA TO JF-FECHA-E.          
002290           MOVE 2 TO JF-DIAS-SUMAR.                              
002300           PERFORM SUMAR-DIAS-A-FECHA                            
002310               THRU SUMAR-DIAS-A-FECHA-EXIT.                     
002320           MOVE JF-FECHA-SALIDA TO                               
002330               RES-FEC-EXPIRA OF LK-RESERVA-ENT(LK-NRSV).        
002340                                                                 
002350           ADD 1 TO CT-RSV-CREADAS.                              
002360       L9-ENCOLAR-EXIT.                                          
002370           EXIT.                                                 
002380                                                                 
002390      *--------------------------------------------------------- 
002400      * REORDENA LA COLA DEL RECURSO DE LA TRANSACCION: COPIA    
002410      * LOS SUBINDICES DE SUS RESERVAS PENDIENTES A W9-COLA-TAB, 
002420      * LOS ORDENA POR BURBUJA (PRIORIDAD DESC, FECHA ASC) Y     
002430      * RENUMERA RES-POSICION-COLA 1..N EN LA TABLA DEFINITIVA.  
002440      *--------------------------------------------------------- 
002450       L9-REORDENAR-COLA.                                        
002460           MOVE 0 TO W9-NENCOLA.                                 
002470           MOVE 0 TO W9-SUB.                                     
002480           PERFORM LK-NRSV TIMES                                 
002490               ADD 1 TO W9-SUB                                   
002500               IF RES-RECURSO-ID OF LK-RESERVA-ENT(W9-SUB) =     
002510                      TXN-RECURSO-ID OF LK-TXN-AREA              
002520                 AND RES-PENDIENTE OF LK-RESERVA-ENT(W9-SUB)     
002530                   ADD 1 TO W9-NENCOLA                           
002540                   MOVE W9-SUB TO W9C-SUB(W9-NENCOLA)            
002550                   MOVE RES-PRIORIDAD OF LK-RESERVA-ENT(W9-SUB)  
002560                       TO W9C-PRIORIDAD(W9-NENCOLA)              
002570                   MOVE RES-FEC-RESERVA OF LK-RESERVA-ENT(W9-SUB)
002580                       TO W9C-FECHA(W9-NENCOLA).                 
002590                                                                 
002600           IF W9-NENCOLA < 2                                     
002610               GO TO L9-REORDENAR-RENUMERAR.                     
002620                                                                 
002630           PERFORM L9-BURBUJA THRU L9-BURBUJA-EXIT.              
002640                                                                 
002650       L9-REORDENAR-RENUMERAR.                                   
002660           MOVE 0 TO W9-SUB.                                     
002670           PERFORM W9-NENCOLA TIMES                              
002680               ADD 1 TO W9-SUB                                   
002690               MOVE W9-SUB TO                                    
002700                   RES-POSICION-COLA OF                          
002710                       LK-RESERVA-ENT(W9C-SUB(W9-SUB)).          
002720       L9-REORDENAR-COLA-EXIT.                                   
002730           EXIT.                                                 
002740                                                                 
002750       L9-BURBUJA.                                               
002760           COMPUTE W9-PASADAS = W9-NENCOLA - 1.                  
002770           PERFORM W9-PASADAS TIMES                              
002780               MOVE 0 TO W9-SUB                                  
002790               PERFORM W9-PASADAS TIMES                          
002800                   ADD 1 TO W9-SUB                               
002810                   MOVE W9-SUB TO W9-SUB2                        
002820                   ADD 1 TO W9-SUB2                              
002830                   PERFORM L9-COMPARAR-Y-CAMBIAR                 
002840                       THRU L9-COMPARAR-Y-CAMBIAR-EXIT.          
002850       L9-BURBUJA-EXIT.                                          
002860           EXIT.                                                 
002870                                                                 
002880       L9-COMPARAR-Y-CAMBIAR.                                    
002890           IF W9C-PRIORIDAD(W9-SUB) <                            
002900                   W9C-PRIORIDAD(W9-SUB2)                        
002910               PERFORM L9-INTERCAMBIAR                           
002920                   THRU L9-INTERCAMBIAR-EXIT                     
002930           ELSE                                                  
002940               IF W9C-PRIORIDAD(W9-SUB) =                        
002950                       W9C-PRIORIDAD(W9-SUB2)                    
002960                 AND W9C-FECHA(W9-SUB) >                         
002970                       W9C-FECHA(W9-SUB2)                        
002980                   PERFORM L9-INTERCAMBIAR                       
002990                       THRU L9-INTERCAMBIAR-EXIT.                
003000       L9-COMPARAR-Y-CAMBIAR-EXIT.                               
003010           EXIT.                                                 
003020                                                                 
003030       L9-INTERCAMBIAR.                                          
003040           MOVE W9-COLA-ENT(W9-SUB) TO W9-COLA-TEMP.             
003050           MOVE W9-COLA-ENT(W9-SUB2) TO W9-COLA-ENT(W9-SUB).     
003060           MOVE W9-COLA-TEMP TO W9-COLA-ENT(W9-SUB2).            
003070       L9-INTERCAMBIAR-EXIT.                                     
003080           EXIT.                                                 
003090                                                                 
003100      *--------------------------------------------------------- 
003110      * CANCELAR-RESERVA Y COMPLETAR-RESERVA NO TIENEN ENTRADA EN
003120      * EL EVALUATE DE LIB1; QUEDAN AQUI COMO RUTINAS DE APOYO   
003130      * PARA EL MOSTRADOR (EL BIBLIOTECARIO CANCELA O COMPLETA   
003140      * UNA RESERVA CONCRETA CON LK-S-IDX YA POSICIONADO), TAL   
003150      * COMO SE DOCUMENTAN EN EL MANUAL DE OPERACION.            
003160      *--------------------------------------------------------- 
003170       L9-CANCELAR-RESERVA.                                      
003180           IF NOT RES-COMPLETADA OF LK-RESERVA-ENT(LK-S-IDX)     
003190               MOVE "CANCELADA" TO                               
003200                   RES-ESTADO OF LK-RESERVA-ENT(LK-S-IDX)        
003210               PERFORM L9-REORDENAR-COLA                         
003220                   THRU L9-REORDENAR-COLA-EXIT.                  
003230       L9-CANCELAR-RESERVA-EXIT.                                 
003240           EXIT.                                                 
003250                                                                 
003260       L9-COMPLETAR-RESERVA.                                     
003270           IF RES-CONFIRMADA OF LK-RESERVA-ENT(LK-S-IDX)         
003280               MOVE "COMPLETADA" TO                              
003290                   RES-ESTADO OF LK-RESERVA-ENT(LK-S-IDX).       
003300       L9-COMPLETAR-RESERVA-EXIT.                                
003310           EXIT.                                                 
003320                                                                 
003330       L9-RECHAZAR.                                              
003340           OPEN EXTEND EXCEPCIONES.                              
003350           IF FS-EXC = "05" OR FS-EXC = "35"                     
003360               OPEN OUTPUT EXCEPCIONES.                          
003370           WRITE EXC-LINEA-REG.                                  
003380           CLOSE EXCEPCIONES.                                    
003390       L9-RECHAZAR-EXIT.                                         
003400           EXIT.                                                 
003410                                                                 
003420       COPY FECHAPD.                                             
