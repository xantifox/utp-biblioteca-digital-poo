000010       IDENTIFICATION DIVISION.                                  
000020       PROGRAM-ID. LIB1.                                         
000030       AUTHOR. J. LOPEZ GARCIA.                                  
000040       INSTALLATION. BIBLIOTECA UNIZAR - PROCESO POR LOTES.      
000050       DATE-WRITTEN. 20-03-1999.                                 
000060       DATE-COMPILED.                                            
000070       SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.        
000080                                                                 
000090*    ------------------------------------------------------------
000100*    LIB1 ES EL DIRECTOR DEL LOTE NOCTURNO DE LA BIBLIOTECA      
000110*    DIGITAL.  CARGA LOS MAESTROS DE USUARIOS Y RECURSOS EN      
000120*    TABLA, LEE TRANSACCIONES.DAT LINEA A LINEA Y REPARTE CADA   
000130*    MANDATO AL SUBPROGRAMA QUE LO ATIENDE (EN SUSTITUCION DEL   
000140*    ANTIGUO MENU DE PANTALLA DEL CAJERO, QUE AQUI NO EXISTE).   
000150*    AL TERMINAR, LANZA EL BARRIDO DE EXPIRACION DE RESERVAS Y   
000160*    EL INFORME DE ESTADISTICAS, Y VUELCA LAS TABLAS DE TRABAJO  
000170*    A PRESTAMOS.DAT, MULTAS.DAT Y RESERVAS.DAT.                 
000180*    ------------------------------------------------------------
000190*    CONTROL DE CAMBIOS.                                         
000200*    ------------------------------------------------------------
000210*    20-03-1999 JLG  CR-0011  VERSION INICIAL, SUSTITUYE AL       CR-0011 
000220*                             DISPATCHER DEL CAJERO AUTOMATICO.  
000230*    25-09-1999 JLG  CR-0020  AY2K: TXN-FECHA Y FECHAS DE         CR-0020 
000240*                             TRABAJO A 4 DIGITOS DE ANO.        
000250*    14-04-2001 MPR  CR-0049  AGREGADO CALL A LIB9 PARA EL        CR-0049 
000260*                             MANDATO RESERVAR.                  
000270*    02-02-2002 MPR  CR-0058  AGREGADO BARRIDO DE EXPIRACION      CR-0058 
000280*                             (CALL LIB8) ANTES DEL INFORME.     
000290*    19-11-2002 MPR  CR-0066  LIB1 ABRE Y TRUNCA EXCEPCIONES.RPT  CR-0066 
000300*                             AL ARRANCAR, LOS SUBPROGRAMAS SOLO 
000310*                             EXTIENDEN.                         
000320*    21-06-2003 TGS  CR-0080  LIB8 RECIBE LA FECHA DE LA ULTIMA   CR-0080 
000330*                             TRANSACCION COMO FECHA DE CORTE     CR-0080 
000340*                             DEL BARRIDO DE EXPIRACION.          CR-0080 
000350*    08-10-2003 TGS  CR-0078  TOTALES DE CONTROL PASADOS POR      CR-0078 
000360*                             REFERENCIA A LOS SUBPROGRAMAS.     
000370*    14-01-2004 TGS  CR-0083  CALL A LIB7 AMPLIADA CON LA TABLA   CR-0083 
000380*                             DE PRESTAMOS, PARA QUE EL COBRO DE 
000390*                             MULTAS AFECTE SOLO AL QUE PAGA.    
000400*    ------------------------------------------------------------
000410                                                                 
000420       ENVIRONMENT DIVISION.                                     
000430       CONFIGURATION SECTION.                                    
000440       SPECIAL-NAMES.                                            
000450           C01 IS TOP-OF-FORM.                                   
000460                                                                 
000470       INPUT-OUTPUT SECTION.                                     
000480       FILE-CONTROL.                                             
000490           SELECT USUARIOS ASSIGN TO DISK                        
000500           ORGANIZATION IS RELATIVE                              
000510           ACCESS MODE IS SEQUENTIAL                             
000520           FILE STATUS IS FS-USR.                                
000530                                                                 
000540           SELECT RECURSOS ASSIGN TO DISK                        
000550           ORGANIZATION IS RELATIVE                              
000560           ACCESS MODE IS SEQUENTIAL                             
000570           FILE STATUS IS FS-REC.                                
000580                                                                 
000590           SELECT TRANSACCIONES ASSIGN TO DISK                   
000600           ORGANIZATION IS LINE SEQUENTIAL                       
000610           ACCESS MODE IS SEQUENTIAL                             
000620           FILE STATUS IS FS-TXN.                                
000630                                                                 
000640           SELECT PRESTAMOS ASSIGN TO DISK                       
000650           ORGANIZATION IS SEQUENTIAL                            
000660           ACCESS MODE IS SEQUENTIAL                             
000670           FILE STATUS IS FS-PRE.                                
000680                                                                 
000690           SELECT MULTAS ASSIGN TO DISK                          
000700           ORGANIZATION IS SEQUENTIAL                            
000710           ACCESS MODE IS SEQUENTIAL                             
000720           FILE STATUS IS FS-MUL.                                
000730                                                                 
000740           SELECT RESERVAS ASSIGN TO DISK                        
000750           ORGANIZATION IS SEQUENTIAL                            
000760           ACCESS MODE IS SEQUENTIAL                             
000770           FILE STATUS IS FS-RSV.                                
000780                                                                 
000790           SELECT EXCEPCIONES ASSIGN TO DISK                     
000800           ORGANIZATION IS LINE SEQUENTIAL                       
000810           ACCESS MODE IS SEQUENTIAL                             
000820           FILE STATUS IS FS-EXC.                                
000830                                                                 
000840       DATA DIVISION.                                            
000850       FILE SECTION.                                             
000860       FD USUARIOS                                               
000870           LABEL RECORD STANDARD                                 
000880           VALUE OF FILE-ID IS "usuarios.dat".                   
000890       01 USUARIO-REC-FD.                                        
000900           COPY USUARIO.                                         
000910                                                                 
000920       FD RECURSOS                                               
000930           LABEL RECORD STANDARD                                 
000940           VALUE OF FILE-ID IS "recursos.dat".                   
000950       01 RECURSO-REC-FD.                                        
000960           COPY RECURSO.                                         
000970                                                                 
000980       FD TRANSACCIONES                                          
000990           LABEL RECORD STANDARD                                 
001000           VALUE OF FILE-ID IS "transacciones.dat".              
001010       01 TRANSACCION-REC-FD.                                    
001020           COPY TRANSACC.                                        
001030                                                                 
001040       FD PRESTAMOS                                              
001050           LABEL RECORD STANDARD                                 
001060           VALUE OF FILE-ID IS "prestamos.dat".                  
001070       01 PRESTAMO-REC-FD.                                       
001080           COPY PRESTAMO.                                        
001090                                                                 
001100       FD MULTAS                                                 
001110           LABEL RECORD STANDARD                                 
001120           VALUE OF FILE-ID IS "multas.dat".                     
001130       01 MULTA-REC-FD.                                          
001140           COPY MULTA.                                           
001150                                                                 
001160       FD RESERVAS                                               
001170           LABEL RECORD STANDARD                                 
001180           VALUE OF FILE-ID IS "reservas.dat".                   
001190       01 RESERVA-REC-FD.                                        
001200           COPY RESERVA.                                         
001210                                                                 
001220       FD EXCEPCIONES                                            
001230           LABEL RECORD STANDARD                                 
001240           VALUE OF FILE-ID IS "excepciones.rpt".                
001250       01 EXC-LINEA-REG.                                         
001260           05 EXC-LINEA           PIC X(74).                     
001270           05 FILLER              PIC X(06).                     
001280                                                                 
001290       WORKING-STORAGE SECTION.                                  
001300       77 FS-USR                 PIC X(02).                      
001310       77 FS-REC                 PIC X(02).                      
001320       77 FS-TXN                 PIC X(02).                      
001330       77 FS-PRE                 PIC X(02).                      
001340       77 FS-MUL                 PIC X(02).                      
001350       77 FS-RSV                 PIC X(02).                      
001360       77 FS-EXC                 PIC X(02).                      
001370                                                                 
001380       77 W1-NUSU                PIC 9(03) COMP.                 
001390       77 W1-NREC                PIC 9(03) COMP.                 
001400       77 W1-NPRE                PIC 9(05) COMP.                 
001410       77 W1-NMUL                PIC 9(05) COMP.                 
001420       77 W1-NRSV                PIC 9(05) COMP.                 
001430       77 W1-SUBI                PIC 9(05) COMP.                 
001440       77 W1-FECHA-CORTE         PIC 9(08) VALUE 0.              
001450                                                                 
001460*    TABLAS DE TRABAJO, CARGADAS UNA VEZ Y PASADAS POR           
001470*    REFERENCIA A LOS SUBPROGRAMAS DE CADA MANDATO.              
001480       01 W1-USUARIO-TAB.                                        
001490           05 W1U-ENT OCCURS 100 TIMES                           
001500                   ASCENDING KEY IS USR-ID                       
001510                   INDEXED BY W1U-IDX.                           
001520               COPY USUARIO.                                     
001530           05 FILLER               PIC X(01).                    
001540                                                                 
001550       01 W2-RECURSO-TAB.                                        
001560           05 W2R-ENT OCCURS 100 TIMES                           
001570                   ASCENDING KEY IS REC-ID                       
001580                   INDEXED BY W2R-IDX.                           
001590               COPY RECURSO.                                     
001600           05 FILLER               PIC X(01).                    
001610                                                                 
001620       01 W3-PRESTAMO-TAB.                                       
001630           05 W3P-ENT OCCURS 500 TIMES                           
001640                   INDEXED BY W3P-IDX.                           
001650               COPY PRESTAMO.                                    
001660           05 FILLER               PIC X(01).                    
001670                                                                 
001680       01 W4-MULTA-TAB.                                          
001690           05 W4M-ENT OCCURS 500 TIMES                           
001700                   INDEXED BY W4M-IDX.                           
001710               COPY MULTA.                                       
001720           05 FILLER               PIC X(01).                    
001730                                                                 
001740       01 W5-RESERVA-TAB.                                        
001750           05 W5R-ENT OCCURS 200 TIMES                           
001760                   INDEXED BY W5R-IDX.                           
001770               COPY RESERVA.                                     
001780           05 FILLER               PIC X(01).                    
001790                                                                 
001800*    REGISTRO DE TOTALES DE CONTROL, SE PASA A CADA              
001810*    SUBPROGRAMA PARA QUE ACUMULE SUS PROPIOS CONTADORES.        
001820       01 W6-TOTALES.                                            
001830           05 CT-TXN-LEIDAS        PIC 9(06) COMP.               
001840           05 CT-PRE-OTORGADOS     PIC 9(06) COMP.               
001850           05 CT-PRE-RECHAZADOS    PIC 9(06) COMP.               
001860           05 CT-DEVOLUCIONES      PIC 9(06) COMP.               
001870           05 CT-MUL-GENERADAS     PIC 9(06) COMP.               
001880           05 CT-MUL-MONTO-ENT     PIC S9(07).                   
001890           05 CT-MUL-MONTO-DEC     PIC 9(02).                    
001900           05 CT-REN-OTORGADAS     PIC 9(06) COMP.               
001910           05 CT-REN-RECHAZADAS    PIC 9(06) COMP.               
001920           05 CT-RSV-CREADAS       PIC 9(06) COMP.               
001930           05 CT-RSV-EXPIRADAS     PIC 9(06) COMP.               
001940           05 CT-PAGOS-ACEPTADOS   PIC 9(06) COMP.               
001950           05 CT-PAGOS-RECHAZADOS  PIC 9(06) COMP.               
001960           05 FILLER               PIC X(06).                    
001970                                                                 
001980       01 W7-TXN-AREA.                                           
001990           COPY TRANSACC.                                        
002000                                                                 
002010       PROCEDURE DIVISION.                                       
002020       L1-INICIO.                                                
002030           INITIALIZE W6-TOTALES.                                
002040           PERFORM L1-ABRIR-EXCEPCIONES                          
002050               THRU L1-ABRIR-EXCEPCIONES-EXIT.                   
002060           PERFORM L1-CARGAR-USUARIOS                            
002070               THRU L1-CARGAR-USUARIOS-EXIT.                     
002080           PERFORM L1-CARGAR-RECURSOS                            
002090               THRU L1-CARGAR-RECURSOS-EXIT.                     
002100           PERFORM L1-PROCESAR-TRANSACCIONES                     
002110               THRU L1-PROCESAR-TRANSACCIONES-EXIT.              
002120                                                                 
002130           CALL "LIB8" USING W5-RESERVA-TAB W1-NRSV              
002140                               W1-FECHA-CORTE W6-TOTALES.        
002150                                                                 
002160           CALL "LIB10" USING W1-USUARIO-TAB W1-NUSU             
002170                               W2-RECURSO-TAB W1-NREC            
002180                               W3-PRESTAMO-TAB W1-NPRE           
002190                               W4-MULTA-TAB W1-NMUL              
002200                               W5-RESERVA-TAB W1-NRSV            
002210                               W1-FECHA-CORTE W6-TOTALES.        
002220                                                                 
002230           PERFORM L1-VOLCAR-PRESTAMOS                           
002240               THRU L1-VOLCAR-PRESTAMOS-EXIT.                    
002250           PERFORM L1-VOLCAR-MULTAS                              
002260               THRU L1-VOLCAR-MULTAS-EXIT.                       
002270           PERFORM L1-VOLCAR-RESERVAS                            
002280               THRU L1-VOLCAR-RESERVAS-EXIT.                     
002290                                                                 
002300           STOP RUN.                                             
002310                                                                 
002320       L1-ABRIR-EXCEPCIONES.                                     
002330*          19-11-2002 MPR CR-0066 TRUNCA EL FICHERO DE EXCEPC.   
002340           OPEN OUTPUT EXCEPCIONES.                              
002350           CLOSE EXCEPCIONES.                                    
002360       L1-ABRIR-EXCEPCIONES-EXIT.                                
002370           EXIT.                                                 
002380                                                                 
002390       L1-CARGAR-USUARIOS.                                       
002400           MOVE 0 TO W1-NUSU.                                    
002410           OPEN INPUT USUARIOS.                                  
002420           IF FS-USR NOT = "00"                                  
002430               GO TO L1-CARGAR-USUARIOS-EXIT.                    
002440                                                                 
002450       L1-LEER-USUARIO.                                          
002460           READ USUARIOS AT END                                  
002470               GO TO L1-CARGAR-USUARIOS-CIERRE.                  
002480                                                                 
002490           ADD 1 TO W1-NUSU.                                     
002500           MOVE USR-ID OF USUARIO-REC-FD                         
002510               TO USR-ID OF W1U-ENT(W1-NUSU).                    
002520           MOVE USR-NOMBRE OF USUARIO-REC-FD                     
002530               TO USR-NOMBRE OF W1U-ENT(W1-NUSU).                
002540           MOVE USR-EMAIL OF USUARIO-REC-FD                      
002550               TO USR-EMAIL OF W1U-ENT(W1-NUSU).                 
002560           MOVE USR-TIPO OF USUARIO-REC-FD                       
002570               TO USR-TIPO OF W1U-ENT(W1-NUSU).                  
002580           MOVE USR-ACTIVO OF USUARIO-REC-FD                     
002590               TO USR-ACTIVO OF W1U-ENT(W1-NUSU).                
002600           MOVE USR-COORDINADOR OF USUARIO-REC-FD                
002610               TO USR-COORDINADOR OF W1U-ENT(W1-NUSU).           
002620           MOVE USR-PRESTAMOS-ACTIVOS OF USUARIO-REC-FD          
002630               TO USR-PRESTAMOS-ACTIVOS OF W1U-ENT(W1-NUSU).     
002640           MOVE USR-MUL-PEND-ENT OF USUARIO-REC-FD               
002650               TO USR-MUL-PEND-ENT OF W1U-ENT(W1-NUSU).          
002660           MOVE USR-MUL-PEND-DEC OF USUARIO-REC-FD               
002670               TO USR-MUL-PEND-DEC OF W1U-ENT(W1-NUSU).          
002680           GO TO L1-LEER-USUARIO.                                
002690                                                                 
002700       L1-CARGAR-USUARIOS-CIERRE.                                
002710           CLOSE USUARIOS.                                       
002720       L1-CARGAR-USUARIOS-EXIT.                                  
002730           EXIT.                                                 
002740                                                                 
002750       L1-CARGAR-RECURSOS.                                       
002760           MOVE 0 TO W1-NREC.                                    
002770           OPEN INPUT RECURSOS.                                  
002780           IF FS-REC NOT = "00"                                  
002790               GO TO L1-CARGAR-RECURSOS-EXIT.                    
002800                                                                 
002810       L1-LEER-RECURSO.                                          
002820           READ RECURSOS AT END                                  
002830               GO TO L1-CARGAR-RECURSOS-CIERRE.                  
002840                                                                 
002850           ADD 1 TO W1-NREC.                                     
002860           MOVE REC-ID OF RECURSO-REC-FD                         
002870               TO REC-ID OF W2R-ENT(W1-NREC).                    
002880           MOVE REC-TITULO OF RECURSO-REC-FD                     
002890               TO REC-TITULO OF W2R-ENT(W1-NREC).                
002900           MOVE REC-AUTOR OF RECURSO-REC-FD                      
002910               TO REC-AUTOR OF W2R-ENT(W1-NREC).                 
002920           MOVE REC-CATEGORIA OF RECURSO-REC-FD                  
002930               TO REC-CATEGORIA OF W2R-ENT(W1-NREC).             
002940           MOVE REC-TIPO OF RECURSO-REC-FD                       
002950               TO REC-TIPO OF W2R-ENT(W1-NREC).                  
002960           MOVE REC-DISPONIBLE OF RECURSO-REC-FD                 
002970               TO REC-DISPONIBLE OF W2R-ENT(W1-NREC).            
002980           MOVE REC-ESTADO OF RECURSO-REC-FD                     
002990               TO REC-ESTADO OF W2R-ENT(W1-NREC).                
003000           MOVE REC-NUM-VECES-PRESTADO OF RECURSO-REC-FD         
003010               TO REC-NUM-VECES-PRESTADO OF W2R-ENT(W1-NREC).    
003020           MOVE REC-DESCARGAS-REALIZADAS OF RECURSO-REC-FD       
003030               TO REC-DESCARGAS-REALIZADAS OF W2R-ENT(W1-NREC).  
003040           MOVE REC-LIMITE-DESCARGAS OF RECURSO-REC-FD           
003050               TO REC-LIMITE-DESCARGAS OF W2R-ENT(W1-NREC).      
003060           GO TO L1-LEER-RECURSO.                                
003070                                                                 
003080       L1-CARGAR-RECURSOS-CIERRE.                                
003090           CLOSE RECURSOS.                                       
003100       L1-CARGAR-RECURSOS-EXIT.                                  
003110           EXIT.                                                 
003120                                                                 
003130       L1-PROCESAR-TRANSACCIONES.                                
003140           MOVE 0 TO W1-NPRE.                                    
003150           MOVE 0 TO W1-NMUL.                                    
003160           MOVE 0 TO W1-NRSV.                                    
003170                                                                 
003180           OPEN INPUT TRANSACCIONES.                             
003190           IF FS-TXN NOT = "00"                                  
003200               GO TO L1-PROCESAR-TRANSACCIONES-EXIT.             
003210                                                                 
003220       L1-LEER-TXN.                                              
003230           READ TRANSACCIONES AT END                             
003240               GO TO L1-PROCESAR-TRANSACCIONES-CIERRE.           
003250                                                                 
003260           MOVE TRANSACCION-REC-FD TO W7-TXN-AREA.               
003270           ADD 1 TO CT-TXN-LEIDAS.                               
003280           MOVE TXN-FECHA OF W7-TXN-AREA TO W1-FECHA-CORTE.      
003290                                                                 
003300           EVALUATE TRUE                                         
003310               WHEN TXN-ES-PRESTAMO OF W7-TXN-AREA               
003320                   CALL "LIB4" USING W1-USUARIO-TAB W1-NUSU      
003330                                     W2-RECURSO-TAB W1-NREC      
003340                                     W3-PRESTAMO-TAB W1-NPRE     
003350                                     W7-TXN-AREA W6-TOTALES      
003360               WHEN TXN-ES-DEVOLUCION OF W7-TXN-AREA             
003370                   CALL "LIB5" USING W1-USUARIO-TAB W1-NUSU      
003380                                     W2-RECURSO-TAB W1-NREC      
003390                                     W3-PRESTAMO-TAB W1-NPRE     
003400                                     W4-MULTA-TAB W1-NMUL        
003410                                     W5-RESERVA-TAB W1-NRSV      
003420                                     W7-TXN-AREA W6-TOTALES      
003430               WHEN TXN-ES-RENOVAR OF W7-TXN-AREA                
003440                   CALL "LIB6" USING W1-USUARIO-TAB W1-NUSU      
003450                                     W2-RECURSO-TAB W1-NREC      
003460                                     W3-PRESTAMO-TAB W1-NPRE     
003470                                     W5-RESERVA-TAB W1-NRSV      
003480                                     W7-TXN-AREA W6-TOTALES      
003490               WHEN TXN-ES-RESERVAR OF W7-TXN-AREA               
003500                   CALL "LIB9" USING W1-USUARIO-TAB W1-NUSU      
003510                                     W2-RECURSO-TAB W1-NREC      
003520                                     W5-RESERVA-TAB W1-NRSV      
003530                                     W7-TXN-AREA W6-TOTALES      
003540               WHEN TXN-ES-PAGAR-MULTA OF W7-TXN-AREA            
003550                   CALL "LIB7" USING W1-USUARIO-TAB W1-NUSU      
003560                                     W3-PRESTAMO-TAB W1-NPRE     
003570                                     W4-MULTA-TAB W1-NMUL        
003580                                     W7-TXN-AREA W6-TOTALES      
003590               WHEN OTHER                                        
003600                   PERFORM L1-TXN-DESCONOCIDA                    
003610                       THRU L1-TXN-DESCONOCIDA-EXIT              
003620           END-EVALUATE.                                         
003630                                                                 
003640           GO TO L1-LEER-TXN.                                    
003650                                                                 
003660       L1-TXN-DESCONOCIDA.                                       
003670           MOVE SPACES TO EXC-LINEA-REG.                         
003680           STRING "TIPO-TXN-DESCONOCIDO " TXN-USUARIO-ID OF      
003690               W7-TXN-AREA DELIMITED BY SIZE INTO EXC-LINEA.     
003700           OPEN EXTEND EXCEPCIONES.                              
003710           WRITE EXC-LINEA-REG.                                  
003720           CLOSE EXCEPCIONES.                                    
003730       L1-TXN-DESCONOCIDA-EXIT.                                  
003740           EXIT.                                                 
003750                                                                 
003760       L1-PROCESAR-TRANSACCIONES-CIERRE.                         
003770           CLOSE TRANSACCIONES.                                  
003780       L1-PROCESAR-TRANSACCIONES-EXIT.                           
003790           EXIT.                                                 
003800                                                                 
003810       L1-VOLCAR-PRESTAMOS.                                      
003820           OPEN OUTPUT PRESTAMOS.                                
003830           IF FS-PRE NOT = "00"                                  
003840               GO TO L1-VOLCAR-PRESTAMOS-EXIT.                   
003850                                                                 
003860           MOVE 0 TO W1-SUBI.                                    
003870           PERFORM W1-NPRE TIMES                                 
003880               ADD 1 TO W1-SUBI                                  
003890               MOVE W3P-ENT(W1-SUBI) TO PRESTAMO-REC-FD          
003900               WRITE PRESTAMO-REC-FD.                            
003910                                                                 
003920           CLOSE PRESTAMOS.                                      
003930       L1-VOLCAR-PRESTAMOS-EXIT.                                 
003940           EXIT.                                                 
003950                                                                 
003960       L1-VOLCAR-MULTAS.                                         
003970           OPEN OUTPUT MULTAS.                                   
003980           IF FS-MUL NOT = "00"                                  
003990               GO TO L1-VOLCAR-MULTAS-EXIT.                      
004000                                                                 
004010           MOVE 0 TO W1-SUBI.                                    
004020           PERFORM W1-NMUL TIMES                                 
004030               ADD 1 TO W1-SUBI                                  
004040               MOVE W4M-ENT(W1-SUBI) TO MULTA-REC-FD             
004050               WRITE MULTA-REC-FD.                               
004060                                                                 
004070           CLOSE MULTAS.                                         
004080       L1-VOLCAR-MULTAS-EXIT.                                    
004090           EXIT.                                                 
004100                                                                 
004110       L1-VOLCAR-RESERVAS.                                       
004120           OPEN OUTPUT RESERVAS.                                 
004130           IF FS-RSV NOT = "00"                                  
004140               GO TO L1-VOLCAR-RESERVAS-EXIT.                    
004150                                                                 
004160           MOVE 0 TO W1-SUBI.                                    
004170           PERFORM W1-NRSV TIMES                                 
004180               ADD 1 TO W1-SUBI                                  
004190               MOVE W5R-ENT(W1-SUBI) TO RESERVA-REC-FD           
004200               WRITE RESERVA-REC-FD.                             
004210                                                                 
004220           CLOSE RESERVAS.                                       
004230       L1-VOLCAR-RESERVAS-EXIT.                                  
004240           EXIT.                                                 
